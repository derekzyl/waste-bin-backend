000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MATSCOR.
000400 AUTHOR. D FENWICK.
000500 INSTALLATION. SENSOR OPS DATA CENTER.
000600 DATE-WRITTEN. 01/09/2014.
000700 DATE-COMPILED. 01/09/2014.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED CALCULATOR - SCORES ONE SET OF PRECOMPUTED
001400*          IMAGE FEATURE VALUES EITHER ON THE ORGANIC LADDER OR
001500*          THE NON-ORGANIC LADDER, PICKED BY MS-CALC-TYPE-SW.
001600*          MATCLASS CALLS THIS TWICE PER SAMPLE AND THEN PICKS
001700*          WHICHEVER SCORE COMES BACK HIGHER.
001800*
001900******************************************************************
002000* CHANGE LOG
002100* ----------------------------------------------------------------
002200* 01/09/2014  DFW  ORIGINAL VERSION, BUILT FROM THE OLD CLCLBCST
002300*                  COST-CALC SWITCH SHAPE - LAB/EQUIPMENT BECAME
002400*                  ORGANIC/NON-ORGANIC
002500* 08/21/2014  DFW  TIGHTENED THE HUE BAND FOR NON-ORGANIC AFTER
002600*                  THE METAL-BIN FALSE POSITIVES - CR-5519
002700* 07/22/2015  MOA  NO LOGIC CHANGE, RECOMPILED FOR THE SECURITY
002800*                  CORRELATION CUTOVER
002900* 02/14/2017  DFW  CONFIDENCE WIDENING CAPPED AT 0.85 TO MATCH
003000*                  THE CALLER-SIDE CHANGE IN MATCLASS - CR-5340
003100* 09/03/2019  MOA  NO LOGIC CHANGE, RECOMPILED UNDER THE SENSOR
003200*                  OPS SHARED RUNTIME LIBRARY - CR-5650
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-FILLER-FLD           PIC X(01).
004700
004800 LINKAGE SECTION.
004900 01  MS-SCORE-REC.
005000     05  MS-CALC-TYPE-SW         PIC X.
005100         88  MS-ORGANIC          VALUE "O".
005200         88  MS-NONORGANIC       VALUE "N".
005300     05  MS-AVG-HUE              PIC S9(3)V9(2).
005400     05  MS-AVG-SAT              PIC S9(3)V9(2).
005500     05  MS-GREEN-RATIO          PIC SV9(4).
005600     05  MS-BROWN-RATIO          PIC SV9(4).
005700     05  MS-BLUE-RATIO           PIC SV9(4).
005800     05  MS-WHITE-RATIO          PIC SV9(4).
005900     05  MS-SCORE-OUT            PIC 9(2).
006000
006100 01  RETURN-CD                   PIC 9(4) COMP.
006200
006300 PROCEDURE DIVISION USING MS-SCORE-REC, RETURN-CD.
006400     IF MS-ORGANIC
006500         PERFORM 100-SCORE-ORGANIC
006600     ELSE IF MS-NONORGANIC
006700*** ADDED THE METAL/GLASS LADDER HERE                    010914DFW
006800         PERFORM 200-SCORE-NONORGANIC.
006900
007000     MOVE ZERO TO RETURN-CD.
007100     GOBACK.
007200
007300
007400 100-SCORE-ORGANIC.
007500     MOVE ZERO TO MS-SCORE-OUT.
007600     IF MS-AVG-HUE NOT LESS THAN 30 AND
007700        MS-AVG-HUE NOT GREATER THAN 90
007800         ADD 2 TO MS-SCORE-OUT.
007900     IF MS-AVG-SAT > 80
008000         ADD 1 TO MS-SCORE-OUT.
008100     IF MS-GREEN-RATIO > .2
008200         ADD 2 TO MS-SCORE-OUT.
008300     IF MS-BROWN-RATIO > .15
008400         ADD 1 TO MS-SCORE-OUT.
008500
008600 200-SCORE-NONORGANIC.
008700     MOVE ZERO TO MS-SCORE-OUT.
008800**   METAL/GLASS TEND TO SIT AT THE HUE WHEEL EDGES WITH LOW
008900**   SATURATION - SEE THE BIN VENDOR'S COLOUR NOTES           082114DFW
009000     IF (MS-AVG-HUE < 30 OR MS-AVG-HUE > 150) AND
009100        MS-AVG-SAT < 50
009200         ADD 2 TO MS-SCORE-OUT.
009300     IF MS-BLUE-RATIO > .2
009400         ADD 2 TO MS-SCORE-OUT.
009500     IF MS-WHITE-RATIO > .3
009600         ADD 2 TO MS-SCORE-OUT.
009700     IF MS-AVG-SAT < 30
009800         ADD 1 TO MS-SCORE-OUT.
