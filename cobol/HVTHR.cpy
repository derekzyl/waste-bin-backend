000100******************************************************************
000200* LAYOUT GENERATED FROM:  HEALTH-THRESHOLDS                      *
000300*            FLAT FILE, ONE ROW PER DEVICE PER THRESHOLD TYPE    *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... THIS BLOCK REPLACES THE OLD DB2 DCLGEN FOR HEALTH_PLAN     *
000700* ... THE THRESHOLD FEED WAS MOVED OFF DB2 ONTO THE NIGHTLY      *
000800* ... FLAT FILE DROP IN 2009 - SEE CR-2981.               DFW    *
000900******************************************************************
001000 01  HT-RECORD.
001100     05  HT-DEVICE-ID            PIC X(20).
001200     05  HT-TYPE                 PIC X(13).
001300     05  HT-VALUE                PIC S9(3)V9(1).
001400     05  HT-ENABLED              PIC X(1).
001500         88  HT-IS-ENABLED       VALUE "Y".
001600     05  FILLER                  PIC X(42).
001700******************************************************************
001800* THE NUMBER OF COLUMNS DESCRIBED BY THIS LAYOUT IS 4            *
001900******************************************************************
002000
002100* IN-MEMORY TABLE - ALL ENABLED THRESHOLD ROWS FOR THE RUN,
002200* SEARCHED BY DEVICE-ID / TYPE.  ONE NIGHT'S FLEET IS WELL
002300* UNDER THE 1800-ROW CEILING (300 DEVICES X 6 TYPES).    072805RTK
002400 01  HT-TABLE.
002500     05  HT-ENTRY OCCURS 1800 TIMES INDEXED BY HT-IDX.
002600         10  HT-TBL-DEVICE-ID    PIC X(20).
002700         10  HT-TBL-TYPE         PIC X(13).
002800         10  HT-TBL-VALUE        PIC S9(3)V9(1).
002900         10  HT-TBL-ENABLED      PIC X(1).
003000 77  HT-COUNT                    PIC 9(4) COMP VALUE ZERO.
003100
003200* THE SIX SHOP-STANDARD DEFAULT THRESHOLDS, BUILT AS A PACKED
003300* LITERAL AND REDEFINED INTO A SMALL TABLE SO HVDEFLT CAN WALK
003400* IT WITH A PERFORM VARYING INSTEAD OF A CHAIN OF IFS.   081598PQ
003500 01  HT-DEFAULT-LITERALS.
003600     05  HT-DEFAULT-TEXT         PIC X(102) VALUE
003700         "HR-HIGH      1000HR-LOW       0500SPO2-LOW     0950"
003800         "SPO2-CRITICAL0900TEMP-HIGH    0380TEMP-LOW     0355".
003900 01  HT-DEFAULT-TABLE REDEFINES HT-DEFAULT-LITERALS.
004000     05  HT-DFL-ENTRY OCCURS 6 TIMES INDEXED BY HT-DFL-IDX.
004100         10  HT-DFL-TYPE         PIC X(13).
004200         10  HT-DFL-VALUE        PIC 9(3)V9(1).
