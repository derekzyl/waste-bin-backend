000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BINPROC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 08/14/2012.
000600 DATE-COMPILED. 08/14/2012.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WASTE-BIN TELEMETRY UPDATE JOB STEP.  EACH INCOMING
001300*          BIN-UPDATE RECORD CARRIES BOTH HALVES OF ONE FLEET
001400*          PICKUP POINT - THE ORGANIC BIN AND THE NON-ORGANIC
001500*          BIN - SO EVERY TRANSACTION IS PROCESSED TWICE, ONCE
001600*          PER SIDE, THROUGH THE SAME SET OF PARAGRAPHS.
001700*
001800*          THE BIN-MASTER IS NOT A DISK FILE - THE FLEET IS SMALL
001900*          ENOUGH TO LIVE ENTIRELY IN THE WORKING-STORAGE TABLE
002000*          FOR THE LENGTH OF THE RUN.  A BIN-ID NOT ALREADY ON
002100*          THE TABLE IS ADDED THE FIRST TIME IT IS SEEN.
002200*
002300*          A TRANSACTION SIDE WHERE BOTH THE WEIGHT AND THE LEVEL
002400*          COME IN AS -1 IS TREATED AS A RESET COMMAND FOR THAT
002500*          BIN, NOT AS A MISSING READING - SEE 200-DERIVE-WEIGHT
002600*          -LEVEL BELOW.                                081412MOA
002700*
002800*          INPUT FILE -
002900*              BIN-UPDATES - ONE RECORD PER PICKUP POINT PER POLL
003000*          OUTPUT FILES -
003100*              BIN-EVENTS - ONE ROW PER BECAME-FULL OR RESET
003200*              RUN-REPORT - PER-BIN DETAIL AND FLEET TOTALS
003300*
003400******************************************************************
003500* CHANGE LOG
003600* ----------------------------------------------------------------
003700* 08/14/2012  JCS  ORIGINAL VERSION, BUILT FROM THE OLD DALYUPDT
003800*                  TRANSACTION-AGAINST-MASTER UPDATE SHAPE
003900* 03/11/1999  PQ   Y2K SWEEP - THE EVENT TIMESTAMP BUILD NOW
004000*                  WINDOWS A 2-DIGIT YEAR THROUGH CENTURY 19/20
004100* 05/02/2014  DFW  ADDED THE FLEET STATISTICS SECTION AT THE
004200*                  BOTTOM OF THE REPORT - CR-4655
004300* 09/18/2015  MOA  BIN-MASTER TABLE WIDENED FROM 200 TO 500 AFTER
004400*                  THE LOADING DOCK ADDED ITS OWN COMPACTOR PAIR -
004500*                  CR-4902
004600* 04/02/2017  DFW  350-RESET-BIN NOW CLEARS THE LAST-EMPTIED
004700*                  TIMESTAMP TOO, NOT JUST THE WEIGHT/LEVEL
004800*                  FIELDS - CR-5288
004900* 11/30/2019  PQ   NO LOGIC CHANGE, RECOMPILED UNDER THE SENSOR
005000*                  OPS SHARED RUNTIME LIBRARY - CR-5650
005100* 07/08/2021  MOA  300-CHECK-FULL-TRANSITION NOW LOGS THE BIN ID
005200*                  ON THE RUN REPORT - ROUTE DRIVERS WANTED IT
005300*                  ON THE PRINTOUT, NOT JUST THE FLEET TOTALS -
005400*                  CR-5834
005500* 03/14/2022  DFW  200-DERIVE-WEIGHT-LEVEL WAS ZEROING A GOOD
005600*                  LEVEL READING WHENEVER WEIGHT ALSO CAME IN
005700*                  GOOD - NEITHER DERIVATION RULE FIRES WHEN BOTH
005800*                  SIDES ARE ALREADY KNOWN, SO THE FINAL ELSE WAS
005900*                  STOMPING A REAL LEVEL WITH ZERO.  NOW ONLY
006000*                  ZEROES IT WHEN LEVEL IS TRULY THE -1 NOT-
006100*                  SUPPLIED SENTINEL - CR-6105
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS WS-DEBUG-ON.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT BIN-UPDATES
007500     ASSIGN TO UT-S-BINUPD
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS UFCODE.
007800
007900     SELECT BIN-EVENTS
008000     ASSIGN TO UT-S-BINEVT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS EFCODE.
008300
008400     SELECT RUN-REPORT
008500     ASSIGN TO UT-S-RUNRPT
008600       ORGANIZATION IS SEQUENTIAL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  BIN-UPDATES
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 52 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS BU-FILE-REC.
009700 01  BU-FILE-REC                 PIC X(52).
009800
009900 FD  BIN-EVENTS
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 40 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS BE-FILE-REC.
010500 01  BE-FILE-REC                 PIC X(40).
010600
010700 FD  RUN-REPORT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS RUN-REPORT-REC.
011300 01  RUN-REPORT-REC               PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  UFCODE                  PIC X(2).
011900         88  UF-OK                VALUE "00".
012000         88  UF-AT-END            VALUE "10".
012100     05  EFCODE                  PIC X(2).
012200         88  EF-OK                VALUE "00".
012300
012400 01  FLAGS-AND-SWITCHES.
012500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012600         88  NO-MORE-DATA        VALUE "N".
012700     05  WS-DEBUG-ON             PIC X(01) VALUE "N".
012800
012900     COPY BINUPD.
013000     COPY BINMSTR.
013100     COPY BINEVT.
013200     COPY RUNRPT.
013300
013400* TODAY'S DATE/TIME, WINDOWED THROUGH CENTURY 19/20, USED TO
013500* STAMP EVERY BIN-EVENT WRITTEN THIS RUN.                031199PQ
013600 01  WS-NOW-HOLD.
013700     05  WS-NOW-CENTURY          PIC 9(2).
013800     05  WS-NOW-DATE-PART        PIC 9(6).
013900     05  WS-NOW-TIME-PART        PIC 9(8).
014000 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
014100     05  WS-NOW-CC               PIC 9(2).
014200     05  WS-NOW-YY               PIC 9(2).
014300     05  WS-NOW-MM               PIC 9(2).
014400     05  WS-NOW-DD               PIC 9(2).
014500     05  WS-NOW-HHMMSSCC         PIC 9(8).
014600 01  WS-EVENT-TIMESTAMP          PIC X(14).
014700
014800* THE TWO BIN TYPE LITERALS, HELD AS A SMALL SEARCHED TABLE THE
014900* SAME WAY THE SIX HEALTH DEFAULT THRESHOLDS ARE HELD IN HVTHR.
015000 01  WS-BIN-TYPE-LITERALS.
015100     05  FILLER PIC X(11) VALUE "ORGANIC    ".
015200     05  FILLER PIC X(11) VALUE "NON-ORGANIC".
015300 01  WS-BIN-TYPE-TABLE REDEFINES WS-BIN-TYPE-LITERALS.
015400     05  WS-BIN-TYPE-ENTRY OCCURS 2 TIMES
015500                         INDEXED BY WS-BIN-TYPE-IDX  PIC X(11).
015600
015700* WORK AREA REUSED FOR THE ORGANIC SIDE AND THEN THE NON-ORGANIC
015800* SIDE OF THE SAME TRANSACTION, SO 200/250/300/350 ARE WRITTEN
015900* ONCE AND PERFORMED TWICE.
016000 01  WS-SIDE-WORK.
016100     05  WS-WK-BIN-ID            PIC X(10).
016200     05  WS-WK-TYPE              PIC X(11).
016300     05  WS-WK-IN-WEIGHT         PIC S9(3)V9(2).
016400     05  WS-WK-IN-LEVEL          PIC S9(3).
016500     05  WS-WK-OUT-WEIGHT        PIC S9(3)V9(2).
016600     05  WS-WK-OUT-LEVEL         PIC 9(3).
016700     05  WS-WK-FULL-SW           PIC X(1).
016800     05  WS-WK-IS-RESET-SW       PIC X(1).
016900         88  WS-WK-IS-RESET      VALUE "Y".
017000
017100 01  WS-RUN-COUNTERS.
017200     05  TXNS-READ-CT            PIC 9(7) COMP.
017300     05  BINS-CREATED-CT         PIC 9(5) COMP.
017400     05  FULL-EVENTS-CT          PIC 9(5) COMP.
017500     05  RESET-EVENTS-CT         PIC 9(5) COMP.
017600 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
017700     05  WS-CTR-ENTRY OCCURS 4 TIMES
017800                         INDEXED BY WS-CTR-IDX    PIC 9(7) COMP.
017900
018000 01  WS-STAT-WORK.
018100     05  WS-TOTAL-WEIGHT         PIC S9(5)V9(2) COMP-3.
018200     05  WS-LEVEL-SUM            PIC 9(7) COMP.
018300     05  WS-AVG-LEVEL            PIC 9(3)V9(2).
018400
018500 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 100-MAINLINE THRU 100-EXIT
019000         UNTIL NO-MORE-DATA.
019100     PERFORM 500-FLEET-STATISTICS THRU 500-EXIT.
019200     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
019300     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
019400     MOVE ZERO TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     DISPLAY "BINPROC - WASTE BIN UPDATE STEP STARTING".
019900     INITIALIZE WS-RUN-COUNTERS WS-STAT-WORK.
020000     MOVE ZERO TO BM-COUNT.
020100     PERFORM 050-BUILD-EVENT-TIMESTAMP THRU 050-EXIT.
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020300     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
020400 000-EXIT.
020500     EXIT.
020600
020700* Y2K-WINDOWED TIMESTAMP BUILD - CARRIED FORWARD FROM THE 1999
020800* SWEEP.  A TWO-DIGIT YEAR BELOW 50 IS CENTURY 20, OTHERWISE 19.
020900 050-BUILD-EVENT-TIMESTAMP.
021000     ACCEPT WS-NOW-DATE-PART FROM DATE.
021100     ACCEPT WS-NOW-TIME-PART FROM TIME.
021200     IF WS-NOW-YY < 50
021300         MOVE 20 TO WS-NOW-CC
021400     ELSE
021500         MOVE 19 TO WS-NOW-CC
021600     END-IF.
021700     MOVE WS-NOW-CC        TO WS-EVENT-TIMESTAMP (1:2).
021800     MOVE WS-NOW-YY        TO WS-EVENT-TIMESTAMP (3:2).
021900     MOVE WS-NOW-MM        TO WS-EVENT-TIMESTAMP (5:2).
022000     MOVE WS-NOW-DD        TO WS-EVENT-TIMESTAMP (7:2).
022100     MOVE WS-NOW-HHMMSSCC (1:6) TO WS-EVENT-TIMESTAMP (9:6).
022200 050-EXIT.
022300     EXIT.
022400
022500* ONE TRANSACTION - RUN THE ORGANIC SIDE THROUGH THE COMMON
022600* PARAGRAPHS, THEN THE NON-ORGANIC SIDE.
022700 100-MAINLINE.
022800     ADD 1 TO TXNS-READ-CT.
022900     SET WS-BIN-TYPE-IDX TO 1.
023000     MOVE BU-BIN-ORG-ID    TO WS-WK-BIN-ID.
023100     MOVE WS-BIN-TYPE-ENTRY (WS-BIN-TYPE-IDX) TO WS-WK-TYPE.
023200     MOVE BU-ORG-WEIGHT    TO WS-WK-IN-WEIGHT.
023300     MOVE BU-ORG-LEVEL     TO WS-WK-IN-LEVEL.
023400     MOVE BU-ORG-FULL      TO WS-WK-FULL-SW.
023500     PERFORM 150-PROCESS-ONE-SIDE THRU 150-EXIT.
023600
023700     SET WS-BIN-TYPE-IDX TO 2.
023800     MOVE BU-BIN-NONORG-ID TO WS-WK-BIN-ID.
023900     MOVE WS-BIN-TYPE-ENTRY (WS-BIN-TYPE-IDX) TO WS-WK-TYPE.
024000     MOVE BU-NONORG-WEIGHT TO WS-WK-IN-WEIGHT.
024100     MOVE BU-NONORG-LEVEL  TO WS-WK-IN-LEVEL.
024200     MOVE BU-NONORG-FULL   TO WS-WK-FULL-SW.
024300     PERFORM 150-PROCESS-ONE-SIDE THRU 150-EXIT.
024400
024500     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
024600 100-EXIT.
024700     EXIT.
024800
024900 150-PROCESS-ONE-SIDE.
025000     PERFORM 200-DERIVE-WEIGHT-LEVEL THRU 200-EXIT.
025100     PERFORM 250-LOCATE-OR-ADD-BIN THRU 250-EXIT.
025200     IF WS-WK-IS-RESET
025300         PERFORM 350-RESET-BIN THRU 350-EXIT
025400     ELSE
025500         PERFORM 300-CHECK-FULL-TRANSITION THRU 300-EXIT
025600         MOVE WS-WK-OUT-WEIGHT TO BM-TBL-WEIGHT (BM-IDX)
025700         MOVE WS-WK-OUT-LEVEL  TO BM-TBL-LEVEL (BM-IDX)
025800         MOVE WS-WK-FULL-SW    TO BM-TBL-FULL (BM-IDX)
025900     END-IF.
026000 150-EXIT.
026100     EXIT.
026200
026300* WEIGHT/LEVEL DERIVATION - CAPACITY IS ASSUMED 10 KG PER BIN.
026400* -1/-1 ON BOTH FIELDS MEANS "RESET THIS BIN", NOT "NO READING".
026500 200-DERIVE-WEIGHT-LEVEL.
026600     IF WS-WK-IN-WEIGHT = -1 AND WS-WK-IN-LEVEL = -1
026700         MOVE "Y" TO WS-WK-IS-RESET-SW
026800     ELSE
026900         MOVE "N" TO WS-WK-IS-RESET-SW
027000         IF WS-WK-IN-LEVEL NOT = -1 AND WS-WK-IN-WEIGHT = 0
027100             COMPUTE WS-WK-OUT-WEIGHT =
027200                 (WS-WK-IN-LEVEL / 100) * 10.0
027300             MOVE WS-WK-IN-LEVEL TO WS-WK-OUT-LEVEL
027400         ELSE
027500             IF WS-WK-IN-WEIGHT > 0 AND WS-WK-IN-LEVEL = -1
027600                 MOVE WS-WK-IN-WEIGHT TO WS-WK-OUT-WEIGHT
027700                 COMPUTE WS-WK-OUT-LEVEL =
027800                     (WS-WK-IN-WEIGHT / 10) * 100
027900             ELSE
028000                 MOVE WS-WK-IN-WEIGHT TO WS-WK-OUT-WEIGHT
028100*** BOTH FIELDS WERE ALREADY KNOWN - KEEP THE REAL LEVEL, DON'T
028200*** STOMP IT WITH ZERO JUST BECAUSE NEITHER RULE ABOVE FIRED.
028300*** ZERO IS ONLY RIGHT WHEN LEVEL TRULY WASN'T SUPPLIED - CR-6105
028400                 IF WS-WK-IN-LEVEL NOT = -1
028500                     MOVE WS-WK-IN-LEVEL TO WS-WK-OUT-LEVEL
028600                 ELSE
028700                     MOVE ZERO TO WS-WK-OUT-LEVEL
028800                 END-IF
028900             END-IF
029000         END-IF
029100     END-IF.
029200 200-EXIT.
029300     EXIT.
029400
029500* TABLE SEARCH BY BIN-ID - ADD THE BIN IF THIS IS THE FIRST TIME
029600* THE FLEET TELEMETRY HAS MENTIONED IT.
029700 250-LOCATE-OR-ADD-BIN.
029800     SET BM-IDX TO 1.
029900     SEARCH BM-ENTRY
030000         AT END
030100             PERFORM 255-ADD-NEW-BIN THRU 255-EXIT
030200         WHEN BM-IDX > BM-COUNT
030300             PERFORM 255-ADD-NEW-BIN THRU 255-EXIT
030400         WHEN BM-TBL-BIN-ID (BM-IDX) = WS-WK-BIN-ID
030500             CONTINUE
030600     END-SEARCH.
030700 250-EXIT.
030800     EXIT.
030900
031000 255-ADD-NEW-BIN.
031100     ADD 1 TO BM-COUNT.
031200     IF BM-COUNT > 500
031300         MOVE "** BIN-MASTER TABLE IS FULL" TO ABEND-MESSAGE
031400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
031500     END-IF.
031600     SET BM-IDX TO BM-COUNT.
031700     MOVE WS-WK-BIN-ID  TO BM-TBL-BIN-ID (BM-IDX).
031800     MOVE WS-WK-TYPE    TO BM-TBL-TYPE (BM-IDX).
031900     MOVE ZERO          TO BM-TBL-WEIGHT (BM-IDX).
032000     MOVE ZERO          TO BM-TBL-LEVEL (BM-IDX).
032100     MOVE "N"           TO BM-TBL-FULL (BM-IDX).
032200     ADD 1 TO BINS-CREATED-CT.
032300 255-EXIT.
032400     EXIT.
032500
032600* A BIN THAT WAS NOT FULL LAST WE HEARD AND IS FULL NOW IS THE
032700* TRANSITION THIS STEP REPORTS AS A FULL EVENT.
032800 300-CHECK-FULL-TRANSITION.
032900     IF WS-WK-FULL-SW = "Y" AND BM-TBL-FULL (BM-IDX) NOT = "Y"
033000         MOVE WS-WK-BIN-ID TO BE-BIN-ID
033100         MOVE "FULL " TO BE-EVENT-TYPE
033200         MOVE WS-EVENT-TIMESTAMP TO BE-TIMESTAMP
033300         WRITE BE-FILE-REC FROM BE-RECORD
033400         ADD 1 TO FULL-EVENTS-CT
033500     END-IF.
033600 300-EXIT.
033700     EXIT.
033800
033900* RESET COMMAND - ZERO THE BIN, CLEAR THE FULL FLAG, LOG IT.
034000 350-RESET-BIN.
034100     MOVE ZERO TO BM-TBL-WEIGHT (BM-IDX).
034200     MOVE ZERO TO BM-TBL-LEVEL (BM-IDX).
034300     MOVE "N"  TO BM-TBL-FULL (BM-IDX).
034400     MOVE WS-WK-BIN-ID TO BE-BIN-ID.
034500     MOVE "RESET" TO BE-EVENT-TYPE.
034600     MOVE WS-EVENT-TIMESTAMP TO BE-TIMESTAMP.
034700     WRITE BE-FILE-REC FROM BE-RECORD.
034800     ADD 1 TO RESET-EVENTS-CT.
034900 350-EXIT.
035000     EXIT.
035100
035200* FLEET STATISTICS OVER THE FINISHED BIN-MASTER TABLE - TOTAL
035300* BINS, COUNT FULL, TOTAL WEIGHT, AVERAGE LEVEL TO 2 DP.
035400 500-FLEET-STATISTICS.
035500     IF BM-COUNT > ZERO
035600         SET BM-IDX TO 1
035700         PERFORM 520-ADD-ONE-BIN-STAT THRU 520-EXIT
035800             VARYING BM-IDX FROM 1 BY 1 UNTIL BM-IDX > BM-COUNT
035900         COMPUTE WS-AVG-LEVEL ROUNDED =
036000             WS-LEVEL-SUM / BM-COUNT
036100     END-IF.
036200     IF WS-DEBUG-ON
036300         PERFORM 560-DUMP-RUN-COUNTERS THRU 560-EXIT
036400     END-IF.
036500 500-EXIT.
036600     EXIT.
036700
036800 520-ADD-ONE-BIN-STAT.
036900     ADD BM-TBL-WEIGHT (BM-IDX) TO WS-TOTAL-WEIGHT.
037000     ADD BM-TBL-LEVEL (BM-IDX) TO WS-LEVEL-SUM.
037100 520-EXIT.
037200     EXIT.
037300
037400* CLINICAL... ER, OPERATIONS-DISPUTE AID - UPSI-0 DUMPS THE RUN
037500* COUNTERS TO SYSOUT BEFORE THE REPORT IS WRITTEN.
037600 560-DUMP-RUN-COUNTERS.
037700     PERFORM 565-DUMP-ONE-COUNTER THRU 565-EXIT
037800         VARYING WS-CTR-IDX FROM 1 BY 1 UNTIL WS-CTR-IDX > 4.
037900 560-EXIT.
038000     EXIT.
038100
038200 565-DUMP-ONE-COUNTER.
038300     DISPLAY "BINPROC DEBUG - COUNTER " WS-CTR-IDX " = "
038400              WS-CTR-ENTRY (WS-CTR-IDX).
038500 565-EXIT.
038600     EXIT.
038700
038800 800-OPEN-FILES.
038900     OPEN INPUT BIN-UPDATES.
039000     IF NOT UF-OK
039100         MOVE "** UNABLE TO OPEN BIN-UPDATES" TO ABEND-MESSAGE
039200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
039300     END-IF.
039400     OPEN OUTPUT BIN-EVENTS.
039500     IF NOT EF-OK
039600         MOVE "** UNABLE TO OPEN BIN-EVENTS" TO ABEND-MESSAGE
039700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
039800     END-IF.
039900     OPEN OUTPUT RUN-REPORT.
040000 800-EXIT.
040100     EXIT.
040200
040300 900-READ-TRANSACTION.
040400     READ BIN-UPDATES INTO BU-RECORD
040500         AT END
040600             MOVE "N" TO MORE-DATA-SW
040700             GO TO 900-EXIT
040800     END-READ.
040900     IF NOT UF-OK AND NOT UF-AT-END
041000         MOVE "** BAD READ ON BIN-UPDATES" TO ABEND-MESSAGE
041100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
041200     END-IF.
041300 900-EXIT.
041400     EXIT.
041500
041600 950-WRITE-REPORT.
041700     MOVE SPACES TO RR-HEADING-LINE.
041800     MOVE "WASTE BIN FLEET - RUN REPORT" TO RR-HEAD-TITLE.
041900     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
042000     WRITE RUN-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
042100
042200     SET BM-IDX TO 1.
042300     PERFORM 955-WRITE-ONE-BIN-LINE THRU 955-EXIT
042400         VARYING BM-IDX FROM 1 BY 1 UNTIL BM-IDX > BM-COUNT.
042500
042600     MOVE SPACES TO RR-TOTAL-LINE.
042700     MOVE "BINS TOTAL/CREATED/FULL" TO RR-TOT-LABEL.
042800     MOVE BM-COUNT TO RR-TOT-VALUE-1.
042900     MOVE BINS-CREATED-CT TO RR-TOT-VALUE-2.
043000     MOVE FULL-EVENTS-CT TO RR-TOT-VALUE-3.
043100     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
043200     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
043300
043400     MOVE SPACES TO RR-DETAIL-LINE-DEC.
043500     MOVE "FLEET WEIGHT/AVG LEVEL" TO RR-DEC-LABEL.
043600     MOVE WS-TOTAL-WEIGHT TO RR-DEC-VALUE-1.
043700     MOVE WS-AVG-LEVEL TO RR-DEC-VALUE-2.
043800     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
043900     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
044000
044100     DISPLAY "BINPROC - TRANSACTIONS READ " TXNS-READ-CT.
044200     DISPLAY "BINPROC - BINS ON TABLE      " BM-COUNT.
044300     DISPLAY "BINPROC - BINS CREATED       " BINS-CREATED-CT.
044400     DISPLAY "BINPROC - FULL EVENTS        " FULL-EVENTS-CT.
044500     DISPLAY "BINPROC - RESET EVENTS       " RESET-EVENTS-CT.
044600 950-EXIT.
044700     EXIT.
044800
044900 955-WRITE-ONE-BIN-LINE.
045000     MOVE SPACES TO RR-DETAIL-LINE-DEC.
045100     MOVE BM-TBL-BIN-ID (BM-IDX) TO RR-DEC-LABEL (1:10).
045200     MOVE BM-TBL-WEIGHT (BM-IDX) TO RR-DEC-VALUE-1.
045300     MOVE BM-TBL-LEVEL (BM-IDX) TO RR-DEC-VALUE-2.
045400     MOVE BM-TBL-FULL (BM-IDX) TO RR-DEC-FLAG (1:1).
045500     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
045600     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
045700 955-EXIT.
045800     EXIT.
045900
046000 960-CLOSE-FILES.
046100     CLOSE BIN-UPDATES, BIN-EVENTS, RUN-REPORT.
046200 960-EXIT.
046300     EXIT.
046400
046500 1000-ABEND-RTN.
046600     DISPLAY "BINPROC ABEND - " ABEND-MESSAGE.
046700     MOVE 16 TO RETURN-CODE.
046800     CLOSE BIN-UPDATES.
046900     CLOSE BIN-EVENTS.
047000     CLOSE RUN-REPORT.
047100     GOBACK.
047200 1000-EXIT.
047300     EXIT.
