000100******************************************************************
000200* BINUPD  -  BIN UPDATE TRANSACTION LAYOUT - ONE LINE PER FLEET   *
000300*            PICKUP REPORTING BOTH THE ORGANIC AND NON-ORGANIC    *
000400*            SIDE OF A BIN PAIR                                  *
000500******************************************************************
000600* 08/14/2012  MOA  ORIGINAL LAYOUT FOR THE BIN TELEMETRY TAP
000700******************************************************************
000800 01  BU-RECORD.
000900     05  BU-BIN-ORG-ID           PIC X(10).
001000     05  BU-BIN-NONORG-ID        PIC X(10).
001100     05  BU-ORG-WEIGHT           PIC S9(3)V9(2).
001200     05  BU-NONORG-WEIGHT        PIC S9(3)V9(2).
001300     05  BU-ORG-LEVEL            PIC S9(3).
001400     05  BU-NONORG-LEVEL         PIC S9(3).
001500     05  BU-ORG-FULL             PIC X(1).
001600         88  BU-ORG-IS-FULL      VALUE "Y".
001700     05  BU-NONORG-FULL          PIC X(1).
001800         88  BU-NONORG-IS-FULL   VALUE "Y".
001900     05  FILLER                  PIC X(12).
