000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HVTREND.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 07/27/2005.
000600 DATE-COMPILED. 07/27/2005.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WEARABLE VITALS PATTERN/SUMMARY JOB STEP.  WALKS THE
001300*          SAME SORTED VITALS FEED AS HVALERT, BUT BREAKS ON
001400*          DEVICE RATHER THAN SCORING EACH READING ON ITS OWN -
001500*          EVERY READING FOR A DEVICE IS HELD IN A WINDOW TABLE
001600*          UNTIL THE BREAK, THEN THE FOUR PATTERN RULES AND THE
001700*          PERIOD SUMMARY STATISTICS ARE COMPUTED TOGETHER OFF
001800*          THE SAME ACCUMULATORS.
001900*
002000*          THIS STEP DOES NOT DO ITS OWN DATE WINDOWING.  THE
002100*          EXTRACT JOB AHEAD OF IT IS RESPONSIBLE FOR HANDING
002200*          DOWN ONLY THE READINGS THAT FALL IN THE REQUESTED
002300*          PERIOD (24 HOURS FOR THE PATTERN RULES; 24 HOURS,
002400*          7 DAYS OR 30 DAYS FOR THE SUMMARY STATISTICS).
002500*          UPSI-1 AND UPSI-2 ONLY PICK THE REPORT HEADING AND
002600*          THE SUMMARY LABEL - THEY DO NOT FILTER ANY RECORDS.
002700*              UPSI-1 OFF, UPSI-2 OFF  =  DAILY   (DEFAULT)
002800*              UPSI-1 ON,  UPSI-2 OFF  =  WEEKLY
002900*              UPSI-1 OFF, UPSI-2 ON   =  MONTHLY
003000*              UPSI-1 ON,  UPSI-2 ON   =  MONTHLY (MONTHLY WINS)
003100*
003200*          INPUT FILE -
003300*              HEALTH-READINGS - SORTED BY DEVICE, TIMESTAMP
003400*          OUTPUT FILE -
003500*              RUN-REPORT - PER-DEVICE PATTERN FINDINGS AND
003600*                           PERIOD SUMMARY STATISTICS
003700*
003800******************************************************************
003900* CHANGE LOG
004000* ----------------------------------------------------------------
004100* 07/27/2005  JCS  ORIGINAL VERSION, BUILT FROM THE OLD PATSRCH
004200*                  CONTROL-BREAK SEARCH SHAPE
004300* 12/03/1999  PQ   Y2K SWEEP - CARRIED FORWARD FROM THE OLD
004400*                  PATSRCH LOG.  NO DATE ARITHMETIC IN THIS STEP,
004500*                  NO CHANGES REQUIRED, SIGNED OFF
004600* 04/18/2011  DFW  ADDED THE UPSI-1/UPSI-2 PERIOD SELECTOR SO ONE
004700*                  COMPILE COULD SERVE DAILY, WEEKLY AND MONTHLY
004800*                  JCL STEPS - CR-4201
004900* 08/09/2013  MOA  ADDED THE SENSOR RELIABILITY PATTERN RULE AFTER
005000*                  THE FIRMWARE TEMP-ESTIMATE COMPLAINTS - CR-4810
005100* 03/11/2016  DFW  THE U5 SUMMARY LINE WAS ONLY PRINTING THE THREE
005200*                  AVERAGES - HR/SPO2/TEMP MIN-MAX AND THE READING
005300*                  COUNT WERE BEING ACCUMULATED AND THEN THROWN
005400*                  AWAY.  ADDED 402/404 TO PRINT THEM - CR-6102
005500* 03/11/2016  DFW  PCT-ESTIMATED AND THE HYPOXIA COUNT WERE ALSO
005600*                  BEING BUILT AND THROWN AWAY - PCT-ESTIMATED ONLY
005700*                  SURFACED WHEN THE RELIABILITY RULE HAPPENED TO
005800*                  FIRE.  ADDED 406 SO BOTH PRINT EVERY TIME - CR-6104
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS WS-DEBUG-ON
006800     UPSI-1 ON STATUS IS WS-PERIOD-WEEKLY-SW
006900     UPSI-2 ON STATUS IS WS-PERIOD-MONTHLY-SW.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT HEALTH-READINGS
007400     ASSIGN TO UT-S-HVRDG
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS RFCODE.
007700
007800     SELECT RUN-REPORT
007900     ASSIGN TO UT-S-RUNRPT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  HEALTH-READINGS
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS HVR-FILE-REC.
009100 01  HVR-FILE-REC                PIC X(80).
009200
009300 FD  RUN-REPORT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RUN-REPORT-REC.
009900 01  RUN-REPORT-REC               PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  RFCODE                  PIC X(2).
010500         88  RF-OK                VALUE "00".
010600         88  RF-AT-END            VALUE "10".
010700
010800 01  FLAGS-AND-SWITCHES.
010900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011000         88  NO-MORE-DATA        VALUE "N".
011100     05  FIRST-DEVICE-SW         PIC X(01) VALUE "Y".
011200         88  FIRST-DEVICE        VALUE "Y".
011300     05  WS-PERIOD-WEEKLY-SW     PIC X(01) VALUE "N".
011400     05  WS-PERIOD-MONTHLY-SW    PIC X(01) VALUE "N".
011500     05  WS-DEBUG-ON             PIC X(01) VALUE "N".
011600
011700     COPY HVRDG.
011800     COPY RUNRPT.
011900
012000 01  WS-PERIOD-LABEL-HOLD.
012100     05  WS-PERIOD-LABEL         PIC X(8) VALUE "DAILY   ".
012200
012300* TODAY'S RUN DATE FOR THE REPORT HEADING ONLY.
012400 01  WS-NOW-HOLD.
012500     05  WS-NOW-DATE             PIC 9(6).
012600 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
012700     05  WS-NOW-YY               PIC 9(2).
012800     05  WS-NOW-MM               PIC 9(2).
012900     05  WS-NOW-DD               PIC 9(2).
013000
013100* PER-DEVICE ACCUMULATORS, RESET AT EVERY CONTROL BREAK.  SUM
013200* FIELDS ARE CARRIED WIDE ENOUGH TO HOLD 500 READINGS' WORTH OF
013300* THE LARGEST INPUT FIELD WITHOUT OVERFLOW.
013400 01  WS-DEVICE-ACCUM.
013500     05  WS-DEV-DEVICE-ID        PIC X(20).
013600     05  WS-DEV-READING-CT       PIC 9(5) COMP.
013700     05  WS-DEV-HR-SUM           PIC 9(8) COMP.
013800     05  WS-DEV-HR-MIN           PIC 9(3) COMP.
013900     05  WS-DEV-HR-MAX           PIC 9(3) COMP.
014000     05  WS-DEV-SPO2-VALID-CT    PIC 9(5) COMP.
014100     05  WS-DEV-SPO2-SUM         PIC 9(8) COMP.
014200     05  WS-DEV-SPO2-MIN         PIC 9(3) COMP.
014300     05  WS-DEV-TEMP-SUM         PIC S9(7)V9(1) COMP.
014400     05  WS-DEV-TEMP-MIN         PIC S9(3)V9(1) COMP.
014500     05  WS-DEV-TEMP-MAX         PIC S9(3)V9(1) COMP.
014600     05  WS-DEV-EST-CT           PIC 9(5) COMP.
014700     05  WS-DEV-HYPOXIA-CT       PIC 9(5) COMP.
014800     05  WS-DEV-LOW95-CT         PIC 9(5) COMP.
014900     05  WS-DEV-LOW94-CT         PIC 9(5) COMP.
015000     05  WS-DEV-LOW94-HR-SUM     PIC 9(8) COMP.
015100
015200* REDEFINITION USED ONLY BY THE FEVER-PROGRESSION RULE TO ADDRESS
015300* THE FIRST-THIRD/LAST-THIRD SPLIT OF THE WINDOW TABLE AS A PAIR
015400* OF RANGE MARKERS INSTEAD OF A CHAIN OF IF STATEMENTS.
015500 01  WS-THIRD-SPLIT-HOLD.
015600     05  WS-THIRD-SIZE           PIC 9(5) COMP.
015700     05  WS-THIRD-FIRST-LO       PIC 9(5) COMP.
015800     05  WS-THIRD-FIRST-HI       PIC 9(5) COMP.
015900     05  WS-THIRD-LAST-LO        PIC 9(5) COMP.
016000     05  WS-THIRD-LAST-HI        PIC 9(5) COMP.
016100 01  WS-THIRD-SPLIT-R REDEFINES WS-THIRD-SPLIT-HOLD.
016200     05  WS-THIRD-ENTRY OCCURS 5 TIMES
016300                         INDEXED BY WS-THIRD-IDX  PIC 9(5) COMP.
016400
016500 01  WS-WORK-FIELDS.
016600     05  WS-MEAN-HR              PIC 9(3)V9(1).
016700     05  WS-MEAN-SPO2            PIC 9(3)V9(1).
016800     05  WS-MEAN-TEMP            PIC S9(3)V9(1).
016900     05  WS-PCT-ESTIMATED        PIC 9(3)V9(1).
017000     05  WS-PCT-LOW95            PIC 9(3)V9(1).
017100     05  WS-MEAN-FIRST-THIRD     PIC S9(3)V9(1).
017200     05  WS-MEAN-LAST-THIRD      PIC S9(3)V9(1).
017300     05  WS-MEAN-LOW94-HR        PIC 9(3)V9(1).
017400     05  WS-SUM-HOLD             PIC S9(9)V9(2) COMP.
017500
017600* ONE RULE'S FINDING, BUILT BY THE RULE PARAGRAPH AND HANDED TO
017700* 410-WRITE-PATTERN-LINE TO FORMAT AND PRINT.
017800 01  WS-PATTERN-BUILD-AREA.
017900     05  WS-PATTERN-NAME         PIC X(22).
018000     05  WS-PATTERN-SEVERITY     PIC X(08).
018100     05  WS-PATTERN-VALUE-1      PIC S9(3)V9(1).
018200     05  WS-PATTERN-VALUE-2      PIC S9(3)V9(1).
018300     05  FILLER                  PIC X(10).
018400
018500 01  WS-RUN-COUNTERS.
018600     05  READINGS-READ-CT        PIC 9(7) COMP.
018700     05  DEVICES-SEEN-CT         PIC 9(5) COMP.
018800     05  FEVER-FLAG-CT           PIC 9(5) COMP.
018900     05  CHRONIC-HYPOXIA-CT      PIC 9(5) COMP.
019000     05  TACHY-COMP-CT           PIC 9(5) COMP.
019100     05  RELIABILITY-CT          PIC 9(5) COMP.
019200 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
019300     05  WS-CTR-ENTRY OCCURS 6 TIMES
019400                         INDEXED BY WS-CTR-IDX    PIC 9(7) COMP.
019500
019600 01  WS-CTR-LABEL-TBL.
019700     05  FILLER PIC X(13) VALUE "READINGS-READ".
019800     05  FILLER PIC X(13) VALUE "DEVICES-SEEN ".
019900     05  FILLER PIC X(13) VALUE "FEVER-FLAGS  ".
020000     05  FILLER PIC X(13) VALUE "CHRONIC-HYPOX".
020100     05  FILLER PIC X(13) VALUE "TACHY-COMP   ".
020200     05  FILLER PIC X(13) VALUE "RELIABILITY  ".
020300 01  WS-CTR-LABEL-R REDEFINES WS-CTR-LABEL-TBL.
020400     05  WS-CTR-LABEL OCCURS 6 TIMES INDEXED BY WS-CTR-LBL-IDX
020500                         PIC X(13).
020600
020700 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
020800
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 100-MAINLINE THRU 100-EXIT
021200         UNTIL NO-MORE-DATA.
021300     IF NOT FIRST-DEVICE
021400         PERFORM 500-DEVICE-BREAK THRU 500-EXIT
021500     END-IF.
021600     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
021700     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
021800     MOVE ZERO TO RETURN-CODE.
021900     GOBACK.
022000
022100 000-HOUSEKEEPING.
022200     DISPLAY "HVTREND - HEALTH PATTERN/SUMMARY STEP STARTING".
022300     INITIALIZE WS-RUN-COUNTERS.
022400     ACCEPT WS-NOW-DATE FROM DATE.
022500     IF WS-PERIOD-MONTHLY-SW = "Y"
022600         MOVE "MONTHLY " TO WS-PERIOD-LABEL
022700     ELSE
022800         IF WS-PERIOD-WEEKLY-SW = "Y"
022900             MOVE "WEEKLY  " TO WS-PERIOD-LABEL
023000         ELSE
023100             MOVE "DAILY   " TO WS-PERIOD-LABEL
023200         END-IF
023300     END-IF.
023400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023500     PERFORM 900-READ-READING THRU 900-EXIT.
023600 000-EXIT.
023700     EXIT.
023800
023900* DEVICE CONTROL BREAK OVER THE SORTED FEED.  A NEW DEVICE-ID
024000* FIRES THE PRIOR DEVICE'S FINDINGS BEFORE STARTING A NEW HOLD.
024100 100-MAINLINE.
024200     ADD 1 TO READINGS-READ-CT.
024300     IF FIRST-DEVICE
024400         PERFORM 200-START-NEW-DEVICE THRU 200-EXIT
024500     ELSE
024600         IF HVR-DEVICE-ID NOT = WS-DEV-DEVICE-ID
024700             PERFORM 500-DEVICE-BREAK THRU 500-EXIT
024800             PERFORM 200-START-NEW-DEVICE THRU 200-EXIT
024900         END-IF
025000     END-IF.
025100     PERFORM 220-ACCUM-WINDOW-READING THRU 220-EXIT.
025200     PERFORM 900-READ-READING THRU 900-EXIT.
025300 100-EXIT.
025400     EXIT.
025500
025600 200-START-NEW-DEVICE.
025700     MOVE "N" TO FIRST-DEVICE-SW.
025800     ADD 1 TO DEVICES-SEEN-CT.
025900     INITIALIZE WS-DEVICE-ACCUM.
026000     MOVE HVR-DEVICE-ID TO WS-DEV-DEVICE-ID.
026100     MOVE ZERO TO HVR-WIN-COUNT.
026200     MOVE 999 TO WS-DEV-HR-MIN WS-DEV-SPO2-MIN.
026300     MOVE 99.9 TO WS-DEV-TEMP-MIN.
026400     MOVE ZERO TO WS-DEV-TEMP-MAX.
026500 200-EXIT.
026600     EXIT.
026700
026800* FOLD ONE READING INTO THE CURRENT DEVICE'S ACCUMULATORS AND
026900* ONTO THE WINDOW TABLE (USED ONLY BY THE FEVER-PROGRESSION
027000* RULE, WHICH NEEDS THE READING ORDER, NOT JUST A TOTAL).
027100 220-ACCUM-WINDOW-READING.
027200     ADD 1 TO WS-DEV-READING-CT.
027300     ADD HVR-HEART-RATE TO WS-DEV-HR-SUM.
027400     IF HVR-HEART-RATE < WS-DEV-HR-MIN
027500         MOVE HVR-HEART-RATE TO WS-DEV-HR-MIN
027600     END-IF.
027700     IF HVR-HEART-RATE > WS-DEV-HR-MAX
027800         MOVE HVR-HEART-RATE TO WS-DEV-HR-MAX
027900     END-IF.
028000
028100     IF HVR-SPO2-IS-VALID
028200         ADD 1 TO WS-DEV-SPO2-VALID-CT
028300         ADD HVR-SPO2 TO WS-DEV-SPO2-SUM
028400         IF HVR-SPO2 < WS-DEV-SPO2-MIN
028500             MOVE HVR-SPO2 TO WS-DEV-SPO2-MIN
028600         END-IF
028700         IF HVR-SPO2 < 90
028800             ADD 1 TO WS-DEV-HYPOXIA-CT
028900         END-IF
029000         IF HVR-SPO2 < 95
029100             ADD 1 TO WS-DEV-LOW95-CT
029200         END-IF
029300         IF HVR-SPO2 < 94
029400             ADD 1 TO WS-DEV-LOW94-CT
029500             ADD HVR-HEART-RATE TO WS-DEV-LOW94-HR-SUM
029600         END-IF
029700     END-IF.
029800
029900     ADD HVR-TEMP-C TO WS-DEV-TEMP-SUM.
030000     IF HVR-TEMP-C < WS-DEV-TEMP-MIN
030100         MOVE HVR-TEMP-C TO WS-DEV-TEMP-MIN
030200     END-IF.
030300     IF HVR-TEMP-C > WS-DEV-TEMP-MAX
030400         MOVE HVR-TEMP-C TO WS-DEV-TEMP-MAX
030500     END-IF.
030600     IF HVR-TEMP-IS-ESTIMATED
030700         ADD 1 TO WS-DEV-EST-CT
030800     END-IF.
030900
031000     IF HVR-WIN-COUNT < HVR-WIN-MAX
031100         ADD 1 TO HVR-WIN-COUNT
031200         SET HVR-WIN-IDX TO HVR-WIN-COUNT
031300         MOVE HVR-TEMP-C TO HVR-WIN-TEMP-C (HVR-WIN-IDX)
031400     END-IF.
031500 220-EXIT.
031600     EXIT.
031700
031800* ONE DEVICE IS DONE - RUN THE FOUR PATTERN RULES AND PRINT THE
031900* PATTERN/SUMMARY LINES, THEN FALL THROUGH TO THE NEXT DEVICE.
032000 500-DEVICE-BREAK.
032100     PERFORM 600-COMPUTE-MEANS THRU 600-EXIT.
032200     PERFORM 300-EVAL-FEVER-TREND THRU 300-EXIT.
032300     PERFORM 320-EVAL-CHRONIC-HYPOXIA THRU 320-EXIT.
032400     PERFORM 340-EVAL-TACHY-COMPENSATION THRU 340-EXIT.
032500     PERFORM 360-EVAL-SENSOR-RELIABILITY THRU 360-EXIT.
032600     PERFORM 400-WRITE-SUMMARY-LINE THRU 400-EXIT.
032700     PERFORM 402-WRITE-SUMMARY-MINMAX THRU 402-EXIT.
032800     PERFORM 404-WRITE-SUMMARY-TEMP-CT THRU 404-EXIT.
032900     PERFORM 406-WRITE-SUMMARY-PCT-HYPOX THRU 406-EXIT.
033000 500-EXIT.
033100     EXIT.
033200
033300* THE MEANS EVERY PATTERN RULE AND THE U5 SUMMARY LINE SHARE -
033400* COMPUTED ONCE PER DEVICE RATHER THAN RECOMPUTED BY EACH RULE.
033500 600-COMPUTE-MEANS.
033600     IF WS-DEV-READING-CT > ZERO
033700         COMPUTE WS-MEAN-HR ROUNDED =
033800             WS-DEV-HR-SUM / WS-DEV-READING-CT
033900         COMPUTE WS-MEAN-TEMP ROUNDED =
034000             WS-DEV-TEMP-SUM / WS-DEV-READING-CT
034100         COMPUTE WS-PCT-ESTIMATED ROUNDED =
034200             (WS-DEV-EST-CT / WS-DEV-READING-CT) * 100
034300         COMPUTE WS-PCT-LOW95 ROUNDED =
034400             (WS-DEV-LOW95-CT / WS-DEV-READING-CT) * 100
034500     ELSE
034600         MOVE ZERO TO WS-MEAN-HR WS-MEAN-TEMP
034700                      WS-PCT-ESTIMATED WS-PCT-LOW95
034800     END-IF.
034900     IF WS-DEV-SPO2-VALID-CT > ZERO
035000         COMPUTE WS-MEAN-SPO2 ROUNDED =
035100             WS-DEV-SPO2-SUM / WS-DEV-SPO2-VALID-CT
035200     ELSE
035300         MOVE ZERO TO WS-MEAN-SPO2
035400     END-IF.
035500     IF WS-DEV-LOW94-CT > ZERO
035600         COMPUTE WS-MEAN-LOW94-HR ROUNDED =
035700             WS-DEV-LOW94-HR-SUM / WS-DEV-LOW94-CT
035800     ELSE
035900         MOVE ZERO TO WS-MEAN-LOW94-HR
036000     END-IF.
036100 600-EXIT.
036200     EXIT.
036300
036400* FEVER PROGRESSION - MEAN OF THE FIRST THIRD OF THE WINDOW
036500* TIMES 1.05 MUST BE LESS THAN THE MEAN OF THE LAST THIRD.
036600* REQUIRES AT LEAST THREE READINGS ON THE WINDOW TABLE.
036700 300-EVAL-FEVER-TREND.
036800     IF HVR-WIN-COUNT >= 3
036900         DIVIDE HVR-WIN-COUNT BY 3 GIVING WS-THIRD-SIZE.
037000         MOVE 1 TO WS-THIRD-FIRST-LO.
037100         MOVE WS-THIRD-SIZE TO WS-THIRD-FIRST-HI.
037200         COMPUTE WS-THIRD-LAST-LO =
037300             HVR-WIN-COUNT - WS-THIRD-SIZE + 1.
037400         MOVE HVR-WIN-COUNT TO WS-THIRD-LAST-HI.
037500         PERFORM 305-MEAN-TEMP-RANGE THRU 305-EXIT.
037600         COMPUTE WS-MEAN-FIRST-THIRD ROUNDED =
037700             WS-SUM-HOLD / WS-THIRD-SIZE.
037800         MOVE WS-THIRD-LAST-LO TO WS-THIRD-FIRST-LO.
037900         MOVE WS-THIRD-LAST-HI TO WS-THIRD-FIRST-HI.
038000         PERFORM 305-MEAN-TEMP-RANGE THRU 305-EXIT.
038100         COMPUTE WS-MEAN-LAST-THIRD ROUNDED =
038200             WS-SUM-HOLD / WS-THIRD-SIZE.
038300         IF (WS-MEAN-FIRST-THIRD * 1.05) < WS-MEAN-LAST-THIRD
038400             ADD 1 TO FEVER-FLAG-CT
038500             MOVE "FEVER PROGRESSION     " TO WS-PATTERN-NAME
038600             MOVE "WARNING " TO WS-PATTERN-SEVERITY
038700             MOVE WS-MEAN-FIRST-THIRD TO WS-PATTERN-VALUE-1
038800             MOVE WS-MEAN-LAST-THIRD TO WS-PATTERN-VALUE-2
038900             PERFORM 410-WRITE-PATTERN-LINE THRU 410-EXIT
039000         END-IF
039100     END-IF.
039200 300-EXIT.
039300     EXIT.
039400
039500* SUMS HVR-WIN-TEMP-C OVER WS-THIRD-FIRST-LO/HI INTO WS-SUM-HOLD.
039600 305-MEAN-TEMP-RANGE.
039700     MOVE ZERO TO WS-SUM-HOLD.
039800     SET WS-THIRD-IDX TO WS-THIRD-FIRST-LO.
039900* WS-THIRD-IDX IS REUSED HERE AS A PLAIN LOOP COUNTER, NOT AS A
040000* SUBSCRIPT INTO WS-THIRD-ENTRY - THE REDEFINES EXISTS ONLY TO
040100* GIVE THE FIVE RANGE FIELDS A COMMON INDEXED VIEW FOR THE DUMP
040200* PARAGRAPH BELOW.
040300     PERFORM 307-ADD-ONE-TEMP THRU 307-EXIT
040400         VARYING HVR-WIN-IDX FROM WS-THIRD-FIRST-LO BY 1
040500         UNTIL HVR-WIN-IDX > WS-THIRD-FIRST-HI.
040600 305-EXIT.
040700     EXIT.
040800
040900 307-ADD-ONE-TEMP.
041000     ADD HVR-WIN-TEMP-C (HVR-WIN-IDX) TO WS-SUM-HOLD.
041100 307-EXIT.
041200     EXIT.
041300
041400* CHRONIC LOW SPO2 - MEAN VALID SPO2 UNDER 95 IS A WARNING.
041500 320-EVAL-CHRONIC-HYPOXIA.
041600     IF WS-DEV-SPO2-VALID-CT > ZERO AND WS-MEAN-SPO2 < 95.0
041700         ADD 1 TO CHRONIC-HYPOXIA-CT
041800         MOVE "CHRONIC LOW SPO2      " TO WS-PATTERN-NAME
041900         MOVE "WARNING " TO WS-PATTERN-SEVERITY
042000         MOVE WS-PCT-LOW95 TO WS-PATTERN-VALUE-1
042100         MOVE WS-MEAN-SPO2 TO WS-PATTERN-VALUE-2
042200         PERFORM 410-WRITE-PATTERN-LINE THRU 410-EXIT
042300     END-IF.
042400 320-EXIT.
042500     EXIT.
042600
042700* COMPENSATORY TACHYCARDIA - MORE THAN FIVE LOW-SPO2 READINGS
042800* WITH A MEAN HEART RATE ABOVE 90 IS CRITICAL.
042900 340-EVAL-TACHY-COMPENSATION.
043000     IF WS-DEV-LOW94-CT > 5 AND WS-MEAN-LOW94-HR > 90.0
043100         ADD 1 TO TACHY-COMP-CT
043200         MOVE "COMPENSATORY TACHYCARD" TO WS-PATTERN-NAME
043300         MOVE "CRITICAL" TO WS-PATTERN-SEVERITY
043400         MOVE WS-DEV-LOW94-CT TO WS-PATTERN-VALUE-1
043500         MOVE WS-MEAN-LOW94-HR TO WS-PATTERN-VALUE-2
043600         PERFORM 410-WRITE-PATTERN-LINE THRU 410-EXIT
043700     END-IF.
043800 340-EXIT.
043900     EXIT.
044000
044100* SENSOR RELIABILITY - MORE THAN HALF THE READINGS CARRYING AN
044200* ESTIMATED TEMPERATURE IS WORTH AN INFORMATIONAL LINE.
044300 360-EVAL-SENSOR-RELIABILITY.
044400     IF WS-DEV-READING-CT > ZERO AND WS-PCT-ESTIMATED > 50.0
044500         ADD 1 TO RELIABILITY-CT
044600         MOVE "SENSOR RELIABILITY    " TO WS-PATTERN-NAME
044700         MOVE "INFO    " TO WS-PATTERN-SEVERITY
044800         MOVE WS-PCT-ESTIMATED TO WS-PATTERN-VALUE-1
044900         MOVE ZERO TO WS-PATTERN-VALUE-2
045000         PERFORM 410-WRITE-PATTERN-LINE THRU 410-EXIT
045100     END-IF.
045200 360-EXIT.
045300     EXIT.
045400
045500* ONE PATTERN-RULE LINE - THE CALLING RULE PARAGRAPH HAS ALREADY
045600* LOADED WS-PATTERN-BUILD-AREA WITH WHAT FIRED AND ITS VALUES.
045700 410-WRITE-PATTERN-LINE.
045800     MOVE SPACES TO RR-DETAIL-LINE-DEC.
045900     MOVE WS-DEV-DEVICE-ID (1:9) TO RR-DEC-LABEL (1:9).
046000     MOVE WS-PATTERN-NAME (1:14) TO RR-DEC-LABEL (10:14).
046100     MOVE WS-PATTERN-VALUE-1 TO RR-DEC-VALUE-1.
046200     MOVE WS-PATTERN-VALUE-2 TO RR-DEC-VALUE-2.
046300     MOVE WS-PATTERN-SEVERITY (1:3) TO RR-DEC-FLAG.
046400     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
046500     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
046600 410-EXIT.
046700     EXIT.
046800
046900* THE U5 PERIOD SUMMARY LINE, FIRST OF THREE - HR AVG, VALID-SPO2
047000* AVG, TEMP AVG.  SEE 402/404 BELOW FOR THE MIN/MAX/COUNT ROW.
047100 400-WRITE-SUMMARY-LINE.
047200     MOVE SPACES TO RR-DETAIL-LINE-DEC.
047300     MOVE WS-DEV-DEVICE-ID TO RR-DEC-LABEL.
047400     MOVE WS-MEAN-HR TO RR-DEC-VALUE-1.
047500     MOVE WS-MEAN-SPO2 TO RR-DEC-VALUE-2.
047600     MOVE WS-MEAN-TEMP TO RR-DEC-VALUE-3.
047700     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
047800     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
047900 400-EXIT.
048000     EXIT.
048100
048200* SECOND OF THE THREE U5 LINES - HR MIN/MAX AND THE VALID-SPO2
048300* MINIMUM, SO THE RANGE NEVER VANISHES BEHIND THE AVERAGE.  THE
048400* ACCUMULATORS WERE ALREADY THERE FOR THIS - 220-ACCUM-WINDOW-
048500* READING JUST NEVER HAD ANYONE TO PRINT THEM FOR.      CR-6102
048600 402-WRITE-SUMMARY-MINMAX.
048700     MOVE SPACES TO RR-DETAIL-LINE-DEC.
048800     MOVE "  HR/SPO2 MIN-MAX" TO RR-DEC-LABEL (1:18).
048900     MOVE WS-DEV-HR-MIN TO RR-DEC-VALUE-1.
049000     MOVE WS-DEV-HR-MAX TO RR-DEC-VALUE-2.
049100     MOVE WS-DEV-SPO2-MIN TO RR-DEC-VALUE-3.
049200     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
049300     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
049400 402-EXIT.
049500     EXIT.
049600
049700* THIRD OF THE THREE U5 LINES - TOTAL READING COUNT AND THE TEMP
049800* MIN/MAX, ROUNDED TO ONE DECIMAL THE SAME AS THE AVERAGE ABOVE.
049900 404-WRITE-SUMMARY-TEMP-CT.
050000     MOVE SPACES TO RR-DETAIL-LINE-DEC.
050100     MOVE "  TEMP RANGE/READ CT" TO RR-DEC-LABEL (1:20).
050200     MOVE WS-DEV-READING-CT TO RR-DEC-VALUE-1.
050300     MOVE WS-DEV-TEMP-MIN TO RR-DEC-VALUE-2.
050400     MOVE WS-DEV-TEMP-MAX TO RR-DEC-VALUE-3.
050500     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
050600     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
050700 404-EXIT.
050800     EXIT.
050900
051000* FOURTH OF THE U4/U5 LINES - PERCENT ESTIMATED AND THE CHRONIC
051100* HYPOXIA COUNT (SPO2 UNDER 90).  BOTH WERE ALREADY BEING BUILT -
051200* WS-PCT-ESTIMATED ONLY EVER LEFT THIS PROGRAM AS A PATTERN-RULE
051300* VALUE WHEN 360-EVAL-SENSOR-RELIABILITY FIRED, AND THE HYPOXIA
051400* COUNT NEVER LEFT AT ALL.  PRINTED HERE UNCONDITIONALLY SO THE
051500* U4 SUMMARY IS COMPLETE EVEN WHEN NEITHER PATTERN RULE FIRES -
051600* CR-6104.                                             031116DFW
051700 406-WRITE-SUMMARY-PCT-HYPOX.
051800     MOVE SPACES TO RR-DETAIL-LINE-DEC.
051900     MOVE "  PCT EST/HYPOXIA CT" TO RR-DEC-LABEL (1:20).
052000     MOVE WS-DEV-HYPOXIA-CT TO RR-DEC-VALUE-1.
052100     MOVE WS-PCT-ESTIMATED TO RR-DEC-VALUE-3.
052200     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
052300     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
052400 406-EXIT.
052500     EXIT.
052600
052700 800-OPEN-FILES.
052800     OPEN INPUT HEALTH-READINGS.
052900     IF NOT RF-OK
053000         MOVE "** UNABLE TO OPEN HEALTH-READINGS" TO
053100                                                ABEND-MESSAGE
053200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
053300     END-IF.
053400     OPEN OUTPUT RUN-REPORT.
053500 800-EXIT.
053600     EXIT.
053700
053800 900-READ-READING.
053900     READ HEALTH-READINGS INTO HVR-RECORD
054000         AT END
054100             MOVE "N" TO MORE-DATA-SW
054200             GO TO 900-EXIT
054300     END-READ.
054400     IF NOT RF-OK AND NOT RF-AT-END
054500         MOVE "** BAD READ ON HEALTH-READINGS" TO ABEND-MESSAGE
054600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
054700     END-IF.
054800 900-EXIT.
054900     EXIT.
055000
055100 950-WRITE-REPORT.
055200     MOVE SPACES TO RR-HEADING-LINE.
055300     MOVE "HEALTH PATTERN/SUMMARY - " TO RR-HEAD-TITLE.
055400     MOVE WS-PERIOD-LABEL TO RR-HEAD-TITLE (26:8).
055500     MOVE WS-NOW-MM TO RR-HEAD-TITLE (35:2).
055600     MOVE "/" TO RR-HEAD-TITLE (37:1).
055700     MOVE WS-NOW-DD TO RR-HEAD-TITLE (38:2).
055800     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
055900     WRITE RUN-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
056000     IF WS-DEBUG-ON
056100         PERFORM 460-DUMP-RUN-COUNTERS THRU 460-EXIT
056200     END-IF.
056300
056400     MOVE SPACES TO RR-TOTAL-LINE.
056500     MOVE "DEVICES/READINGS SEEN" TO RR-TOT-LABEL.
056600     MOVE DEVICES-SEEN-CT TO RR-TOT-VALUE-1.
056700     MOVE READINGS-READ-CT TO RR-TOT-VALUE-2.
056800     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
056900     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
057000
057100     MOVE SPACES TO RR-TOTAL-LINE.
057200     MOVE "FEVER/HYPOXIA/TACHY CT" TO RR-TOT-LABEL.
057300     MOVE FEVER-FLAG-CT TO RR-TOT-VALUE-1.
057400     MOVE CHRONIC-HYPOXIA-CT TO RR-TOT-VALUE-2.
057500     MOVE TACHY-COMP-CT TO RR-TOT-VALUE-3.
057600     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
057700     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
057800
057900     MOVE SPACES TO RR-TOTAL-LINE.
058000     MOVE "RELIABILITY FLAGS" TO RR-TOT-LABEL.
058100     MOVE RELIABILITY-CT TO RR-TOT-VALUE-1.
058200     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
058300     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
058400
058500     DISPLAY "HVTREND - DEVICES SEEN     " DEVICES-SEEN-CT.
058600     DISPLAY "HVTREND - READINGS READ    " READINGS-READ-CT.
058700     DISPLAY "HVTREND - FEVER FLAGS      " FEVER-FLAG-CT.
058800     DISPLAY "HVTREND - CHRONIC HYPOXIA  " CHRONIC-HYPOXIA-CT.
058900     DISPLAY "HVTREND - TACHY COMP FLAGS " TACHY-COMP-CT.
059000     DISPLAY "HVTREND - RELIABILITY FLAGS" RELIABILITY-CT.
059100 950-EXIT.
059200     EXIT.
059300
059400* CLINICAL-DISPUTE AID - TURN ON UPSI-0 AT JCL TIME TO SEE EVERY
059500* RUN COUNTER ON THE SYSOUT LISTING BEFORE THE REPORT IS WRITTEN.
059600 460-DUMP-RUN-COUNTERS.
059700     SET WS-CTR-IDX WS-CTR-LBL-IDX TO 1.
059800     PERFORM 465-DUMP-ONE-COUNTER THRU 465-EXIT
059900         VARYING WS-CTR-IDX FROM 1 BY 1 UNTIL WS-CTR-IDX > 6.
060000 460-EXIT.
060100     EXIT.
060200
060300 465-DUMP-ONE-COUNTER.
060400     SET WS-CTR-LBL-IDX TO WS-CTR-IDX.
060500     DISPLAY "HVTREND DEBUG - " WS-CTR-LABEL (WS-CTR-LBL-IDX)
060600              " = " WS-CTR-ENTRY (WS-CTR-IDX).
060700 465-EXIT.
060800     EXIT.
060900
061000 960-CLOSE-FILES.
061100     CLOSE HEALTH-READINGS, RUN-REPORT.
061200 960-EXIT.
061300     EXIT.
061400
061500 1000-ABEND-RTN.
061600     DISPLAY "HVTREND ABEND - " ABEND-MESSAGE.
061700     MOVE 16 TO RETURN-CODE.
061800     CLOSE HEALTH-READINGS.
061900     CLOSE RUN-REPORT.
062000     GOBACK.
062100 1000-EXIT.
062200     EXIT.
