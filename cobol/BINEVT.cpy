000100******************************************************************
000200* BINEVT  -  BIN EVENT OUTPUT LAYOUT - ONE ROW PER STATE CHANGE   *
000300******************************************************************
000400* 08/14/2012  MOA  ORIGINAL LAYOUT
000500******************************************************************
000600 01  BE-RECORD.
000700     05  BE-BIN-ID               PIC X(10).
000800     05  BE-EVENT-TYPE           PIC X(5).
000900         88  BE-IS-FULL-EVT      VALUE "FULL ".
001000         88  BE-IS-RESET-EVT     VALUE "RESET".
001100     05  BE-TIMESTAMP            PIC X(14).
001200     05  FILLER                  PIC X(11).
