000100******************************************************************
000200* SECREC  -  BURGLARY ALERT / IMAGE LAYOUTS AND THE CORRELATED    *
000300*            PAIR OUTPUT LAYOUT                                  *
000400******************************************************************
000500* 07/22/2015  MOA  ORIGINAL LAYOUT FOR THE MOTION/CAMERA TIE-UP
000600******************************************************************
000700 01  BA-RECORD.
000800     05  BAI-ALERT-ID            PIC 9(6).
000900     05  BAI-TIMESTAMP-SECS      PIC 9(10).
001000     05  BAI-CORRELATED          PIC X(1).
001100         88  BAI-IS-CORRELATED   VALUE "Y".
001200     05  BAI-IMAGE-ID            PIC 9(6).
001300     05  FILLER                  PIC X(17).
001400
001500* IN-MEMORY ALERT TABLE - ALL UNCORRELATED MOTION ALERTS FOR
001600* THE RUN, SCANNED NEWEST-FIRST WHEN AN IMAGE COMES IN.  072215MOA
001700 01  BA-TABLE.
001800*** WIDENED FROM 500 TO 2000 AFTER PILOT SITE OVERFLOW - CR-5901 020916MOA
001900     05  BA-ENTRY OCCURS 2000 TIMES INDEXED BY BA-IDX.
002000         10  BA-TBL-ALERT-ID     PIC 9(6).
002100         10  BA-TBL-TIME-SECS    PIC 9(10).
002200         10  BA-TBL-CORRELATED   PIC X(1).
002300         10  BA-TBL-IMAGE-ID     PIC 9(6).
002400 77  BA-COUNT                    PIC 9(4) COMP VALUE ZERO.
002500
002600 01  BI-RECORD.
002700     05  BII-IMAGE-ID            PIC 9(6).
002800     05  BII-TIMESTAMP-SECS      PIC 9(10).
002900     05  BII-ALERT-ID            PIC 9(6).
003000     05  FILLER                  PIC X(18).
003100
003200 01  CORR-OUT-RECORD.
003300     05  CO-ALERT-ID             PIC 9(6).
003400     05  CO-IMAGE-ID             PIC 9(6).
003500     05  CO-ALERT-TIME           PIC 9(10).
003600     05  CO-IMAGE-TIME           PIC 9(10).
003700     05  CO-DIFF-SECS            PIC S9(5).
003800     05  FILLER                  PIC X(13).
