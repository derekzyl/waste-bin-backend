000100******************************************************************
000200* HVRDG   -  HEALTH VITAL READING LAYOUT AND WINDOW TABLE         *
000300*            ONE LINE PER DEVICE PER SAMPLE, SORTED BY DEVICE     *
000400*            AND TIMESTAMP                                       *
000500******************************************************************
000600* 06/19/2005  RTK  ORIGINAL LAYOUT FOR THE WEARABLE FEED
000700* 02/27/2010  DFW  ADDED TEMP-SOURCE / TEMP-ESTIMATED
000800******************************************************************
000900 01  HVR-RECORD.
001000     05  HVR-DEVICE-ID           PIC X(20).
001100     05  HVR-TIMESTAMP           PIC X(14).
001200     05  HVR-HEART-RATE          PIC 9(3).
001300     05  HVR-HR-QUALITY          PIC 9(3).
001400     05  HVR-HR-VALID            PIC X(1).
001500         88  HVR-HR-IS-VALID     VALUE "Y".
001600     05  HVR-SPO2                PIC 9(3).
001700     05  HVR-SPO2-QUALITY        PIC 9(3).
001800     05  HVR-SPO2-VALID          PIC X(1).
001900         88  HVR-SPO2-IS-VALID   VALUE "Y".
002000     05  HVR-TEMP-C              PIC S9(2)V9(1).
002100     05  HVR-TEMP-SOURCE         PIC X(9).
002200     05  HVR-TEMP-ESTIMATED      PIC X(1).
002300         88  HVR-TEMP-IS-ESTIMATED  VALUE "Y".
002400     05  HVR-BATTERY-PCT         PIC 9(3).
002500     05  FILLER                  PIC X(16).
002600
002700* ROLLING WINDOW TABLE - HVTREND LOADS UP TO HVR-WIN-MAX READINGS
002800* FOR ONE DEVICE (DEFAULT WINDOW 24 HOURS) BEFORE SCORING THE
002900* TREND AND SUMMARY RULES.                             072705RTK
003000 01  HVR-WINDOW-TABLE.
003100     05  HVR-WIN-ENTRY OCCURS 500 TIMES
003200                        INDEXED BY HVR-WIN-IDX.
003300         10  HVR-WIN-TIMESTAMP    PIC X(14).
003400         10  HVR-WIN-HR           PIC 9(3).
003500         10  HVR-WIN-SPO2         PIC 9(3).
003600         10  HVR-WIN-SPO2-VALID   PIC X(1).
003700         10  HVR-WIN-TEMP-C       PIC S9(2)V9(1).
003800         10  HVR-WIN-TEMP-EST     PIC X(1).
003900 77  HVR-WIN-COUNT                PIC 9(4) COMP VALUE ZERO.
004000 77  HVR-WIN-MAX                  PIC 9(4) COMP VALUE 500.
