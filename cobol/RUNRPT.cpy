000100******************************************************************
000200* RUNRPT  -  SHARED RUN-SUMMARY PRINT LAYOUTS, ONE FAMILY USED    *
000300*            BY EVERY JOB STEP IN THE RULE-ENGINE SUITE SO THE    *
000400*            OPERATOR SEES ONE CONSISTENT REPORT SHAPE NO        *
000500*            MATTER WHICH STEP PRODUCED THE PAGE                 *
000600******************************************************************
000700* 03/20/2003  RTK  ORIGINAL LAYOUT (CARRIED OVER FROM THE OLD
000800*                  ABENDREC BALANCING COPYBOOK)
000900* 05/11/2009  DFW  ADDED THE THREE-VALUE DETAIL LINE FOR THE
001000*                  PER-DEVICE/PER-BIN BREAKDOWN
001100* 07/01/2014  DFW  ADDED THE DECIMAL-EDITED DETAIL LINE FOR THE
001200*                  STEPS THAT REPORT PERCENTAGES AND AVERAGES
001300*                  INSTEAD OF PLAIN COUNTS
001400******************************************************************
001500 01  RUN-REPORT-REC               PIC X(132).
001600
001700 01  RR-HEADING-LINE.
001800     05  RR-HEAD-TITLE            PIC X(40).
001900     05  FILLER                   PIC X(92).
002000
002100 01  RR-DETAIL-LINE.
002200     05  RR-LABEL                 PIC X(24).
002300     05  FILLER                   PIC X(02).
002400     05  RR-VALUE-1               PIC ZZZ,ZZZ,ZZ9.
002500     05  FILLER                   PIC X(02).
002600     05  RR-VALUE-2               PIC ZZZ,ZZZ,ZZ9.
002700     05  FILLER                   PIC X(02).
002800     05  RR-VALUE-3               PIC ZZZ,ZZZ,ZZ9.
002900     05  FILLER                   PIC X(79).
003000
003100 01  RR-TOTAL-LINE.
003200     05  RR-TOT-LABEL             PIC X(24).
003300     05  FILLER                   PIC X(02).
003400     05  RR-TOT-VALUE-1           PIC ZZZ,ZZZ,ZZ9.
003500     05  FILLER                   PIC X(02).
003600     05  RR-TOT-VALUE-2           PIC ZZZ,ZZZ,ZZ9.
003700     05  FILLER                   PIC X(02).
003800     05  RR-TOT-VALUE-3           PIC ZZZ,ZZZ,ZZ9.
003900     05  FILLER                   PIC X(79).
004000
004100* USED WHERE THE DETAIL LINE IS A PERCENTAGE OR AN AVERAGE RATHER
004200* THAN A PLAIN COUNT - GOAL PROGRESS, BIN FLEET AVERAGE LEVEL,
004300* MATERIAL CLASSIFIER CONFIDENCE.                       070114DFW
004400 01  RR-DETAIL-LINE-DEC.
004500     05  RR-DEC-LABEL             PIC X(24).
004600     05  FILLER                   PIC X(02).
004700     05  RR-DEC-VALUE-1           PIC ZZZZ9.999.
004800     05  FILLER                   PIC X(02).
004900     05  RR-DEC-VALUE-2           PIC ZZZZ9.999.
005000     05  FILLER                   PIC X(02).
005100     05  RR-DEC-VALUE-3           PIC ZZZ9.9.
005200     05  FILLER                   PIC X(02).
005300     05  RR-DEC-FLAG              PIC X(03).
005400     05  FILLER                   PIC X(73).
