000100******************************************************************
000200* NRGGOL  -  ENERGY GOAL LAYOUT - ONE ROW PER DEVICE PER GOAL     *
000300*            PERIOD, LOADED BY NRGGOAL                           *
000400******************************************************************
000500* 05/06/2004  RTK  ORIGINAL LAYOUT
000600******************************************************************
000700 01  EG-RECORD.
000800     05  EG-DEVICE-ID            PIC X(20).
000900     05  EG-TARGET-KWH           PIC S9(5)V9(3).
001000     05  EG-PERIOD-START         PIC X(14).
001100     05  EG-PERIOD-END           PIC X(14).
001200     05  FILLER                  PIC X(24).
