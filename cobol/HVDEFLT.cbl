000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HVDEFLT.
000300 AUTHOR. D FENWICK.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 02/27/2010.
000600 DATE-COMPILED. 02/27/2010.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED LOOKUP - GIVEN A DEVICE AND A THRESHOLD
001300*          TYPE (HR-HIGH, HR-LOW, SPO2-LOW, SPO2-CRITICAL,
001400*          TEMP-HIGH, TEMP-LOW) RETURNS THE ENABLED ROW FOR THAT
001500*          DEVICE IF ONE EXISTS IN THE NIGHTLY THRESHOLD FEED,
001600*          OTHERWISE FALLS BACK TO THE SIX SHOP-STANDARD DEFAULT
001700*          VALUES.  THIS IS ALSO THE PLACE A NEW DEVICE PICKS UP
001800*          ITS STARTING THRESHOLDS WHEN THE DEVICE REGISTRATION
001900*          JOB FIRST SEEDS THE THRESHOLD FEED.
002000*
002100*          THIS REPLACES THE OLD PCTPROC DB2 STORED PROCEDURE -
002200*          THE THRESHOLD FEED IS A FLAT FILE NOW, NOT A DB2
002300*          TABLE, SO THE EXEC SQL SELECT BECAME A TABLE SEARCH.
002400*
002500******************************************************************
002600* CHANGE LOG
002700* ----------------------------------------------------------------
002800* 02/27/2010  DFW  ORIGINAL VERSION - REPLACES PCTPROC NOW THAT
002900*                  HEALTH_PLAN-STYLE LOOKUPS RUN OFF FLAT FILES
003000* 11/30/1998  PQ   Y2K SWEEP - HT-DEVICE-ID / HT-TYPE ARE NOT
003100*                  DATE FIELDS, NO CHANGES REQUIRED, SIGNED OFF
003200*                  (CARRIED FORWARD FROM THE OLD PCTPROC LOG)
003300* 09/14/2011  MOA  ADDED THE DISABLED-ROW CHECK - A DISABLED
003400*                  THRESHOLD SHOULD FALL BACK TO DEFAULT, NOT
003500*                  RETURN ZERO - CR-4390
003600* 03/02/2012  MOA  NO LOGIC CHANGE, RECOMPILED FOR THE TREND
003700*                  ANALYSIS JOB STEP CUTOVER
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  FLAGS-AND-SWITCHES.
005100     05  FOUND-SW                PIC X(01) VALUE "N".
005200         88  TABLE-ROW-FOUND     VALUE "Y".
005300
005400 COPY HVTHR.
005500
005600 LINKAGE SECTION.
005700 01  LK-DEVICE-ID                PIC X(20).
005800 01  LK-TYPE-WANTED              PIC X(13).
005900 01  LK-HT-TABLE-P.
006000     05  LK-HT-ENTRY OCCURS 1800 TIMES INDEXED BY LK-HT-IDX.
006100         10  LK-HT-DEVICE-ID     PIC X(20).
006200         10  LK-HT-TYPE          PIC X(13).
006300         10  LK-HT-VALUE         PIC S9(3)V9(1).
006400         10  LK-HT-ENABLED       PIC X(1).
006500 01  LK-HT-COUNT                 PIC 9(4) COMP.
006600 01  LK-VALUE-OUT                PIC S9(3)V9(1).
006700 01  RETURN-CD                   PIC 9(4) COMP.
006800
006900 PROCEDURE DIVISION USING LK-DEVICE-ID, LK-TYPE-WANTED,
007000           LK-HT-TABLE-P, LK-HT-COUNT, LK-VALUE-OUT, RETURN-CD.
007100
007200 000-LOOKUP-THRESHOLD.
007300     MOVE "N" TO FOUND-SW.
007400     IF LK-HT-COUNT > ZERO
007500         SET LK-HT-IDX TO 1
007600         PERFORM 100-SEARCH-FEED-ROWS THRU 100-EXIT
007700             VARYING LK-HT-IDX FROM 1 BY 1
007800             UNTIL LK-HT-IDX > LK-HT-COUNT
007900                OR TABLE-ROW-FOUND.
008000
008100     IF NOT TABLE-ROW-FOUND
008200*** DISABLED OR MISSING ROW FALLS BACK TO DEFAULT, NOT ZERO  091411MOA
008300         PERFORM 200-APPLY-SHOP-DEFAULT THRU 200-EXIT.
008400
008500     MOVE ZERO TO RETURN-CD.
008600     GOBACK.
008700
008800 100-SEARCH-FEED-ROWS.
008900     IF LK-HT-DEVICE-ID (LK-HT-IDX) = LK-DEVICE-ID
009000        AND LK-HT-TYPE (LK-HT-IDX) = LK-TYPE-WANTED
009100        AND LK-HT-ENABLED (LK-HT-IDX) = "Y"
009200         MOVE LK-HT-VALUE (LK-HT-IDX) TO LK-VALUE-OUT
009300         MOVE "Y" TO FOUND-SW.
009400 100-EXIT.
009500     EXIT.
009600
009700 200-APPLY-SHOP-DEFAULT.
009800     SET HT-DFL-IDX TO 1.
009900     PERFORM 250-SCAN-DEFAULT-TABLE THRU 250-EXIT
010000         VARYING HT-DFL-IDX FROM 1 BY 1
010100         UNTIL HT-DFL-IDX > 6 OR TABLE-ROW-FOUND.
010200 200-EXIT.
010300     EXIT.
010400
010500 250-SCAN-DEFAULT-TABLE.
010600     IF HT-DFL-TYPE (HT-DFL-IDX) = LK-TYPE-WANTED
010700         MOVE HT-DFL-VALUE (HT-DFL-IDX) TO LK-VALUE-OUT
010800         MOVE "Y" TO FOUND-SW.
010900 250-EXIT.
011000     EXIT.
