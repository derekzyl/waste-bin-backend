000100******************************************************************
000200* MATREC  -  MATERIAL FEATURE INPUT AND DETECTION-LOG OUTPUT      *
000300*            LAYOUTS FOR THE WASTE-BIN VISION SCORER              *
000400******************************************************************
000500* 01/09/2014  DFW  ORIGINAL LAYOUT - PRECOMPUTED FEATURES ONLY,
000600*                  THE CAMERA SIDE STAYS OFF THIS BOX
000700******************************************************************
000800 01  MF-RECORD.
000900     05  MF-SAMPLE-ID            PIC X(10).
001000     05  MF-AVG-HUE              PIC S9(3)V9(2).
001100     05  MF-AVG-SAT              PIC S9(3)V9(2).
001200     05  MF-GREEN-RATIO          PIC SV9(4).
001300     05  MF-BROWN-RATIO          PIC SV9(4).
001400     05  MF-BLUE-RATIO           PIC SV9(4).
001500     05  MF-WHITE-RATIO          PIC SV9(4).
001600     05  FILLER                  PIC X(14).
001700
001800 01  DL-RECORD.
001900     05  DL-SAMPLE-ID            PIC X(10).
002000     05  DL-MATERIAL             PIC X(11).
002100         88  DL-IS-ORGANIC       VALUE "ORGANIC    ".
002200         88  DL-IS-NONORGANIC    VALUE "NON-ORGANIC".
002300     05  DL-CONFIDENCE           PIC SV9(2).
002400     05  DL-METHOD               PIC X(10).
002500         88  DL-METHOD-RULE-BASED VALUE "RULE-BASED".
002600     05  DL-ORG-SCORE            PIC 9(2).
002700     05  DL-NONORG-SCORE         PIC 9(2).
002800     05  FILLER                  PIC X(13).
