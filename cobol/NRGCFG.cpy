000100******************************************************************
000200* NRGCFG  -  ENERGY SENSOR CONFIGURATION LAYOUT AND TABLE         *
000300*            AT MOST TWO ROWS PER DEVICE (SENSOR 1 AND SENSOR 2) *
000400******************************************************************
000500* 03/11/2003  RTK  ORIGINAL LAYOUT
000600* 04/02/2009  DFW  ADDED ESC-CATEGORY FOR THE RULE ENGINE WORK
000700******************************************************************
000800 01  ESC-RECORD.
000900     05  ESC-DEVICE-ID           PIC X(20).
001000     05  ESC-SENSOR-NUMBER       PIC 9(1).
001100     05  ESC-CUSTOM-LABEL        PIC X(30).
001200     05  ESC-CATEGORY            PIC X(10).
001300     05  FILLER                  PIC X(19).
001400
001500* IN-MEMORY TABLE - CURRENT DEVICE'S CONFIG ROWS ONLY, RELOADED
001600* AT EACH DEVICE CONTROL BREAK IN NRGAUDIT.
001700 01  ESC-CONFIG-TABLE.
001800     05  ESC-ENTRY OCCURS 2 TIMES INDEXED BY ESC-IDX.
001900         10  ESC-TBL-SENSOR-NBR  PIC 9(1).
002000         10  ESC-TBL-LABEL       PIC X(30).
002100         10  ESC-TBL-LABEL-LOW   PIC X(30).
002200         10  ESC-TBL-CATEGORY    PIC X(10).
002300 77  ESC-COUNT                   PIC 9(1) COMP VALUE ZERO.
