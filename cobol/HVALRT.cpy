000100******************************************************************
000200* HVALRT  -  HEALTH ALERT OUTPUT LAYOUT, ONE ROW PER FIRED RULE   *
000300******************************************************************
000400* 06/19/2005  RTK  ORIGINAL LAYOUT
000500* 03/02/2010  DFW  WIDENED HA-ALERT-TYPE FOR THE NEW RULES
000600******************************************************************
000700 01  HA-RECORD.
000800     05  HA-DEVICE-ID            PIC X(20).
000900     05  HA-TIMESTAMP            PIC X(14).
001000     05  HA-ALERT-TYPE           PIC X(22).
001100         88  HA-IS-CRIT-HYPOXIA
001200                  VALUE "CRITICAL_HYPOXIA      ".
001300         88  HA-IS-LOW-SPO2
001400                  VALUE "LOW_SPO2              ".
001500     05  HA-SEVERITY             PIC X(8).
001600         88  HA-SEV-INFO         VALUE "INFO    ".
001700         88  HA-SEV-WARNING      VALUE "WARNING ".
001800         88  HA-SEV-CRITICAL     VALUE "CRITICAL".
001900     05  HA-HR                   PIC 9(3).
002000     05  HA-SPO2                 PIC 9(3).
002100     05  HA-TEMP-C               PIC S9(2)V9(1).
002200     05  HA-MESSAGE              PIC X(80).
002300     05  FILLER                  PIC X(07).
