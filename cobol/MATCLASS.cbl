000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MATCLASS.
000300 AUTHOR. D FENWICK.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 01/09/2014.
000600 DATE-COMPILED. 01/09/2014.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WASTE-BIN VISION MATERIAL CLASSIFIER JOB STEP.  EACH
001300*          INCOMING SAMPLE CARRIES A SET OF PRECOMPUTED IMAGE
001400*          FEATURES (HUE/SATURATION MEANS, FOUR COLOUR RATIOS)
001500*          FOR ONE CAMERA FRAME - THIS STEP DOES NOT TOUCH THE
001600*          IMAGE ITSELF, ONLY THE FEATURES SOME UPSTREAM VISION
001700*          JOB ALREADY BOILED IT DOWN TO.
001800*
001900*          EACH SAMPLE IS SCORED TWICE BY THE MATSCOR CALCULATOR
002000*          - ONCE ON THE ORGANIC LADDER, ONCE ON THE NON-ORGANIC
002100*          LADDER - AND WHICHEVER SCORE COMES BACK HIGHER WINS
002200*          THE CALL.  A TIE GOES TO ORGANIC.  CONFIDENCE RUNS
002300*          FROM 0.60 UP TO A CEILING OF 0.85, WIDENING WITH THE
002400*          MARGIN BETWEEN THE WINNING AND LOSING SCORE - SEE
002500*          300-PICK-WINNER BELOW.
002600*
002700*          INPUT FILE -
002800*              MATERIAL-FEATURES - ONE RECORD PER SCORED FRAME
002900*          OUTPUT FILES -
003000*              DETECTION-LOG - ONE ROW PER SAMPLE, WINNER AND
003100*                              BOTH LADDER SCORES
003200*              RUN-REPORT    - PER-MATERIAL COUNTS AND AVERAGE
003300*                              CONFIDENCE
003400*
003500******************************************************************
003600* CHANGE LOG
003700* ----------------------------------------------------------------
003800* 01/09/2014  DFW  ORIGINAL VERSION
003900* 08/21/2014  DFW  TIGHTENED THE HUE BAND IN MATSCOR FOR THE
004000*                  NON-ORGANIC LADDER AFTER THE METAL-BIN FALSE
004100*                  POSITIVES - CR-5519 - NO CHANGE ON THIS SIDE
004200* 07/22/2015  MOA  RECOMPILED AGAINST THE NEW MATSCOR LINKAGE
004300*                  FOR THE SECURITY CORRELATION CUTOVER
004400* 02/14/2017  DFW  CONFIDENCE WIDENING CAPPED AT 0.85 PER QA -
004500*                  THE OLD UNCAPPED FORMULA WAS REPORTING OVER
004600*                  100 PERCENT ON A FEW HIGH-MARGIN SAMPLES -
004700*                  CR-5340
004800* 09/03/2019  MOA  NO LOGIC CHANGE, RECOMPILED UNDER THE SENSOR
004900*                  OPS SHARED RUNTIME LIBRARY - CR-5650
005000* 05/11/2022  PQ   TIE-BREAK DEFAULT (ORGANIC AT 0.60) DOCUMENTED
005100*                  IN THE REMARKS AFTER AN AUDIT QUESTION - NO
005200*                  LOGIC CHANGE
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS WS-DEBUG-ON.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT MATERIAL-FEATURES
006600     ASSIGN TO UT-S-MATREC
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS MFCODE.
006900
007000     SELECT DETECTION-LOG
007100     ASSIGN TO UT-S-DETLOG
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS DLCODE.
007400
007500     SELECT RUN-REPORT
007600     ASSIGN TO UT-S-RUNRPT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  MATERIAL-FEATURES
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 50 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS MF-FILE-REC.
008800 01  MF-FILE-REC                  PIC X(50).
008900
009000 FD  DETECTION-LOG
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 50 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS DL-FILE-REC.
009600 01  DL-FILE-REC                  PIC X(50).
009700
009800 FD  RUN-REPORT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 132 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RUN-REPORT-REC.
010400 01  RUN-REPORT-REC               PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700
010800 01  FILE-STATUS-CODES.
010900     05  MFCODE                  PIC X(2).
011000         88  MF-OK                VALUE "00".
011100         88  MF-AT-END            VALUE "10".
011200     05  DLCODE                  PIC X(2).
011300         88  DL-OK                VALUE "00".
011400
011500 01  FLAGS-AND-SWITCHES.
011600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011700         88  NO-MORE-DATA        VALUE "N".
011800     05  WS-DEBUG-ON             PIC X(01) VALUE "N".
011900
012000     COPY MATREC.
012100     COPY RUNRPT.
012200
012300* THE TWO MATERIAL LITERALS, HELD AS A SMALL SEARCHED TABLE THE
012400* SAME WAY THE BIN TYPE LITERALS ARE HELD IN BINPROC.
012500 01  WS-MATERIAL-LITERALS.
012600     05  FILLER PIC X(11) VALUE "ORGANIC    ".
012700     05  FILLER PIC X(11) VALUE "NON-ORGANIC".
012800 01  WS-MATERIAL-TABLE REDEFINES WS-MATERIAL-LITERALS.
012900     05  WS-MATERIAL-ENTRY OCCURS 2 TIMES
013000                         INDEXED BY WS-MAT-IDX    PIC X(11).
013100
013200* RUN-DATE HEADING STAMP, WINDOWED THROUGH CENTURY 19/20 THE
013300* SAME WAY THE REST OF THE SUITE STAMPS ITS REPORT HEADINGS.
013400 01  WS-NOW-HOLD.
013500     05  WS-NOW-DATE-PART        PIC 9(6).
013600 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
013700     05  WS-NOW-YY               PIC 9(2).
013800     05  WS-NOW-MM               PIC 9(2).
013900     05  WS-NOW-DD               PIC 9(2).
014000 01  WS-NOW-PRINT                PIC X(10).
014100
014200* CALL AREA PASSED TO MATSCOR - ONE SET OF FEATURES GOES THROUGH
014300* IT TWICE, ONCE WITH MS-CALC-TYPE-SW SET TO "O", ONCE TO "N".
014400 01  WS-CALL-AREA.
014500     05  WS-MS-CALC-TYPE-SW      PIC X.
014600     05  WS-MS-AVG-HUE           PIC S9(3)V9(2).
014700     05  WS-MS-AVG-SAT           PIC S9(3)V9(2).
014800     05  WS-MS-GREEN-RATIO       PIC SV9(4).
014900     05  WS-MS-BROWN-RATIO       PIC SV9(4).
015000     05  WS-MS-BLUE-RATIO        PIC SV9(4).
015100     05  WS-MS-WHITE-RATIO       PIC SV9(4).
015200     05  WS-MS-SCORE-OUT         PIC 9(2).
015300 01  WS-CALL-RETURN-CD           PIC 9(4) COMP.
015400
015500* THE TWO LADDER SCORES FOR THE SAMPLE CURRENTLY BEING JUDGED,
015600* AND THE WINNER/CONFIDENCE 300-PICK-WINNER WORKS OUT FROM THEM.
015700 01  WS-SAMPLE-WORK.
015800     05  WS-SMP-ORG-SCORE        PIC 9(2).
015900     05  WS-SMP-NONORG-SCORE     PIC 9(2).
016000     05  WS-SMP-WINNER-IDX       PIC 9(1).
016100     05  WS-SMP-CONFIDENCE       PIC SV9(2).
016200
016300 01  WS-RUN-COUNTERS.
016400     05  SAMPLES-READ-CT         PIC 9(7) COMP.
016500     05  ORGANIC-WINS-CT         PIC 9(7) COMP.
016600     05  NONORGANIC-WINS-CT      PIC 9(7) COMP.
016700     05  TIE-BREAKS-CT           PIC 9(7) COMP.
016800 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
016900     05  WS-CTR-ENTRY OCCURS 4 TIMES
017000                         INDEXED BY WS-CTR-IDX    PIC 9(7) COMP.
017100
017200 01  WS-REPORT-WORK.
017300     05  WS-CONFIDENCE-SUM       PIC S9(5)V9(2) COMP-3.
017400     05  WS-AVG-CONFIDENCE       PIC S9(1)V9(2).
017500
017600 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
017700
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 100-MAINLINE THRU 100-EXIT
018100         UNTIL NO-MORE-DATA.
018200     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
018300     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600
018700 000-HOUSEKEEPING.
018800     DISPLAY "MATCLASS - MATERIAL CLASSIFIER STEP STARTING".
018900     INITIALIZE WS-RUN-COUNTERS WS-REPORT-WORK.
019000     ACCEPT WS-NOW-DATE-PART FROM DATE.
019100     MOVE WS-NOW-MM TO WS-NOW-PRINT (1:2).
019200     MOVE "/"       TO WS-NOW-PRINT (3:1).
019300     MOVE WS-NOW-DD TO WS-NOW-PRINT (4:2).
019400     MOVE "/"       TO WS-NOW-PRINT (6:1).
019500     MOVE WS-NOW-YY TO WS-NOW-PRINT (7:2).
019600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019700     PERFORM 900-READ-SAMPLE THRU 900-EXIT.
019800 000-EXIT.
019900     EXIT.
020000
020100* ONE SAMPLE - SCORE BOTH LADDERS, PICK THE WINNER, LOG IT.
020200 100-MAINLINE.
020300     ADD 1 TO SAMPLES-READ-CT.
020400     PERFORM 200-SCORE-SAMPLE THRU 200-EXIT.
020500     PERFORM 300-PICK-WINNER THRU 300-EXIT.
020600     PERFORM 700-WRITE-DETECTION THRU 700-EXIT.
020700     PERFORM 900-READ-SAMPLE THRU 900-EXIT.
020800 100-EXIT.
020900     EXIT.
021000
021100* CALL MATSCOR TWICE - THE ORGANIC LADDER FIRST, THEN THE
021200* NON-ORGANIC LADDER - HOLDING BOTH SCORES FOR 300-PICK-WINNER.
021300 200-SCORE-SAMPLE.
021400     MOVE MF-AVG-HUE      TO WS-MS-AVG-HUE.
021500     MOVE MF-AVG-SAT      TO WS-MS-AVG-SAT.
021600     MOVE MF-GREEN-RATIO  TO WS-MS-GREEN-RATIO.
021700     MOVE MF-BROWN-RATIO  TO WS-MS-BROWN-RATIO.
021800     MOVE MF-BLUE-RATIO   TO WS-MS-BLUE-RATIO.
021900     MOVE MF-WHITE-RATIO  TO WS-MS-WHITE-RATIO.
022000
022100     MOVE "O" TO WS-MS-CALC-TYPE-SW.
022200     MOVE ZERO TO WS-MS-SCORE-OUT.
022300     CALL "MATSCOR" USING WS-CALL-AREA, WS-CALL-RETURN-CD.
022400     MOVE WS-MS-SCORE-OUT TO WS-SMP-ORG-SCORE.
022500
022600     MOVE "N" TO WS-MS-CALC-TYPE-SW.
022700     MOVE ZERO TO WS-MS-SCORE-OUT.
022800     CALL "MATSCOR" USING WS-CALL-AREA, WS-CALL-RETURN-CD.
022900     MOVE WS-MS-SCORE-OUT TO WS-SMP-NONORG-SCORE.
023000 200-EXIT.
023100     EXIT.
023200
023300* HIGHER SCORE WINS.  A TIE GOES TO ORGANIC AT THE FLOOR
023400* CONFIDENCE OF 0.60.  OTHERWISE CONFIDENCE WIDENS BY 0.05 PER
023500* POINT OF MARGIN BETWEEN THE WINNING AND LOSING SCORE, CAPPED
023600* AT A CEILING OF 0.85.                                  010914DFW
023700 300-PICK-WINNER.
023800     IF WS-SMP-ORG-SCORE = WS-SMP-NONORG-SCORE
023900         MOVE 1 TO WS-SMP-WINNER-IDX
024000         ADD 1 TO TIE-BREAKS-CT
024100         MOVE .60 TO WS-SMP-CONFIDENCE
024200     ELSE
024300         IF WS-SMP-ORG-SCORE > WS-SMP-NONORG-SCORE
024400             MOVE 1 TO WS-SMP-WINNER-IDX
024500             ADD 1 TO ORGANIC-WINS-CT
024600             COMPUTE WS-SMP-CONFIDENCE =
024700                 .60 + ((WS-SMP-ORG-SCORE - WS-SMP-NONORG-SCORE)
024800                         * .05)
024900         ELSE
025000             MOVE 2 TO WS-SMP-WINNER-IDX
025100             ADD 1 TO NONORGANIC-WINS-CT
025200             COMPUTE WS-SMP-CONFIDENCE =
025300                 .60 + ((WS-SMP-NONORG-SCORE - WS-SMP-ORG-SCORE)
025400                         * .05)
025500         END-IF
025600         IF WS-SMP-CONFIDENCE > .85
025700             MOVE .85 TO WS-SMP-CONFIDENCE
025800         END-IF
025900     END-IF.
026000     ADD WS-SMP-CONFIDENCE TO WS-CONFIDENCE-SUM.
026100 300-EXIT.
026200     EXIT.
026300
026400 700-WRITE-DETECTION.
026500     MOVE MF-SAMPLE-ID TO DL-SAMPLE-ID.
026600     MOVE WS-MATERIAL-ENTRY (WS-SMP-WINNER-IDX) TO DL-MATERIAL.
026700     MOVE WS-SMP-CONFIDENCE TO DL-CONFIDENCE.
026800     MOVE "RULE-BASED" TO DL-METHOD.
026900     MOVE WS-SMP-ORG-SCORE TO DL-ORG-SCORE.
027000     MOVE WS-SMP-NONORG-SCORE TO DL-NONORG-SCORE.
027100     WRITE DL-FILE-REC FROM DL-RECORD.
027200     IF WS-DEBUG-ON
027300         PERFORM 460-DUMP-RUN-COUNTERS THRU 460-EXIT
027400     END-IF.
027500 700-EXIT.
027600     EXIT.
027700
027800* OPERATIONS-DISPUTE AID - UPSI-0 DUMPS THE RUN COUNTERS TO
027900* SYSOUT AFTER EVERY DETECTION IS LOGGED.
028000 460-DUMP-RUN-COUNTERS.
028100     PERFORM 465-DUMP-ONE-COUNTER THRU 465-EXIT
028200         VARYING WS-CTR-IDX FROM 1 BY 1 UNTIL WS-CTR-IDX > 4.
028300 460-EXIT.
028400     EXIT.
028500
028600 465-DUMP-ONE-COUNTER.
028700     DISPLAY "MATCLASS DEBUG - COUNTER " WS-CTR-IDX " = "
028800              WS-CTR-ENTRY (WS-CTR-IDX).
028900 465-EXIT.
029000     EXIT.
029100
029200 800-OPEN-FILES.
029300     OPEN INPUT MATERIAL-FEATURES.
029400     IF NOT MF-OK
029500         MOVE "** UNABLE TO OPEN MATERIAL-FEATURES"
029600             TO ABEND-MESSAGE
029700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029800     END-IF.
029900     OPEN OUTPUT DETECTION-LOG.
030000     IF NOT DL-OK
030100         MOVE "** UNABLE TO OPEN DETECTION-LOG" TO ABEND-MESSAGE
030200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
030300     END-IF.
030400     OPEN OUTPUT RUN-REPORT.
030500 800-EXIT.
030600     EXIT.
030700
030800 900-READ-SAMPLE.
030900     READ MATERIAL-FEATURES INTO MF-RECORD
031000         AT END
031100             MOVE "N" TO MORE-DATA-SW
031200             GO TO 900-EXIT
031300     END-READ.
031400     IF NOT MF-OK AND NOT MF-AT-END
031500         MOVE "** BAD READ ON MATERIAL-FEATURES" TO ABEND-MESSAGE
031600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
031700     END-IF.
031800 900-EXIT.
031900     EXIT.
032000
032100 950-WRITE-REPORT.
032200     MOVE SPACES TO RR-HEADING-LINE.
032300     MOVE "MATERIAL CLASSIFIER REPORT" TO RR-HEAD-TITLE.
032400     MOVE WS-NOW-PRINT TO RR-HEAD-TITLE (29:10).
032500     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
032600     WRITE RUN-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
032700
032800     IF SAMPLES-READ-CT > ZERO
032900         COMPUTE WS-AVG-CONFIDENCE ROUNDED =
033000             WS-CONFIDENCE-SUM / SAMPLES-READ-CT
033100     END-IF.
033200
033300     MOVE SPACES TO RR-TOTAL-LINE.
033400     MOVE "SAMPLES/ORGANIC/NONORG" TO RR-TOT-LABEL.
033500     MOVE SAMPLES-READ-CT TO RR-TOT-VALUE-1.
033600     MOVE ORGANIC-WINS-CT TO RR-TOT-VALUE-2.
033700     MOVE NONORGANIC-WINS-CT TO RR-TOT-VALUE-3.
033800     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
033900     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
034000
034100     MOVE SPACES TO RR-DETAIL-LINE-DEC.
034200     MOVE "AVG CONFIDENCE/TIE-BREAKS" TO RR-DEC-LABEL.
034300     MOVE WS-AVG-CONFIDENCE TO RR-DEC-VALUE-1.
034400     MOVE TIE-BREAKS-CT TO RR-DEC-VALUE-2.
034500     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
034600     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
034700
034800     DISPLAY "MATCLASS - SAMPLES READ      " SAMPLES-READ-CT.
034900     DISPLAY "MATCLASS - ORGANIC WINS       " ORGANIC-WINS-CT.
035000     DISPLAY "MATCLASS - NON-ORGANIC WINS   " NONORGANIC-WINS-CT.
035100     DISPLAY "MATCLASS - TIE-BREAKS         " TIE-BREAKS-CT.
035200 950-EXIT.
035300     EXIT.
035400
035500 960-CLOSE-FILES.
035600     CLOSE MATERIAL-FEATURES, DETECTION-LOG, RUN-REPORT.
035700 960-EXIT.
035800     EXIT.
035900
036000 1000-ABEND-RTN.
036100     DISPLAY "MATCLASS ABEND - " ABEND-MESSAGE.
036200     MOVE 16 TO RETURN-CODE.
036300     CLOSE MATERIAL-FEATURES.
036400     CLOSE DETECTION-LOG.
036500     CLOSE RUN-REPORT.
036600     GOBACK.
036700 1000-EXIT.
036800     EXIT.
