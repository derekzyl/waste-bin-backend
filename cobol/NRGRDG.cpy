000100******************************************************************
000200* NRGRDG  -  ENERGY SENSOR READING LAYOUT                        *
000300*            ONE LINE PER DEVICE PER SAMPLE, SORTED BY DEVICE    *
000400*            AND TIMESTAMP BY THE COLLECTOR FEED AHEAD OF US     *
000500******************************************************************
000600* 03/11/2003  RTK  ORIGINAL LAYOUT FOR THE SENSOR FEED CUTOVER
000700* 09/30/2008  LAW  ADDED OUTDOOR-TEMP-C FOR THE WEATHER TAP
000800******************************************************************
000900 01  ESR-RECORD.
001000     05  ESR-DEVICE-ID           PIC X(20).
001100     05  ESR-TIMESTAMP           PIC X(14).
001200     05  ESR-S1-AMPS             PIC S9(3)V9(3).
001300     05  ESR-S1-WATTS            PIC S9(5)V9(1).
001400     05  ESR-S1-VOLTAGE          PIC S9(3)V9(1).
001500     05  ESR-S2-AMPS             PIC S9(3)V9(3).
001600     05  ESR-S2-WATTS            PIC S9(5)V9(1).
001700     05  ESR-S2-VOLTAGE          PIC S9(3)V9(1).
001800     05  ESR-TEMP-C              PIC S9(3)V9(1).
001900         88  ESR-INDOOR-TEMP-ABSENT      VALUE ZERO.
002000     05  ESR-HUMIDITY            PIC 9(3).
002100     05  ESR-LIGHT-LUX           PIC 9(5).
002200     05  ESR-OUTDOOR-TEMP-C      PIC S9(3)V9(1).
002300         88  ESR-OUTDOOR-TEMP-ABSENT     VALUE ZERO.
002400     05  FILLER                  PIC X(18).
002500
002600* REDEFINITION USED BY NRGAUDIT TO WALK SENSOR 1 AND SENSOR 2
002700* WITH A SINGLE PERFORM VARYING INSTEAD OF DUPLICATING EVERY
002800* PER-SENSOR RULE TWICE.                              030903RTK
002900 01  ESR-RECORD-SENSOR-R REDEFINES ESR-RECORD.
003000     05  FILLER                  PIC X(34).
003100     05  ESR-SENSOR-TBL OCCURS 2 TIMES
003200                         INDEXED BY ESR-SENSOR-IDX.
003300         10  ESR-SB-AMPS         PIC S9(3)V9(3).
003400         10  ESR-SB-WATTS        PIC S9(5)V9(1).
003500         10  ESR-SB-VOLTAGE      PIC S9(3)V9(1).
003600     05  FILLER                  PIC X(34).
003700
003800* ONE-DEVICE HOLD AREA - LATEST READING PLUS TODAY'S RUNNING
003900* WATT-HOUR SUM, CARRIED ACROSS THE DEVICE CONTROL BREAK.  EACH
004000* FIELD IS MOVED IN SEPARATELY AS THE READING IS SPOTTED RATHER
004100* THAN BLOCK-COPYING ESR-RECORD, SAME AS THE OLD TRANSACTION
004200* HOLD-AREA PATTERN.                                  030903RTK
004300 01  ESR-LATEST-HOLD.
004400     05  ESR-HOLD-DEVICE-ID      PIC X(20).
004500     05  ESR-HOLD-TIMESTAMP      PIC X(14).
004600     05  ESR-HOLD-S1-AMPS        PIC S9(3)V9(3).
004700     05  ESR-HOLD-S1-WATTS       PIC S9(5)V9(1).
004800     05  ESR-HOLD-S1-VOLTAGE     PIC S9(3)V9(1).
004900     05  ESR-HOLD-S2-AMPS        PIC S9(3)V9(3).
005000     05  ESR-HOLD-S2-WATTS       PIC S9(5)V9(1).
005100     05  ESR-HOLD-S2-VOLTAGE     PIC S9(3)V9(1).
005200     05  ESR-HOLD-TEMP-C         PIC S9(3)V9(1).
005300         88  ESR-HOLD-INDOOR-TEMP-ABSENT   VALUE ZERO.
005400     05  ESR-HOLD-HUMIDITY       PIC 9(3).
005500     05  ESR-HOLD-LIGHT-LUX      PIC 9(5).
005600     05  ESR-HOLD-OUTDOOR-TEMP-C PIC S9(3)V9(1).
005700         88  ESR-HOLD-OUTDOOR-TEMP-ABSENT  VALUE ZERO.
005800     05  ESR-HOLD-TODAY-WATTS    PIC S9(9)V9(1) COMP-3.
005900     05  FILLER                  PIC X(08).
006000
006100* REDEFINITION OF THE HOLD AREA SO THE RULE LADDER CAN WALK
006200* SENSOR 1 AND SENSOR 2 OF THE *HELD* READING THE SAME WAY
006300* NRGAUDIT WALKS A FRESH ESR-RECORD.                  112911MOA
006400 01  ESR-HOLD-SENSOR-R REDEFINES ESR-LATEST-HOLD.
006500     05  FILLER                  PIC X(34).
006600     05  ESR-HOLD-SENSOR-TBL OCCURS 2 TIMES
006700                         INDEXED BY ESR-HOLD-SENSOR-IDX.
006800         10  ESR-HOLD-SB-AMPS    PIC S9(3)V9(3).
006900         10  ESR-HOLD-SB-WATTS   PIC S9(5)V9(1).
007000         10  ESR-HOLD-SB-VOLTAGE PIC S9(3)V9(1).
007100     05  FILLER                  PIC X(50).
