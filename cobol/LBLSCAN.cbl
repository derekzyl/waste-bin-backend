000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LBLSCAN.
000300 AUTHOR. R T KOVACH.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 03/11/2003.
000600 DATE-COMPILED. 03/11/2003.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED UTILITY - TELLS THE CALLER WHETHER ONE
001300*          SUBSTRING APPEARS ANYWHERE INSIDE ANOTHER FIELD.  THE
001400*          RULE ENGINE USES THIS TO TEST A SENSOR'S CUSTOM LABEL
001500*          FOR WORDS LIKE "LIGHT", "HEATER" OR "AIR CON" WITHOUT
001600*          PULLING IN A STRING LIBRARY.
001700*
001800*          BOTH OPERANDS MUST ALREADY BE LOWERCASED BY THE
001900*          CALLER - THIS PROGRAM DOES NOT FOLD CASE.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* ----------------------------------------------------------------
002400* 03/11/2003  RTK  ORIGINAL VERSION, CUT DOWN FROM STRLTH WHICH
002500*                  ONLY MEASURED LENGTH
002600* 07/02/2004  RTK  ADDED THE REFERENCE-MODIFIED NEEDLE LENGTH SO
002700*                  A SHORT SEARCH WORD DOES NOT PICK UP TRAILING
002800*                  SPACES FROM THE PADDED FIELD
002900* 11/30/1998  PQ   Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
003000*                  NO CHANGES REQUIRED, SIGNED OFF
003100* 04/02/2009  DFW  WIDENED LS-HAYSTACK TO 30 FOR THE LONGER
003200*                  ENERGY SENSOR CUSTOM LABELS - CR-3102
003300* 11/02/2011  MOA  NO LOGIC CHANGE, RECOMPILED UNDER THE NEW
003400*                  SENSOR OPS LIBRARY - CR-4471
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-TALLY                PIC S9(4) COMP VALUE ZERO.
004900
005000 LINKAGE SECTION.
005100 01  LS-HAYSTACK                 PIC X(30).
005200 01  LS-NEEDLE                   PIC X(15).
005300 01  LS-NEEDLE-LEN                PIC 9(2) COMP.
005400 01  LS-FOUND-SW                 PIC X(1).
005500     88  LS-NEEDLE-FOUND          VALUE "Y".
005600
005700 PROCEDURE DIVISION USING LS-HAYSTACK, LS-NEEDLE,
005800                           LS-NEEDLE-LEN, LS-FOUND-SW.
005900
006000 000-SCAN-FOR-NEEDLE.
006100     MOVE "N" TO LS-FOUND-SW.
006200     MOVE ZERO TO WS-TALLY.
006300*    REFERENCE MODIFICATION KEEPS A SHORT NEEDLE LIKE "AC" FROM
006400*    TRYING TO MATCH 13 TRAILING SPACES IN THE HAYSTACK.  070204RTK
006500     INSPECT LS-HAYSTACK TALLYING WS-TALLY FOR ALL
006600              LS-NEEDLE (1 : LS-NEEDLE-LEN).
006700     IF WS-TALLY > 0
006800         MOVE "Y" TO LS-FOUND-SW.
006900     GOBACK.
