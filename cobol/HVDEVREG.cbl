000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HVDEVREG.
000400 AUTHOR. D FENWICK.
000500 INSTALLATION. SENSOR OPS DATA CENTER.
000600 DATE-WRITTEN. 03/11/2016.
000700 DATE-COMPILED. 03/11/2016.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          WEARABLE VITALS DEVICE REGISTRATION JOB STEP.  THIS IS
001400*          THE STEP HVALERT'S OWN REMARKS POINT AT AS "HVDEFLT'S
001500*          CALLER" - IT OWNS ADDING NEW DEVICES, SO HVALERT AND
001600*          HVTREND CAN GO ON TREATING AN UNKNOWN DEVICE-ID AS A
001700*          SKIP RATHER THAN A CREATE.
001800*
001900*          RUNS AHEAD OF HVALERT IN THE NIGHTLY STREAM.  THE
002000*          EXISTING HEALTH-DEVICES MASTER IS LOADED INTO MEMORY
002100*          FIRST, THE SAME WAY HVALERT LOADS IT; THEN THE VITALS
002200*          READING FEED IS WALKED ONE RECORD AT A TIME AND EVERY
002300*          DEVICE-ID NOT ALREADY ON THE MASTER IS REGISTERED -
002400*          ONE HD-RECORD (RESTING HR DEFAULTED TO 70, NOT AN
002500*          ATHLETE) APPENDED TO HEALTH-DEVICES, AND THE SIX SHOP-
002600*          STANDARD DEFAULT THRESHOLDS APPENDED TO HEALTH-
002700*          THRESHOLDS, ALL ENABLED.  A NEWLY REGISTERED DEVICE IS
002800*          ADDED TO THE IN-MEMORY TABLE TOO SO A SECOND READING
002900*          FOR IT LATER IN THE SAME RUN IS NOT REGISTERED TWICE.
003000*
003100*          THE SIX DEFAULT VALUES COME FROM THE SAME HT-DEFAULT-
003200*          TABLE HVDEFLT FALLS BACK TO FOR AN UNKNOWN OR DISABLED
003300*          THRESHOLD ROW - ONE COPY OF THE DEFAULTS, TWO USERS.
003400*
003500*          INPUT FILES -
003600*              HEALTH-READINGS   - SORTED BY DEVICE, TIMESTAMP,
003700*                                  READ ONLY TO DISCOVER DEVICE
003800*                                  IDS - NO VITALS RULE RUNS HERE
003900*              HEALTH-DEVICES    - DEVICE MASTER, LOADED WHOLE
004000*          OUTPUT FILES (EXTENDED, NOT REPLACED) -
004100*              HEALTH-DEVICES    - ONE ROW PER NEWLY SEEN DEVICE
004200*              HEALTH-THRESHOLDS - SIX ROWS PER NEWLY SEEN DEVICE
004300*              RUN-REPORT        - READINGS SCANNED, DEVICES
004400*                                  REGISTERED, THRESHOLD ROWS
004500*                                  EMITTED
004600*
004700******************************************************************
004800* CHANGE LOG
004900* ----------------------------------------------------------------
005000* 09/14/2005  RTK  NOTE CARRIED FORWARD FROM HVALERT'S OWN
005100*                  REMARKS - DEVICE REGISTRATION WAS FLAGGED AS
005200*                  MISSING WHEN HVALERT WENT LIVE, BUT NO JOB
005300*                  STEP WAS EVER BUILT TO CLOSE IT
005400* 11/30/1998  PQ   Y2K SWEEP - CARRIED FORWARD NOTE, THE HEALTH
005500*                  VITALS FEED'S TIMESTAMP FORMAT WAS ALREADY
005600*                  SIGNED OFF UNDER HVALERT - NO SEPARATE CHECK
005700*                  NEEDED HERE
005800* 03/11/2016  DFW  ORIGINAL VERSION - CLOSES THE GAP HVALERT'S
005900*                  OWN REMARKS HAD BEEN POINTING AT SINCE 2005 -
006000*                  NOTHING WAS ACTUALLY CREATING A DEVICE - CR-
006100*                  6101
006200* 08/02/2018  MOA  DEFAULT RESTING HR KEPT IN SYNC WITH HVTHR'S
006300*                  OWN DEFAULT TABLE HEADER, SAME SIX-ROW TABLE
006400*                  HVDEFLT FALLS BACK TO - CR-5410
006500* 01/14/2021  DFW  NO LOGIC CHANGE, RECOMPILED UNDER THE SENSOR
006600*                  OPS SHARED RUNTIME LIBRARY - CR-5650
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON STATUS IS WS-DEBUG-ON.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT HEALTH-READINGS
008000     ASSIGN TO UT-S-HVRDG
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS RFCODE.
008300
008400     SELECT HEALTH-DEVICES
008500     ASSIGN TO UT-S-HVDEV
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS DFCODE.
008800
008900     SELECT HEALTH-THRESHOLDS
009000     ASSIGN TO UT-S-HVTHR
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS TFCODE.
009300
009400     SELECT RUN-REPORT
009500     ASSIGN TO UT-S-RUNRPT
009600       ORGANIZATION IS SEQUENTIAL.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  HEALTH-READINGS
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS HVR-FILE-REC.
010700 01  HVR-FILE-REC                PIC X(80).
010800
010900 FD  HEALTH-DEVICES
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS HD-FILE-REC.
011500 01  HD-FILE-REC                 PIC X(80).
011600
011700 FD  HEALTH-THRESHOLDS
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 80 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS HT-FILE-REC.
012300 01  HT-FILE-REC                 PIC X(80).
012400
012500 FD  RUN-REPORT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 132 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RUN-REPORT-REC.
013100 01  RUN-REPORT-REC               PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  RFCODE                  PIC X(2).
013700         88  RF-OK                VALUE "00".
013800         88  RF-AT-END            VALUE "10".
013900     05  DFCODE                  PIC X(2).
014000         88  DF-OK                VALUE "00".
014100         88  DF-AT-END            VALUE "10".
014200     05  TFCODE                  PIC X(2).
014300         88  TF-OK                VALUE "00".
014400         88  TF-AT-END            VALUE "10".
014500
014600 01  FLAGS-AND-SWITCHES.
014700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014800         88  NO-MORE-DATA        VALUE "N".
014900     05  HD-MORE-DATA-SW         PIC X(01) VALUE "Y".
015000         88  HD-NO-MORE-DATA     VALUE "N".
015100     05  DEVICE-FOUND-SW         PIC X(01) VALUE "N".
015200         88  DEVICE-IS-KNOWN     VALUE "Y".
015300     05  WS-DEBUG-ON             PIC X(01) VALUE "N".
015400
015500     COPY HVRDG.
015600     COPY HVDEV.
015700     COPY HVTHR.
015800     COPY RUNRPT.
015900
016000* TODAY'S RUN DATE FOR THE REPORT HEADING ONLY.
016100 01  WS-NOW-HOLD.
016200     05  WS-NOW-DATE             PIC 9(6).
016300 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
016400     05  WS-NOW-YY               PIC 9(2).
016500     05  WS-NOW-MM               PIC 9(2).
016600     05  WS-NOW-DD               PIC 9(2).
016700
016800 01  WS-RUN-COUNTERS.
016900     05  READINGS-SCANNED-CT     PIC 9(7) COMP.
017000     05  DEVICES-REGISTERED-CT   PIC 9(5) COMP.
017100     05  THRESHOLDS-EMITTED-CT   PIC 9(7) COMP.
017200 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
017300     05  WS-RUNCTR-ENTRY OCCURS 3 TIMES
017400                         INDEXED BY WS-RUNCTR-IDX PIC 9(7) COMP.
017500
017600 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
017700
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 100-MAINLINE THRU 100-EXIT
018100         UNTIL NO-MORE-DATA.
018200     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
018300     IF WS-DEBUG-ON
018400         PERFORM 460-DUMP-RUN-COUNTERS THRU 460-EXIT
018500     END-IF.
018600     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
018700     MOVE ZERO TO RETURN-CODE.
018800     GOBACK.
018900
019000 000-HOUSEKEEPING.
019100     DISPLAY "HVDEVREG - DEVICE REGISTRATION STEP STARTING".
019200     INITIALIZE WS-RUN-COUNTERS.
019300     ACCEPT WS-NOW-DATE FROM DATE.
019400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019500     PERFORM 210-LOAD-DEVICE-TABLE THRU 210-EXIT.
019600     PERFORM 805-OPEN-EXTEND-FILES THRU 805-EXIT.
019700     PERFORM 900-READ-READING THRU 900-EXIT.
019800 000-EXIT.
019900     EXIT.
020000
020100 100-MAINLINE.
020200     PERFORM 150-EVAL-READING THRU 150-EXIT.
020300 100-EXIT.
020400     EXIT.
020500
020600* ONE VITALS READING - ONLY THE DEVICE-ID MATTERS HERE.  A KNOWN
020700* DEVICE IS IGNORED; AN UNKNOWN ONE IS REGISTERED AND THEN
020800* TREATED AS KNOWN FOR THE REST OF THE RUN.
020900 150-EVAL-READING.
021000     ADD 1 TO READINGS-SCANNED-CT.
021100     PERFORM 200-LOOKUP-DEVICE THRU 200-EXIT.
021200     IF NOT DEVICE-IS-KNOWN
021300         PERFORM 300-REGISTER-DEVICE THRU 300-EXIT
021400     END-IF.
021500     PERFORM 900-READ-READING THRU 900-EXIT.
021600 150-EXIT.
021700     EXIT.
021800
021900* DEVICE MASTER SEARCH - SAME LINEAR SCAN SHAPE HVALERT USES.
022000 200-LOOKUP-DEVICE.
022100     MOVE "N" TO DEVICE-FOUND-SW.
022200     IF HD-COUNT > ZERO
022300         SET HD-IDX TO 1
022400         PERFORM 205-SCAN-DEVICE-TABLE THRU 205-EXIT
022500             VARYING HD-IDX FROM 1 BY 1
022600             UNTIL HD-IDX > HD-COUNT
022700                OR DEVICE-IS-KNOWN
022800     END-IF.
022900 200-EXIT.
023000     EXIT.
023100
023200 205-SCAN-DEVICE-TABLE.
023300     IF HD-TBL-DEVICE-ID (HD-IDX) = HVR-DEVICE-ID
023400         MOVE "Y" TO DEVICE-FOUND-SW
023500     END-IF.
023600 205-EXIT.
023700     EXIT.
023800
023900 210-LOAD-DEVICE-TABLE.
024000     MOVE ZERO TO HD-COUNT.
024100     MOVE "Y" TO HD-MORE-DATA-SW.
024200     PERFORM 212-READ-DEVICE-ROW THRU 212-EXIT.
024300     PERFORM 215-ABSORB-DEVICE-ROW THRU 215-EXIT
024400         UNTIL HD-NO-MORE-DATA.
024500     CLOSE HEALTH-DEVICES.
024600 210-EXIT.
024700     EXIT.
024800
024900 212-READ-DEVICE-ROW.
025000     READ HEALTH-DEVICES INTO HD-RECORD
025100         AT END
025200             MOVE "N" TO HD-MORE-DATA-SW
025300             GO TO 212-EXIT
025400     END-READ.
025500     IF NOT DF-OK AND NOT DF-AT-END
025600         MOVE "** BAD READ ON HEALTH-DEVICES" TO ABEND-MESSAGE
025700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
025800     END-IF.
025900 212-EXIT.
026000     EXIT.
026100
026200 215-ABSORB-DEVICE-ROW.
026300     ADD 1 TO HD-COUNT.
026400     IF HD-COUNT > 300
026500         MOVE "** HEALTH-DEVICES TABLE IS FULL" TO ABEND-MESSAGE
026600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
026700     END-IF.
026800     SET HD-IDX TO HD-COUNT.
026900     MOVE HD-DEVICE-ID  TO HD-TBL-DEVICE-ID (HD-IDX).
027000     MOVE HD-USER-NAME  TO HD-TBL-USER-NAME (HD-IDX).
027100     MOVE HD-RESTING-HR TO HD-TBL-RESTING-HR (HD-IDX).
027200     MOVE HD-IS-ATHLETE TO HD-TBL-IS-ATHLETE (HD-IDX).
027300     PERFORM 212-READ-DEVICE-ROW THRU 212-EXIT.
027400 215-EXIT.
027500     EXIT.
027600
027700* NEW DEVICE - A FRESH HD-RECORD WITH THE SHOP-STANDARD STARTING
027800* VALUES, APPENDED TO THE MASTER AND ADDED TO THE TABLE SO IT
027900* READS AS KNOWN FOR THE REST OF THIS RUN.  THEN THE SIX DEFAULT
028000* THRESHOLDS GO OUT BEHIND IT.
028100 300-REGISTER-DEVICE.
028200     MOVE SPACES TO HD-RECORD.
028300     MOVE HVR-DEVICE-ID TO HD-DEVICE-ID.
028400     MOVE SPACES TO HD-USER-NAME.
028500     MOVE 70 TO HD-RESTING-HR.
028600     MOVE "N" TO HD-IS-ATHLETE.
028700     WRITE HD-FILE-REC FROM HD-RECORD.
028800     ADD 1 TO DEVICES-REGISTERED-CT.
028900
029000     ADD 1 TO HD-COUNT.
029100     IF HD-COUNT > 300
029200         MOVE "** HEALTH-DEVICES TABLE IS FULL" TO ABEND-MESSAGE
029300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029400     END-IF.
029500     SET HD-IDX TO HD-COUNT.
029600     MOVE HD-DEVICE-ID  TO HD-TBL-DEVICE-ID (HD-IDX).
029700     MOVE HD-USER-NAME  TO HD-TBL-USER-NAME (HD-IDX).
029800     MOVE HD-RESTING-HR TO HD-TBL-RESTING-HR (HD-IDX).
029900     MOVE HD-IS-ATHLETE TO HD-TBL-IS-ATHLETE (HD-IDX).
030000
030100     PERFORM 350-EMIT-DEFAULT-THRESHOLDS THRU 350-EXIT.
030200 300-EXIT.
030300     EXIT.
030400
030500* THE SIX SHOP DEFAULTS, ALL ENABLED, ONE HT-RECORD PER TYPE -
030600* SAME HT-DEFAULT-TABLE HVDEFLT FALLS BACK TO.
030700 350-EMIT-DEFAULT-THRESHOLDS.
030800     SET HT-DFL-IDX TO 1.
030900     PERFORM 355-EMIT-ONE-THRESHOLD THRU 355-EXIT
031000         VARYING HT-DFL-IDX FROM 1 BY 1
031100         UNTIL HT-DFL-IDX > 6.
031200 350-EXIT.
031300     EXIT.
031400
031500 355-EMIT-ONE-THRESHOLD.
031600     MOVE SPACES TO HT-RECORD.
031700     MOVE HD-DEVICE-ID TO HT-DEVICE-ID.
031800     MOVE HT-DFL-TYPE (HT-DFL-IDX) TO HT-TYPE.
031900     MOVE HT-DFL-VALUE (HT-DFL-IDX) TO HT-VALUE.
032000     MOVE "Y" TO HT-ENABLED.
032100     WRITE HT-FILE-REC FROM HT-RECORD.
032200     ADD 1 TO THRESHOLDS-EMITTED-CT.
032300 355-EXIT.
032400     EXIT.
032500
032600* DEBUG DUMP OF THE THREE RUN COUNTERS - ONLY WHEN UPSI-0 IS ON.
032700 460-DUMP-RUN-COUNTERS.
032800     SET WS-RUNCTR-IDX TO 1.
032900     PERFORM 465-DUMP-ONE-COUNTER THRU 465-EXIT
033000         VARYING WS-RUNCTR-IDX FROM 1 BY 1
033100         UNTIL WS-RUNCTR-IDX > 3.
033200 460-EXIT.
033300     EXIT.
033400
033500 465-DUMP-ONE-COUNTER.
033600     DISPLAY "HVDEVREG DEBUG - COUNTER " WS-RUNCTR-IDX
033700             " = " WS-RUNCTR-ENTRY (WS-RUNCTR-IDX).
033800 465-EXIT.
033900     EXIT.
034000
034100 800-OPEN-FILES.
034200     OPEN INPUT HEALTH-READINGS.
034300     IF NOT RF-OK
034400         MOVE "** UNABLE TO OPEN HEALTH-READINGS" TO
034500                                                ABEND-MESSAGE
034600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
034700     END-IF.
034800     OPEN INPUT HEALTH-DEVICES.
034900     IF NOT DF-OK
035000         MOVE "** UNABLE TO OPEN HEALTH-DEVICES" TO ABEND-MESSAGE
035100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
035200     END-IF.
035300     OPEN OUTPUT RUN-REPORT.
035400 800-EXIT.
035500     EXIT.
035600
035700* THE MASTER AND THRESHOLD FEED ARE RE-OPENED IN EXTEND MODE ONCE
035800* THE MASTER IS SAFELY IN MEMORY, SO NEWLY REGISTERED ROWS LAND
035900* AFTER THE EXISTING ONES RATHER THAN REPLACING THEM.
036000 805-OPEN-EXTEND-FILES.
036100     OPEN EXTEND HEALTH-DEVICES.
036200     IF NOT DF-OK
036300         MOVE "** UNABLE TO EXTEND HEALTH-DEVICES" TO
036400                                                ABEND-MESSAGE
036500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
036600     END-IF.
036700     OPEN EXTEND HEALTH-THRESHOLDS.
036800     IF NOT TF-OK
036900         MOVE "** UNABLE TO EXTEND HEALTH-THRESHOLDS" TO
037000                                                ABEND-MESSAGE
037100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
037200     END-IF.
037300 805-EXIT.
037400     EXIT.
037500
037600 900-READ-READING.
037700     READ HEALTH-READINGS INTO HVR-RECORD
037800         AT END
037900             MOVE "N" TO MORE-DATA-SW
038000             GO TO 900-EXIT
038100     END-READ.
038200     IF NOT RF-OK AND NOT RF-AT-END
038300         MOVE "** BAD READ ON HEALTH-READINGS" TO ABEND-MESSAGE
038400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
038500     END-IF.
038600 900-EXIT.
038700     EXIT.
038800
038900 950-WRITE-REPORT.
039000     MOVE SPACES TO RR-HEADING-LINE.
039100     MOVE "DEVICE REGISTRATION - RUN REPORT" TO RR-HEAD-TITLE.
039200     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
039300     WRITE RUN-REPORT-REC AFTER ADVANCING NEXT-PAGE.
039400
039500     MOVE SPACES TO RR-TOTAL-LINE.
039600     MOVE "READINGS SCANNED" TO RR-TOT-LABEL.
039700     MOVE READINGS-SCANNED-CT TO RR-TOT-VALUE-1.
039800     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
039900     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
040000
040100     MOVE SPACES TO RR-TOTAL-LINE.
040200     MOVE "DEVICES REG/THRESH OUT" TO RR-TOT-LABEL.
040300     MOVE DEVICES-REGISTERED-CT TO RR-TOT-VALUE-1.
040400     MOVE THRESHOLDS-EMITTED-CT TO RR-TOT-VALUE-2.
040500     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
040600     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
040700
040800     DISPLAY "HVDEVREG - READINGS SCANNED   " READINGS-SCANNED-CT.
040900     DISPLAY "HVDEVREG - DEVICES REGISTERED " DEVICES-REGISTERED-CT.
041000     DISPLAY "HVDEVREG - THRESHOLDS EMITTED " THRESHOLDS-EMITTED-CT.
041100 950-EXIT.
041200     EXIT.
041300
041400 960-CLOSE-FILES.
041500     CLOSE HEALTH-READINGS, HEALTH-DEVICES, HEALTH-THRESHOLDS,
041600           RUN-REPORT.
041700 960-EXIT.
041800     EXIT.
041900
042000 1000-ABEND-RTN.
042100     DISPLAY "HVDEVREG ABEND - " ABEND-MESSAGE.
042200     MOVE 16 TO RETURN-CODE.
042300     CLOSE HEALTH-READINGS.
042400     CLOSE HEALTH-DEVICES.
042500     CLOSE HEALTH-THRESHOLDS.
042600     CLOSE RUN-REPORT.
042700     GOBACK.
042800 1000-EXIT.
042900     EXIT.
