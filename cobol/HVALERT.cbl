000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HVALERT.
000300 AUTHOR. D FENWICK.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 06/19/2005.
000600 DATE-COMPILED. 06/19/2005.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          WEARABLE VITALS ALERT JOB STEP.  READS ONE DEVICE
001300*          MASTER AND ONE THRESHOLD FEED INTO MEMORY, THEN WALKS
001400*          THE VITALS READING FEED ONE RECORD AT A TIME, RUNNING
001500*          EACH READING AGAINST THE SAME TEN-RULE LADDER NO
001600*          MATTER WHICH DEVICE IT CAME FROM.  A READING FOR A
001700*          DEVICE NOT ON THE MASTER IS COUNTED AND SKIPPED - THE
001800*          DEVICE REGISTRATION STEP HVDEVREG OWNS ADDING NEW
001900*          DEVICES AND SEEDING THEIR DEFAULT THRESHOLDS, NOT
002000*          THIS STEP.                                    031116DFW
002100*
002200*          INPUT FILES -
002300*              HEALTH-READINGS   - SORTED BY DEVICE, TIMESTAMP
002400*              HEALTH-DEVICES    - DEVICE MASTER, LOADED WHOLE
002500*              HEALTH-THRESHOLDS - PER-DEVICE OVERRIDES, LOADED
002600*                                  WHOLE, MISSING TYPES FALL BACK
002700*                                  TO THE SIX SHOP DEFAULTS VIA
002800*                                  THE HVDEFLT CALLED LOOKUP
002900*          OUTPUT FILES -
003000*              HEALTH-ALERTS - ONE ROW PER FIRED RULE
003100*              RUN-REPORT    - PER-DEVICE AND GRAND-TOTAL COUNTS
003200*
003300******************************************************************
003400* CHANGE LOG
003500* ----------------------------------------------------------------
003600* 06/19/2005  DFW  ORIGINAL VERSION, BUILT FROM THE OLD PATLIST
003700*                  REPORT-WRITER SHAPE
003800* 11/30/1998  PQ   Y2K SWEEP - CARRIED FORWARD FROM THE OLD
003900*                  PATLIST LOG.  NO DATE ARITHMETIC IN THIS STEP,
004000*                  NO CHANGES REQUIRED, SIGNED OFF
004100* 02/27/2010  DFW  ADDED RULE 8 (TEMP-ESTIMATED/TACHYCARDIA) AFTER
004200*                  THE WRIST-SENSOR FIRMWARE CHANGE STARTED
004300*                  ESTIMATING TEMPERATURE FROM SKIN CONTACT
004400* 09/14/2011  MOA  THRESHOLD LOOKUPS NOW FALL BACK TO HVDEFLT'S
004500*                  SHOP DEFAULTS INSTEAD OF ZERO - CR-4390
004600* 03/02/2012  MOA  NO LOGIC CHANGE, RECOMPILED FOR THE TREND
004700*                  ANALYSIS JOB STEP CUTOVER
004800* 11/19/2013  DFW  ADDED THE UPSI-0 THRESHOLD DUMP FOR USE WHEN
004900*                  THE CLINICAL TEAM DISPUTES AN ALERT - CR-4977
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE
005800     UPSI-0 ON STATUS IS WS-DEBUG-ON.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT HEALTH-READINGS
006300     ASSIGN TO UT-S-HVRDG
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS RFCODE.
006600
006700     SELECT HEALTH-DEVICES
006800     ASSIGN TO UT-S-HVDEV
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS DFCODE.
007100
007200     SELECT HEALTH-THRESHOLDS
007300     ASSIGN TO UT-S-HVTHR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS TFCODE.
007600
007700     SELECT HEALTH-ALERTS
007800     ASSIGN TO UT-S-HVALRT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS HFCODE.
008100
008200     SELECT RUN-REPORT
008300     ASSIGN TO UT-S-RUNRPT
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  HEALTH-READINGS
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS HVR-FILE-REC.
009500 01  HVR-FILE-REC                PIC X(80).
009600
009700 FD  HEALTH-DEVICES
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS HD-FILE-REC.
010300 01  HD-FILE-REC                 PIC X(80).
010400
010500 FD  HEALTH-THRESHOLDS
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS HT-FILE-REC.
011100 01  HT-FILE-REC                 PIC X(80).
011200
011300 FD  HEALTH-ALERTS
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 160 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS HA-FILE-REC.
011900 01  HA-FILE-REC                 PIC X(160).
012000
012100 FD  RUN-REPORT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RUN-REPORT-REC.
012700 01  RUN-REPORT-REC               PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  RFCODE                  PIC X(2).
013300         88  RF-OK                VALUE "00".
013400         88  RF-AT-END            VALUE "10".
013500     05  DFCODE                  PIC X(2).
013600         88  DF-OK                VALUE "00".
013700         88  DF-AT-END            VALUE "10".
013800     05  TFCODE                  PIC X(2).
013900         88  TF-OK                VALUE "00".
014000         88  TF-AT-END            VALUE "10".
014100     05  HFCODE                  PIC X(2).
014200         88  HF-OK                VALUE "00".
014300
014400 01  FLAGS-AND-SWITCHES.
014500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014600         88  NO-MORE-DATA        VALUE "N".
014700     05  HD-MORE-DATA-SW         PIC X(01) VALUE "Y".
014800         88  HD-NO-MORE-DATA     VALUE "N".
014900     05  HT-MORE-DATA-SW         PIC X(01) VALUE "Y".
015000         88  HT-NO-MORE-DATA     VALUE "N".
015100     05  DEVICE-FOUND-SW         PIC X(01) VALUE "N".
015200         88  DEVICE-IS-KNOWN     VALUE "Y".
015300     05  RULE-1-FIRED-SW         PIC X(01) VALUE "N".
015400         88  RULE-1-FIRED        VALUE "Y".
015500     05  WS-DEBUG-ON             PIC X(01) VALUE "N".
015600
015700     COPY HVRDG.
015800     COPY HVDEV.
015900     COPY HVTHR.
016000     COPY HVALRT.
016100     COPY RUNRPT.
016200
016300* THE SIX RESOLVED THRESHOLDS FOR THE READING CURRENTLY BEING
016400* SCORED.  REDEFINED AS AN INDEXED TABLE SO THE UPSI-0 DUMP CAN
016500* WALK AND LABEL ALL SIX IN ONE LOOP INSTEAD OF SIX DISPLAYS.
016600*                                                        111913DFW
016700 01  WS-THRESHOLD-HOLD.
016800     05  WS-HR-HIGH-THR          PIC S9(3)V9(1).
016900     05  WS-HR-LOW-THR           PIC S9(3)V9(1).
017000     05  WS-SPO2-LOW-THR         PIC S9(3)V9(1).
017100     05  WS-SPO2-CRIT-THR        PIC S9(3)V9(1).
017200     05  WS-TEMP-HIGH-THR        PIC S9(3)V9(1).
017300     05  WS-TEMP-LOW-THR         PIC S9(3)V9(1).
017400 01  WS-THRESHOLD-TBL-R REDEFINES WS-THRESHOLD-HOLD.
017500     05  WS-THR-ENTRY OCCURS 6 TIMES
017600                         INDEXED BY WS-THR-IDX   PIC S9(3)V9(1).
017700
017800 01  WS-THR-LABEL-TBL.
017900     05  FILLER PIC X(13) VALUE "HR-HIGH      ".
018000     05  FILLER PIC X(13) VALUE "HR-LOW       ".
018100     05  FILLER PIC X(13) VALUE "SPO2-LOW     ".
018200     05  FILLER PIC X(13) VALUE "SPO2-CRITICAL".
018300     05  FILLER PIC X(13) VALUE "TEMP-HIGH    ".
018400     05  FILLER PIC X(13) VALUE "TEMP-LOW     ".
018500 01  WS-THR-LABEL-R REDEFINES WS-THR-LABEL-TBL.
018600     05  WS-THR-LABEL OCCURS 6 TIMES INDEXED BY WS-LBL-IDX
018700                         PIC X(13).
018800
018900* TODAY'S RUN DATE FOR THE REPORT HEADING ONLY - NO RULE IN THIS
019000* STEP DEPENDS ON THE CLOCK.
019100 01  WS-NOW-HOLD.
019200     05  WS-NOW-DATE             PIC 9(6).
019300 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
019400     05  WS-NOW-YY               PIC 9(2).
019500     05  WS-NOW-MM               PIC 9(2).
019600     05  WS-NOW-DD               PIC 9(2).
019700
019800 01  WS-CALL-AREA.
019900     05  WS-TYPE-WANTED          PIC X(13).
020000     05  WS-VALUE-OUT            PIC S9(3)V9(1).
020100     05  WS-RETURN-CD            PIC 9(4) COMP.
020200
020300 01  WS-VITALS-WORK.
020400     05  WS-SPO2-NORM            PIC 9(3).
020500     05  WS-DEVICE-IS-ATHLETE-SW PIC X(01).
020600         88  WS-DEVICE-ATHLETE   VALUE "Y".
020700
020800 01  WS-ALERT-BUILD-AREA.
020900     05  WS-ALERT-TYPE           PIC X(22).
021000     05  WS-ALERT-SEVERITY       PIC X(08).
021100     05  WS-ALERT-MSG            PIC X(80).
021200     05  FILLER                  PIC X(10).
021300
021400 01  WS-RUN-COUNTERS.
021500     05  READINGS-READ-CT        PIC 9(7) COMP.
021600     05  READINGS-SKIPPED-CT     PIC 9(7) COMP.
021700     05  ALERTS-INFO-CT          PIC 9(7) COMP.
021800     05  ALERTS-WARNING-CT       PIC 9(7) COMP.
021900     05  ALERTS-CRITICAL-CT      PIC 9(7) COMP.
022000
022100 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
022200
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500     PERFORM 100-MAINLINE THRU 100-EXIT
022600         UNTIL NO-MORE-DATA.
022700     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
022800     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
022900     MOVE ZERO TO RETURN-CODE.
023000     GOBACK.
023100
023200 000-HOUSEKEEPING.
023300     DISPLAY "HVALERT - HEALTH VITALS ALERT ENGINE STARTING".
023400     INITIALIZE WS-RUN-COUNTERS.
023500     ACCEPT WS-NOW-DATE FROM DATE.
023600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023700     PERFORM 210-LOAD-DEVICE-TABLE THRU 210-EXIT.
023800     PERFORM 230-LOAD-THRESHOLD-TABLE THRU 230-EXIT.
023900     PERFORM 900-READ-READING THRU 900-EXIT.
024000 000-EXIT.
024100     EXIT.
024200
024300 100-MAINLINE.
024400     PERFORM 150-EVAL-READING THRU 150-EXIT.
024500 100-EXIT.
024600     EXIT.
024700
024800* ONE VITALS READING - LOOK THE DEVICE UP, NORMALIZE SPO2, RUN
024900* THE TEN-RULE LADDER, THEN MOVE ON.  A READING FOR AN UNKNOWN
025000* DEVICE IS COUNTED AND SKIPPED WITHOUT FIRING ANY RULE.
025100 150-EVAL-READING.
025200     ADD 1 TO READINGS-READ-CT.
025300     PERFORM 200-LOOKUP-DEVICE THRU 200-EXIT.
025400     IF DEVICE-IS-KNOWN
025500         PERFORM 250-NORMALIZE-READING THRU 250-EXIT
025600         PERFORM 260-LOOKUP-THRESHOLDS THRU 260-EXIT
025700         IF WS-DEBUG-ON
025800             PERFORM 280-DUMP-THRESHOLDS THRU 280-EXIT
025900         END-IF
026000         PERFORM 300-EVAL-VITALS-RULES THRU 300-EXIT
026100     ELSE
026200         ADD 1 TO READINGS-SKIPPED-CT
026300     END-IF.
026400     PERFORM 900-READ-READING THRU 900-EXIT.
026500 150-EXIT.
026600     EXIT.
026700
026800* DEVICE MASTER SEARCH - LINEAR, BUT THE FLEET IS SMALL ENOUGH
026900* (UNDER 300 DEVICES) THAT A PERFORM VARYING SCAN IS PLENTY FAST
027000* FOR A NIGHTLY BATCH STEP.
027100 200-LOOKUP-DEVICE.
027200     MOVE "N" TO DEVICE-FOUND-SW.
027300     IF HD-COUNT > ZERO
027400         SET HD-IDX TO 1
027500         PERFORM 205-SCAN-DEVICE-TABLE THRU 205-EXIT
027600             VARYING HD-IDX FROM 1 BY 1
027700             UNTIL HD-IDX > HD-COUNT
027800                OR DEVICE-IS-KNOWN
027900     END-IF.
028000 200-EXIT.
028100     EXIT.
028200
028300 205-SCAN-DEVICE-TABLE.
028400     IF HD-TBL-DEVICE-ID (HD-IDX) = HVR-DEVICE-ID
028500         MOVE "Y" TO DEVICE-FOUND-SW
028600     END-IF.
028700 205-EXIT.
028800     EXIT.
028900
029000 210-LOAD-DEVICE-TABLE.
029100     MOVE ZERO TO HD-COUNT.
029200     MOVE "Y" TO HD-MORE-DATA-SW.
029300     PERFORM 212-READ-DEVICE-ROW THRU 212-EXIT.
029400     PERFORM 215-ABSORB-DEVICE-ROW THRU 215-EXIT
029500         UNTIL HD-NO-MORE-DATA.
029600     CLOSE HEALTH-DEVICES.
029700 210-EXIT.
029800     EXIT.
029900
030000 212-READ-DEVICE-ROW.
030100     READ HEALTH-DEVICES INTO HD-RECORD
030200         AT END
030300             MOVE "N" TO HD-MORE-DATA-SW
030400             GO TO 212-EXIT
030500     END-READ.
030600     IF NOT DF-OK AND NOT DF-AT-END
030700         MOVE "** BAD READ ON HEALTH-DEVICES" TO ABEND-MESSAGE
030800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
030900     END-IF.
031000 212-EXIT.
031100     EXIT.
031200
031300 215-ABSORB-DEVICE-ROW.
031400     ADD 1 TO HD-COUNT.
031500     IF HD-COUNT > 300
031600         MOVE "** HEALTH-DEVICES TABLE IS FULL" TO ABEND-MESSAGE
031700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
031800     END-IF.
031900     SET HD-IDX TO HD-COUNT.
032000     MOVE HD-DEVICE-ID  TO HD-TBL-DEVICE-ID (HD-IDX).
032100     MOVE HD-USER-NAME  TO HD-TBL-USER-NAME (HD-IDX).
032200     MOVE HD-RESTING-HR TO HD-TBL-RESTING-HR (HD-IDX).
032300     MOVE HD-IS-ATHLETE TO HD-TBL-IS-ATHLETE (HD-IDX).
032400     PERFORM 212-READ-DEVICE-ROW THRU 212-EXIT.
032500 215-EXIT.
032600     EXIT.
032700
032800 230-LOAD-THRESHOLD-TABLE.
032900     MOVE ZERO TO HT-COUNT.
033000     MOVE "Y" TO HT-MORE-DATA-SW.
033100     PERFORM 232-READ-THRESHOLD-ROW THRU 232-EXIT.
033200     PERFORM 235-ABSORB-THRESHOLD-ROW THRU 235-EXIT
033300         UNTIL HT-NO-MORE-DATA.
033400     CLOSE HEALTH-THRESHOLDS.
033500 230-EXIT.
033600     EXIT.
033700
033800 232-READ-THRESHOLD-ROW.
033900     READ HEALTH-THRESHOLDS INTO HT-RECORD
034000         AT END
034100             MOVE "N" TO HT-MORE-DATA-SW
034200             GO TO 232-EXIT
034300     END-READ.
034400     IF NOT TF-OK AND NOT TF-AT-END
034500         MOVE "** BAD READ ON HEALTH-THRESHOLDS" TO ABEND-MESSAGE
034600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
034700     END-IF.
034800 232-EXIT.
034900     EXIT.
035000
035100 235-ABSORB-THRESHOLD-ROW.
035200     ADD 1 TO HT-COUNT.
035300     IF HT-COUNT > 1800
035400         MOVE "** HEALTH-THRESHOLDS TABLE IS FULL" TO
035500                                                ABEND-MESSAGE
035600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
035700     END-IF.
035800     SET HT-IDX TO HT-COUNT.
035900     MOVE HT-DEVICE-ID TO HT-TBL-DEVICE-ID (HT-IDX).
036000     MOVE HT-TYPE      TO HT-TBL-TYPE (HT-IDX).
036100     MOVE HT-VALUE     TO HT-TBL-VALUE (HT-IDX).
036200     MOVE HT-ENABLED   TO HT-TBL-ENABLED (HT-IDX).
036300     PERFORM 232-READ-THRESHOLD-ROW THRU 232-EXIT.
036400 235-EXIT.
036500     EXIT.
036600
036700* SPO2 IS TREATED AS ZERO WHEN THE SENSOR FLAGGED IT INVALID -
036800* EVERY RULE BELOW THAT TESTS SPO2 ALREADY GUARDS WITH
036900* "0 < SPO2" SO A ZEROED READING NEVER FIRES ON ITS OWN.
037000 250-NORMALIZE-READING.
037100     IF HVR-SPO2-IS-VALID
037200         MOVE HVR-SPO2 TO WS-SPO2-NORM
037300     ELSE
037400         MOVE ZERO TO WS-SPO2-NORM
037500     END-IF.
037600     IF HD-TBL-IS-ATHLETE (HD-IDX) = "Y"
037700         MOVE "Y" TO WS-DEVICE-IS-ATHLETE-SW
037800     ELSE
037900         MOVE "N" TO WS-DEVICE-IS-ATHLETE-SW
038000     END-IF.
038100 250-EXIT.
038200     EXIT.
038300
038400* RESOLVES ALL SIX THRESHOLD TYPES FOR THIS DEVICE ONE TIME PER
038500* READING.  HVDEFLT RETURNS THE DEVICE'S OWN ENABLED ROW WHEN ONE
038600* EXISTS, OTHERWISE THE SHOP-STANDARD DEFAULT.          091411MOA
038700 260-LOOKUP-THRESHOLDS.
038800     MOVE "HR-HIGH      " TO WS-TYPE-WANTED.
038900     CALL "HVDEFLT" USING HVR-DEVICE-ID, WS-TYPE-WANTED,
039000          HT-TABLE, HT-COUNT, WS-VALUE-OUT, WS-RETURN-CD.
039100     MOVE WS-VALUE-OUT TO WS-HR-HIGH-THR.
039200
039300     MOVE "HR-LOW       " TO WS-TYPE-WANTED.
039400     CALL "HVDEFLT" USING HVR-DEVICE-ID, WS-TYPE-WANTED,
039500          HT-TABLE, HT-COUNT, WS-VALUE-OUT, WS-RETURN-CD.
039600     MOVE WS-VALUE-OUT TO WS-HR-LOW-THR.
039700
039800     MOVE "SPO2-LOW     " TO WS-TYPE-WANTED.
039900     CALL "HVDEFLT" USING HVR-DEVICE-ID, WS-TYPE-WANTED,
040000          HT-TABLE, HT-COUNT, WS-VALUE-OUT, WS-RETURN-CD.
040100     MOVE WS-VALUE-OUT TO WS-SPO2-LOW-THR.
040200
040300     MOVE "SPO2-CRITICAL" TO WS-TYPE-WANTED.
040400     CALL "HVDEFLT" USING HVR-DEVICE-ID, WS-TYPE-WANTED,
040500          HT-TABLE, HT-COUNT, WS-VALUE-OUT, WS-RETURN-CD.
040600     MOVE WS-VALUE-OUT TO WS-SPO2-CRIT-THR.
040700
040800     MOVE "TEMP-HIGH    " TO WS-TYPE-WANTED.
040900     CALL "HVDEFLT" USING HVR-DEVICE-ID, WS-TYPE-WANTED,
041000          HT-TABLE, HT-COUNT, WS-VALUE-OUT, WS-RETURN-CD.
041100     MOVE WS-VALUE-OUT TO WS-TEMP-HIGH-THR.
041200
041300     MOVE "TEMP-LOW     " TO WS-TYPE-WANTED.
041400     CALL "HVDEFLT" USING HVR-DEVICE-ID, WS-TYPE-WANTED,
041500          HT-TABLE, HT-COUNT, WS-VALUE-OUT, WS-RETURN-CD.
041600     MOVE WS-VALUE-OUT TO WS-TEMP-LOW-THR.
041700 260-EXIT.
041800     EXIT.
041900
042000* CLINICAL-DISPUTE AID - TURN ON UPSI-0 AT JCL TIME TO SEE EVERY
042100* THRESHOLD APPLIED TO EVERY READING ON THE SYSOUT LISTING.
042200*                                                        111913DFW
042300 280-DUMP-THRESHOLDS.
042400     SET WS-THR-IDX WS-LBL-IDX TO 1.
042500     PERFORM 285-DUMP-ONE-THRESHOLD THRU 285-EXIT
042600         VARYING WS-THR-IDX FROM 1 BY 1 UNTIL WS-THR-IDX > 6.
042700 280-EXIT.
042800     EXIT.
042900
043000 285-DUMP-ONE-THRESHOLD.
043100     SET WS-LBL-IDX TO WS-THR-IDX.
043200     DISPLAY "HVALERT DEBUG - " HVR-DEVICE-ID " "
043300              WS-THR-LABEL (WS-LBL-IDX) " = "
043400              WS-THR-ENTRY (WS-THR-IDX).
043500 285-EXIT.
043600     EXIT.
043700
043800* THE TEN-RULE LADDER, EVALUATED IN SPEC ORDER.  RULES ARE
043900* INDEPENDENT OF ONE ANOTHER EXCEPT 1 AND 2, WHICH ARE MUTUALLY
044000* EXCLUSIVE ON PURPOSE - A CRITICALLY LOW READING SHOULD NOT ALSO
044100* RAISE THE LOWER-SEVERITY WARNING FOR THE SAME READING.
044200 300-EVAL-VITALS-RULES.
044300     MOVE "N" TO RULE-1-FIRED-SW.
044400     PERFORM 310-EVAL-CRIT-HYPOXIA THRU 310-EXIT.
044500     PERFORM 320-EVAL-LOW-SPO2 THRU 320-EXIT.
044600     PERFORM 330-EVAL-RESP-DISTRESS THRU 330-EXIT.
044700     PERFORM 340-EVAL-INFECTION-PATTERN THRU 340-EXIT.
044800     PERFORM 350-EVAL-FEVER-HIGH-TEMP THRU 350-EXIT.
044900     PERFORM 360-EVAL-TACHYCARDIA THRU 360-EXIT.
045000     PERFORM 370-EVAL-BRADYCARDIA THRU 370-EXIT.
045100     PERFORM 380-EVAL-TEMP-UNRELIABLE THRU 380-EXIT.
045200     PERFORM 390-EVAL-HYPOTHERMIA THRU 390-EXIT.
045300     PERFORM 395-EVAL-SEVERE-INFECTION THRU 395-EXIT.
045400 300-EXIT.
045500     EXIT.
045600
045700* RULE 1 - CRITICAL_HYPOXIA
045800 310-EVAL-CRIT-HYPOXIA.
045900     IF WS-SPO2-NORM > 0 AND WS-SPO2-NORM < WS-SPO2-CRIT-THR
046000         MOVE "Y" TO RULE-1-FIRED-SW
046100         MOVE "CRITICAL_HYPOXIA      " TO WS-ALERT-TYPE
046200         MOVE "CRITICAL" TO WS-ALERT-SEVERITY
046300         MOVE "SPO2 HAS DROPPED BELOW THE CRITICAL THRESHOLD"
046400                                        TO WS-ALERT-MSG
046500         PERFORM 700-FILE-ALERT THRU 700-EXIT
046600     END-IF.
046700 310-EXIT.
046800     EXIT.
046900
047000* RULE 2 - LOW_SPO2 (SKIPPED WHEN RULE 1 ALREADY FIRED)
047100 320-EVAL-LOW-SPO2.
047200     IF NOT RULE-1-FIRED
047300        AND WS-SPO2-NORM > 0 AND WS-SPO2-NORM < WS-SPO2-LOW-THR
047400         MOVE "LOW_SPO2              " TO WS-ALERT-TYPE
047500         MOVE "WARNING " TO WS-ALERT-SEVERITY
047600         MOVE "SPO2 IS BELOW THE NORMAL RANGE FOR THIS DEVICE"
047700                                        TO WS-ALERT-MSG
047800         PERFORM 700-FILE-ALERT THRU 700-EXIT
047900     END-IF.
048000 320-EXIT.
048100     EXIT.
048200
048300* RULE 3 - RESPIRATORY_DISTRESS
048400 330-EVAL-RESP-DISTRESS.
048500     IF WS-SPO2-NORM > 0 AND WS-SPO2-NORM < 94
048600        AND HVR-HEART-RATE > 90
048700         MOVE "RESPIRATORY_DISTRESS  " TO WS-ALERT-TYPE
048800         MOVE "CRITICAL" TO WS-ALERT-SEVERITY
048900         MOVE "LOW SPO2 WITH AN ELEVATED HEART RATE"
049000                                        TO WS-ALERT-MSG
049100         PERFORM 700-FILE-ALERT THRU 700-EXIT
049200     END-IF.
049300 330-EXIT.
049400     EXIT.
049500
049600* RULE 4 - INFECTION_PATTERN
049700 340-EVAL-INFECTION-PATTERN.
049800     IF HVR-TEMP-C > 37.5 AND HVR-HEART-RATE > 90
049900        AND WS-SPO2-NORM > 0 AND WS-SPO2-NORM < 96
050000         MOVE "INFECTION_PATTERN     " TO WS-ALERT-TYPE
050100         MOVE "WARNING " TO WS-ALERT-SEVERITY
050200         MOVE "FEVER, ELEVATED HEART RATE AND LOW SPO2 TOGETHER"
050300                                        TO WS-ALERT-MSG
050400         PERFORM 700-FILE-ALERT THRU 700-EXIT
050500     END-IF.
050600 340-EXIT.
050700     EXIT.
050800
050900* RULE 5 - FEVER / HIGH_TEMP (TYPE DEPENDS ON HEART RATE)
051000 350-EVAL-FEVER-HIGH-TEMP.
051100     IF HVR-TEMP-C > WS-TEMP-HIGH-THR
051200         IF HVR-HEART-RATE > WS-HR-HIGH-THR
051300             MOVE "FEVER                 " TO WS-ALERT-TYPE
051400             MOVE "ELEVATED TEMPERATURE WITH A FAST HEART RATE"
051500                                        TO WS-ALERT-MSG
051600         ELSE
051700             MOVE "HIGH_TEMP             " TO WS-ALERT-TYPE
051800             MOVE "TEMPERATURE IS ABOVE THE HIGH THRESHOLD"
051900                                        TO WS-ALERT-MSG
052000         END-IF
052100         MOVE "WARNING " TO WS-ALERT-SEVERITY
052200         PERFORM 700-FILE-ALERT THRU 700-EXIT
052300     END-IF.
052400 350-EXIT.
052500     EXIT.
052600
052700* RULE 6 - TACHYCARDIA
052800 360-EVAL-TACHYCARDIA.
052900     IF HVR-HEART-RATE > WS-HR-HIGH-THR
053000         MOVE "TACHYCARDIA           " TO WS-ALERT-TYPE
053100         MOVE "WARNING " TO WS-ALERT-SEVERITY
053200         MOVE "HEART RATE IS ABOVE THE HIGH THRESHOLD"
053300                                        TO WS-ALERT-MSG
053400         PERFORM 700-FILE-ALERT THRU 700-EXIT
053500     END-IF.
053600 360-EXIT.
053700     EXIT.
053800
053900* RULE 7 - BRADYCARDIA (SKIPPED FOR A KNOWN ATHLETE - A RESTING
054000* HEART RATE BELOW THE SHOP THRESHOLD IS NORMAL FOR THAT GROUP)
054100 370-EVAL-BRADYCARDIA.
054200     IF HVR-HEART-RATE > 0 AND HVR-HEART-RATE < WS-HR-LOW-THR
054300        AND NOT WS-DEVICE-ATHLETE
054400         MOVE "BRADYCARDIA           " TO WS-ALERT-TYPE
054500         MOVE "WARNING " TO WS-ALERT-SEVERITY
054600         MOVE "HEART RATE IS BELOW THE LOW THRESHOLD"
054700                                        TO WS-ALERT-MSG
054800         PERFORM 700-FILE-ALERT THRU 700-EXIT
054900     END-IF.
055000 370-EXIT.
055100     EXIT.
055200
055300* RULE 8 - TEMP_EST_UNRELIABLE
055400 380-EVAL-TEMP-UNRELIABLE.
055500     IF HVR-TEMP-IS-ESTIMATED AND HVR-HEART-RATE > 100
055600         MOVE "TEMP_EST_UNRELIABLE   " TO WS-ALERT-TYPE
055700         MOVE "INFO    " TO WS-ALERT-SEVERITY
055800         MOVE "ESTIMATED TEMPERATURE IS UNRELIABLE AT THIS HR"
055900                                        TO WS-ALERT-MSG
056000         PERFORM 700-FILE-ALERT THRU 700-EXIT
056100     END-IF.
056200 380-EXIT.
056300     EXIT.
056400
056500* RULE 9 - HYPOTHERMIA
056600 390-EVAL-HYPOTHERMIA.
056700     IF HVR-TEMP-C < WS-TEMP-LOW-THR
056800         MOVE "HYPOTHERMIA           " TO WS-ALERT-TYPE
056900         MOVE "CRITICAL" TO WS-ALERT-SEVERITY
057000         MOVE "TEMPERATURE IS BELOW THE LOW THRESHOLD"
057100                                        TO WS-ALERT-MSG
057200         PERFORM 700-FILE-ALERT THRU 700-EXIT
057300     END-IF.
057400 390-EXIT.
057500     EXIT.
057600
057700* RULE 10 - SEVERE_INFECTION
057800 395-EVAL-SEVERE-INFECTION.
057900     IF WS-SPO2-NORM > 0 AND WS-SPO2-NORM < 90
058000        AND HVR-HEART-RATE > 90 AND HVR-TEMP-C > 37.5
058100         MOVE "SEVERE_INFECTION      " TO WS-ALERT-TYPE
058200         MOVE "CRITICAL" TO WS-ALERT-SEVERITY
058300         MOVE "LOW SPO2, FAST HEART RATE AND FEVER TOGETHER"
058400                                        TO WS-ALERT-MSG
058500         PERFORM 700-FILE-ALERT THRU 700-EXIT
058600     END-IF.
058700 395-EXIT.
058800     EXIT.
058900
059000* COMMON ALERT WRITE - EVERY RULE PARAGRAPH LANDS HERE SO THE
059100* SNAPSHOT FIELDS AND SEVERITY COUNTERS ARE HANDLED ONE PLACE.
059200 700-FILE-ALERT.
059300     MOVE SPACES TO HA-RECORD.
059400     MOVE HVR-DEVICE-ID  TO HA-DEVICE-ID.
059500     MOVE HVR-TIMESTAMP  TO HA-TIMESTAMP.
059600     MOVE WS-ALERT-TYPE  TO HA-ALERT-TYPE.
059700     MOVE WS-ALERT-SEVERITY TO HA-SEVERITY.
059800     MOVE HVR-HEART-RATE TO HA-HR.
059900     MOVE WS-SPO2-NORM   TO HA-SPO2.
060000     MOVE HVR-TEMP-C     TO HA-TEMP-C.
060100     MOVE WS-ALERT-MSG   TO HA-MESSAGE.
060200     WRITE HA-FILE-REC FROM HA-RECORD.
060300
060400     EVALUATE WS-ALERT-SEVERITY
060500         WHEN "INFO    "
060600             ADD 1 TO ALERTS-INFO-CT
060700         WHEN "WARNING "
060800             ADD 1 TO ALERTS-WARNING-CT
060900         WHEN "CRITICAL"
061000             ADD 1 TO ALERTS-CRITICAL-CT
061100     END-EVALUATE.
061200 700-EXIT.
061300     EXIT.
061400
061500 800-OPEN-FILES.
061600     OPEN INPUT HEALTH-READINGS.
061700     IF NOT RF-OK
061800         MOVE "** UNABLE TO OPEN HEALTH-READINGS" TO
061900                                                ABEND-MESSAGE
062000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
062100     END-IF.
062200     OPEN INPUT HEALTH-DEVICES.
062300     IF NOT DF-OK
062400         MOVE "** UNABLE TO OPEN HEALTH-DEVICES" TO ABEND-MESSAGE
062500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
062600     END-IF.
062700     OPEN INPUT HEALTH-THRESHOLDS.
062800     IF NOT TF-OK
062900         MOVE "** UNABLE TO OPEN HEALTH-THRESHOLDS" TO
063000                                                ABEND-MESSAGE
063100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
063200     END-IF.
063300     OPEN OUTPUT HEALTH-ALERTS.
063400     IF NOT HF-OK
063500         MOVE "** UNABLE TO OPEN HEALTH-ALERTS" TO ABEND-MESSAGE
063600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
063700     END-IF.
063800     OPEN OUTPUT RUN-REPORT.
063900 800-EXIT.
064000     EXIT.
064100
064200 900-READ-READING.
064300     READ HEALTH-READINGS INTO HVR-RECORD
064400         AT END
064500             MOVE "N" TO MORE-DATA-SW
064600             GO TO 900-EXIT
064700     END-READ.
064800     IF NOT RF-OK AND NOT RF-AT-END
064900         MOVE "** BAD READ ON HEALTH-READINGS" TO ABEND-MESSAGE
065000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
065100     END-IF.
065200 900-EXIT.
065300     EXIT.
065400
065500 950-WRITE-REPORT.
065600     MOVE SPACES TO RR-HEADING-LINE.
065700     MOVE "HEALTH VITALS ALERT ENGINE - RUN REPORT"
065800                                     TO RR-HEAD-TITLE.
065900     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
066000     WRITE RUN-REPORT-REC AFTER ADVANCING NEXT-PAGE.
066100
066200     MOVE SPACES TO RR-TOTAL-LINE.
066300     MOVE "READINGS READ/SKIPPED" TO RR-TOT-LABEL.
066400     MOVE READINGS-READ-CT TO RR-TOT-VALUE-1.
066500     MOVE READINGS-SKIPPED-CT TO RR-TOT-VALUE-2.
066600     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
066700     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
066800
066900     MOVE SPACES TO RR-TOTAL-LINE.
067000     MOVE "ALERTS INFO/WARN/CRIT" TO RR-TOT-LABEL.
067100     MOVE ALERTS-INFO-CT TO RR-TOT-VALUE-1.
067200     MOVE ALERTS-WARNING-CT TO RR-TOT-VALUE-2.
067300     MOVE ALERTS-CRITICAL-CT TO RR-TOT-VALUE-3.
067400     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
067500     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
067600
067700     DISPLAY "HVALERT - READINGS READ    " READINGS-READ-CT.
067800     DISPLAY "HVALERT - READINGS SKIPPED " READINGS-SKIPPED-CT.
067900     DISPLAY "HVALERT - ALERTS INFO      " ALERTS-INFO-CT.
068000     DISPLAY "HVALERT - ALERTS WARNING   " ALERTS-WARNING-CT.
068100     DISPLAY "HVALERT - ALERTS CRITICAL  " ALERTS-CRITICAL-CT.
068200 950-EXIT.
068300     EXIT.
068400
068500 960-CLOSE-FILES.
068600     CLOSE HEALTH-READINGS, HEALTH-ALERTS, RUN-REPORT.
068700 960-EXIT.
068800     EXIT.
068900
069000 1000-ABEND-RTN.
069100     DISPLAY "HVALERT ABEND - " ABEND-MESSAGE.
069200     MOVE 16 TO RETURN-CODE.
069300     CLOSE HEALTH-READINGS.
069400     CLOSE HEALTH-DEVICES.
069500     CLOSE HEALTH-THRESHOLDS.
069600     CLOSE HEALTH-ALERTS.
069700     CLOSE RUN-REPORT.
069800     GOBACK.
069900 1000-EXIT.
070000     EXIT.
