000100******************************************************************
000200* LAYOUT GENERATED FROM:  BIN-MASTER                              *
000300*        IN-MEMORY FLEET TABLE (REPLACES THE OLD PROVIDER        *
000400*        DCLGEN - THE BIN FLEET IS SMALL ENOUGH TO HOLD          *
000500*        ENTIRELY IN WORKING-STORAGE, NO VSAM NEEDED)            *
000600*        ACTION(REPLACE)                                         *
000700*        LANGUAGE(COBOL)                                         *
000800******************************************************************
000900 01  BM-ROW.
001000     05  BM-BIN-ID               PIC X(10).
001100     05  BM-TYPE                 PIC X(11).
001200         88  BM-IS-ORGANIC       VALUE "ORGANIC    ".
001300         88  BM-IS-NONORGANIC    VALUE "NON-ORGANIC".
001400     05  BM-WEIGHT               PIC S9(3)V9(2).
001500     05  BM-LEVEL                PIC 9(3).
001600     05  BM-FULL                 PIC X(1).
001700         88  BM-IS-FULL          VALUE "Y".
001800******************************************************************
001900* THE NUMBER OF COLUMNS DESCRIBED BY THIS LAYOUT IS 5            *
002000******************************************************************
002100
002200 01  BM-TABLE.
002300     05  BM-ENTRY OCCURS 500 TIMES INDEXED BY BM-IDX.
002400         10  BM-TBL-BIN-ID       PIC X(10).
002500         10  BM-TBL-TYPE         PIC X(11).
002600         10  BM-TBL-WEIGHT       PIC S9(3)V9(2).
002700         10  BM-TBL-LEVEL        PIC 9(3).
002800         10  BM-TBL-FULL         PIC X(1).
002900 77  BM-COUNT                    PIC 9(4) COMP VALUE ZERO.
003000 77  BM-CAPACITY-KG               PIC 9(2)V9(1) VALUE 10.0.
