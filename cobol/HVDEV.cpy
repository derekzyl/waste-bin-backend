000100******************************************************************
000200* HVDEV   -  HEALTH DEVICE MASTER LAYOUT AND TABLE                *
000300*            LOADED ONCE AT START OF RUN, HELD IN MEMORY          *
000400******************************************************************
000500* 06/19/2005  RTK  ORIGINAL LAYOUT
000600******************************************************************
000700 01  HD-RECORD.
000800     05  HD-DEVICE-ID            PIC X(20).
000900     05  HD-USER-NAME            PIC X(30).
001000     05  HD-RESTING-HR           PIC 9(3).
001100     05  HD-IS-ATHLETE           PIC X(1).
001200         88  HD-ATHLETE          VALUE "Y".
001300     05  FILLER                  PIC X(26).
001400
001500 01  HD-TABLE.
001600     05  HD-ENTRY OCCURS 300 TIMES INDEXED BY HD-IDX.
001700         10  HD-TBL-DEVICE-ID    PIC X(20).
001800         10  HD-TBL-USER-NAME    PIC X(30).
001900         10  HD-TBL-RESTING-HR   PIC 9(3).
002000         10  HD-TBL-IS-ATHLETE   PIC X(1).
002100 77  HD-COUNT                    PIC 9(4) COMP VALUE ZERO.
