000100******************************************************************
000200* NRGALRT -  ENERGY AUDIT ALERT OUTPUT LAYOUT AND THE RUN-LONG    *
000300*            DEDUPLICATION TABLE (DEVICE/SENSOR/TYPE, LAST-FIRED) *
000400******************************************************************
000500* 03/14/2003  RTK  ORIGINAL LAYOUT
000600* 11/02/2011  MOA  ADDED THE 10-MINUTE DEDUP TABLE - CR-4471
000700******************************************************************
000800 01  EAA-RECORD.
000900     05  EAA-DEVICE-ID           PIC X(20).
001000     05  EAA-SENSOR-NUMBER       PIC 9(1).
001100     05  EAA-AUDIT-TYPE          PIC X(25).
001200     05  EAA-SEVERITY            PIC X(7).
001300         88  EAA-SEV-INFO        VALUE "INFO   ".
001400         88  EAA-SEV-WARNING     VALUE "WARNING".
001500         88  EAA-SEV-DANGER      VALUE "DANGER ".
001600     05  EAA-WASTE-WATTS         PIC S9(5)V9(1).
001700     05  EAA-MESSAGE             PIC X(80).
001800     05  FILLER                  PIC X(10).
001900
002000* DEDUP TABLE - AN ALERT FOR THE SAME DEVICE/SENSOR/TYPE WITHIN
002100* THE LAST 10 MINUTES OF RUN TIME SUPPRESSES THE WRITE.
002200 01  DEDUP-TABLE.
002300     05  DEDUP-ENTRY OCCURS 200 TIMES INDEXED BY DEDUP-IDX.
002400         10  DEDUP-DEVICE-ID     PIC X(20).
002500         10  DEDUP-SENSOR-NBR    PIC 9(1).
002600         10  DEDUP-AUDIT-TYPE    PIC X(25).
002700         10  DEDUP-LAST-TIME     PIC X(14).
002800 77  DEDUP-COUNT                 PIC 9(4) COMP VALUE ZERO.
