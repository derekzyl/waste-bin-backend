000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SECCORR.
000300 AUTHOR. MARIA OCHOA.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 07/22/2015.
000600 DATE-COMPILED. 07/22/2015.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          BURGLARY ALERT / CAMERA IMAGE CORRELATION JOB STEP.
001300*          THE WHOLE BURGLARY-ALERTS FILE IS LOADED INTO THE
001400*          BA-TABLE FIRST, THEN EACH IMAGE ON THE IMAGES FILE IS
001500*          MATCHED AGAINST IT - THE SAME LOAD-THE-WHOLE-FILE-
001600*          INTO-A-TABLE SHAPE TRMTSRCH USED FOR ITS LAB-TEST
001700*          LOOKUP TABLE.
001800*
001900*          AN IMAGE MATCHES THE NEWEST UNCORRELATED ALERT WHOSE
002000*          TIMESTAMP FALLS IN THE WINDOW [IMAGE TS MINUS 10 SECS,
002100*          IMAGE TS PLUS 5 SECS] AND WHOSE ABSOLUTE TIME
002200*          DIFFERENCE IS STRICTLY UNDER 5 SECONDS.  THE TABLE IS
002300*          SCANNED NEWEST ALERT FIRST (HIGH INDEX TO LOW) AND
002400*          THE FIRST CANDIDATE THAT BEATS THE RUNNING BEST
002500*          DIFFERENCE WINS THE TIE - SEE 200-FIND-MATCH BELOW.
002600*          AN IMAGE WITH NO QUALIFYING ALERT IS LEFT UNMATCHED
002700*          AND NOTHING IS WRITTEN FOR IT.
002800*
002900*          INPUT FILES -
003000*              BURGLARY-ALERTS - MOTION ALERTS, LOADED WHOLE
003100*              IMAGES          - CAMERA FRAMES, READ ONE AT A TIME
003200*          OUTPUT FILES -
003300*              CORRELATION-OUT - ONE ROW PER MATCHED PAIR
003400*              RUN-REPORT      - ALERT/IMAGE/MATCH COUNTS
003500*
003600******************************************************************
003700* CHANGE LOG
003800* ----------------------------------------------------------------
003900* 07/22/2015  MOA  ORIGINAL VERSION, BUILT FROM THE OLD TRMTSRCH
004000*                  LOAD-TABLE-THEN-SEARCH SHAPE
004100* 02/09/2016  MOA  WIDENED BA-TABLE TO 2000 ROWS - THE PILOT SITE
004200*                  WAS OVERFLOWING THE ORIGINAL 500 ON A BUSY
004300*                  SATURDAY NIGHT - CR-5901
004400* 11/14/2017  DFW  NO LOGIC CHANGE, RECOMPILED AFTER THE SENSOR
004500*                  OPS DATA CENTER MOVE
004600* 04/02/2019  PQ   NO LOGIC CHANGE, RECOMPILED UNDER THE SENSOR
004700*                  OPS SHARED RUNTIME LIBRARY - CR-5650
004800* 10/19/2021  MOA  CLOSEST-MATCH WINDOW NARROWED FROM UNDER 10
004900*                  SECONDS TO UNDER 5 AFTER A SECOND CAMERA WENT
005000*                  LIVE ON THE SAME MOTION ZONE - CR-5887
005100* 06/05/2023  DFW  460/465 DEBUG DUMP ADDED SO THE NIGHT SHIFT
005200*                  COULD SEE WHY A GIVEN IMAGE WASN'T CORRELATING
005300*                  - CR-6044
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS WS-DEBUG-ON.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT BURGLARY-ALERTS
006700     ASSIGN TO UT-S-SECALRT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS AFCODE.
007000
007100     SELECT IMAGES
007200     ASSIGN TO UT-S-SECIMAG
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500
007600     SELECT CORRELATION-OUT
007700     ASSIGN TO UT-S-SECCORR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS CFCODE.
008000
008100     SELECT RUN-REPORT
008200     ASSIGN TO UT-S-RUNRPT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  BURGLARY-ALERTS
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 40 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS BA-FILE-REC.
009400 01  BA-FILE-REC                  PIC X(40).
009500
009600 FD  IMAGES
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 40 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS BI-FILE-REC.
010200 01  BI-FILE-REC                  PIC X(40).
010300
010400 FD  CORRELATION-OUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 50 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS CO-FILE-REC.
011000 01  CO-FILE-REC                  PIC X(50).
011100
011200 FD  RUN-REPORT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS RUN-REPORT-REC.
011800 01  RUN-REPORT-REC               PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  AFCODE                  PIC X(2).
012400         88  AF-OK                VALUE "00".
012500         88  AF-AT-END            VALUE "10".
012600     05  IFCODE                  PIC X(2).
012700         88  IF-OK                VALUE "00".
012800         88  IF-AT-END            VALUE "10".
012900     05  CFCODE                  PIC X(2).
013000         88  CF-OK                VALUE "00".
013100
013200 01  FLAGS-AND-SWITCHES.
013300     05  MORE-ALERTS-SW          PIC X(01) VALUE "Y".
013400         88  NO-MORE-ALERTS       VALUE "N".
013500     05  MORE-IMAGES-SW          PIC X(01) VALUE "Y".
013600         88  NO-MORE-IMAGES       VALUE "N".
013700     05  WS-DEBUG-ON             PIC X(01) VALUE "N".
013800     05  WS-MATCH-FOUND-SW       PIC X(01).
013900         88  WS-MATCH-FOUND       VALUE "Y".
014000
014100     COPY SECREC.
014200     COPY RUNRPT.
014300
014400* RUN-DATE HEADING STAMP.
014500 01  WS-NOW-HOLD.
014600     05  WS-NOW-DATE-PART        PIC 9(6).
014700 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
014800     05  WS-NOW-YY               PIC 9(2).
014900     05  WS-NOW-MM               PIC 9(2).
015000     05  WS-NOW-DD               PIC 9(2).
015100
015200* WORK FIELDS FOR THE CLOSEST-MATCH SEARCH - THE RUNNING BEST
015300* CANDIDATE FOUND SO FAR ON THE CURRENT IMAGE'S SCAN OF BA-TABLE.
015400 01  WS-MATCH-WORK.
015500     05  WS-MW-WINDOW-LOW        PIC S9(10).
015600     05  WS-MW-WINDOW-HIGH       PIC S9(10).
015700     05  WS-MW-DIFF              PIC S9(10).
015800     05  WS-MW-BEST-DIFF         PIC S9(10).
015900     05  WS-MW-BEST-IDX          PIC 9(4) COMP.
016000* ALTERNATE VIEW USED ONLY BY THE UPSI-0 DEBUG LINE BELOW SO THE
016100* BEST-INDEX FIELD CAN BE PULLED OFF THE GROUP BY NAME WITHOUT
016200* DISTURBING WS-MATCH-WORK'S OWN LAYOUT.
016300 01  WS-MATCH-WORK-R REDEFINES WS-MATCH-WORK.
016400     05  FILLER                  PIC X(40).
016500     05  WS-MW-BEST-IDX-ALT      PIC 9(4) COMP.
016600
016700 01  WS-RUN-COUNTERS.
016800     05  ALERTS-LOADED-CT        PIC 9(7) COMP.
016900     05  IMAGES-READ-CT          PIC 9(7) COMP.
017000     05  MATCHES-MADE-CT         PIC 9(7) COMP.
017100     05  IMAGES-UNMATCHED-CT     PIC 9(7) COMP.
017200 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
017300     05  WS-CTR-ENTRY OCCURS 4 TIMES
017400                         INDEXED BY WS-CTR-IDX    PIC 9(7) COMP.
017500
017600 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
017700
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 100-MAINLINE THRU 100-EXIT
018100         UNTIL NO-MORE-IMAGES.
018200     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
018300     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600
018700 000-HOUSEKEEPING.
018800     DISPLAY "SECCORR - ALERT/IMAGE CORRELATION STEP STARTING".
018900     INITIALIZE WS-RUN-COUNTERS.
019000     MOVE ZERO TO BA-COUNT.
019100     ACCEPT WS-NOW-DATE-PART FROM DATE.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300     PERFORM 050-LOAD-ALERT-TABLE THRU 050-EXIT
019400         UNTIL NO-MORE-ALERTS.
019500     PERFORM 900-READ-IMAGE THRU 900-EXIT.
019600 000-EXIT.
019700     EXIT.
019800
019900* LOAD THE WHOLE BURGLARY-ALERTS FILE INTO BA-TABLE BEFORE THE
020000* FIRST IMAGE IS PROCESSED - THE SAME SHAPE TRMTSRCH USED FOR
020100* ITS LAB-TEST TABLE.                                    072215MOA
020200 050-LOAD-ALERT-TABLE.
020300     READ BURGLARY-ALERTS INTO BA-RECORD
020400         AT END
020500             MOVE "N" TO MORE-ALERTS-SW
020600             GO TO 050-EXIT
020700     END-READ.
020800     IF NOT AF-OK AND NOT AF-AT-END
020900         MOVE "** BAD READ ON BURGLARY-ALERTS" TO ABEND-MESSAGE
021000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
021100     END-IF.
021200     ADD 1 TO BA-COUNT.
021300     IF BA-COUNT > 2000
021400         MOVE "** BA-TABLE IS FULL" TO ABEND-MESSAGE
021500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
021600     END-IF.
021700     MOVE BAI-ALERT-ID       TO BA-TBL-ALERT-ID (BA-COUNT).
021800     MOVE BAI-TIMESTAMP-SECS TO BA-TBL-TIME-SECS (BA-COUNT).
021900     MOVE BAI-CORRELATED     TO BA-TBL-CORRELATED (BA-COUNT).
022000     MOVE BAI-IMAGE-ID       TO BA-TBL-IMAGE-ID (BA-COUNT).
022100     ADD 1 TO ALERTS-LOADED-CT.
022200 050-EXIT.
022300     EXIT.
022400
022500* ONE IMAGE - FIND ITS CLOSEST UNCORRELATED ALERT, IF ANY.
022600 100-MAINLINE.
022700     ADD 1 TO IMAGES-READ-CT.
022800     PERFORM 200-FIND-MATCH THRU 200-EXIT.
022900     IF WS-MATCH-FOUND
023000         PERFORM 250-MARK-CORRELATED THRU 250-EXIT
023100     ELSE
023200         ADD 1 TO IMAGES-UNMATCHED-CT
023300     END-IF.
023400     PERFORM 900-READ-IMAGE THRU 900-EXIT.
023500 100-EXIT.
023600     EXIT.
023700
023800* SCAN BA-TABLE NEWEST ALERT FIRST (HIGH INDEX DOWN TO 1).  AN
023900* UNCORRELATED ALERT IN THE WINDOW [IMAGE TS - 10, IMAGE TS + 5]
024000* WITH |DIFF| STRICTLY UNDER 5 BEATS THE RUNNING BEST IF ITS
024100* DIFFERENCE IS STRICTLY SMALLER - A TIE LEAVES THE EARLIER
024200* (NEWER) CANDIDATE STANDING.                            072215MOA
024300 200-FIND-MATCH.
024400     MOVE "N" TO WS-MATCH-FOUND-SW.
024500     MOVE 99999999 TO WS-MW-BEST-DIFF.
024600     MOVE ZERO TO WS-MW-BEST-IDX.
024700     COMPUTE WS-MW-WINDOW-LOW  = BII-TIMESTAMP-SECS - 10.
024800     COMPUTE WS-MW-WINDOW-HIGH = BII-TIMESTAMP-SECS + 5.
024900     IF BA-COUNT > ZERO
025000         PERFORM 220-TEST-ONE-ALERT THRU 220-EXIT
025100             VARYING BA-IDX FROM BA-COUNT BY -1
025200                 UNTIL BA-IDX < 1
025300     END-IF.
025400     IF WS-MW-BEST-IDX > ZERO
025500         MOVE "Y" TO WS-MATCH-FOUND-SW
025600     END-IF.
025700     IF WS-DEBUG-ON
025800         DISPLAY "SECCORR DEBUG - BEST ALERT ROW = "
025900                  WS-MW-BEST-IDX-ALT
026000     END-IF.
026100 200-EXIT.
026200     EXIT.
026300
026400 220-TEST-ONE-ALERT.
026500     IF BA-TBL-CORRELATED (BA-IDX) NOT = "Y"
026600         AND BA-TBL-TIME-SECS (BA-IDX) NOT < WS-MW-WINDOW-LOW
026700         AND BA-TBL-TIME-SECS (BA-IDX) NOT > WS-MW-WINDOW-HIGH
026800         IF BA-TBL-TIME-SECS (BA-IDX) NOT < BII-TIMESTAMP-SECS
026900             COMPUTE WS-MW-DIFF =
027000                 BA-TBL-TIME-SECS (BA-IDX) - BII-TIMESTAMP-SECS
027100         ELSE
027200             COMPUTE WS-MW-DIFF =
027300                 BII-TIMESTAMP-SECS - BA-TBL-TIME-SECS (BA-IDX)
027400         END-IF
027500         IF WS-MW-DIFF < 5 AND WS-MW-DIFF < WS-MW-BEST-DIFF
027600             MOVE WS-MW-DIFF TO WS-MW-BEST-DIFF
027700             SET WS-MW-BEST-IDX TO BA-IDX
027800         END-IF
027900     END-IF.
028000 220-EXIT.
028100     EXIT.
028200
028300* LINK BOTH SIDES AND WRITE THE CORRELATED-PAIR RECORD.
028400 250-MARK-CORRELATED.
028500     MOVE "Y" TO BA-TBL-CORRELATED (WS-MW-BEST-IDX).
028600     MOVE BII-IMAGE-ID TO BA-TBL-IMAGE-ID (WS-MW-BEST-IDX).
028700     MOVE BA-TBL-ALERT-ID (WS-MW-BEST-IDX) TO CO-ALERT-ID.
028800     MOVE BII-IMAGE-ID                     TO CO-IMAGE-ID.
028900     MOVE BA-TBL-TIME-SECS (WS-MW-BEST-IDX) TO CO-ALERT-TIME.
029000     MOVE BII-TIMESTAMP-SECS                TO CO-IMAGE-TIME.
029100     COMPUTE CO-DIFF-SECS =
029200         BII-TIMESTAMP-SECS - BA-TBL-TIME-SECS (WS-MW-BEST-IDX).
029300     WRITE CO-FILE-REC FROM CORR-OUT-RECORD.
029400     ADD 1 TO MATCHES-MADE-CT.
029500     IF WS-DEBUG-ON
029600         PERFORM 460-DUMP-RUN-COUNTERS THRU 460-EXIT
029700     END-IF.
029800 250-EXIT.
029900     EXIT.
030000
030100* OPERATIONS-DISPUTE AID - UPSI-0 DUMPS THE RUN COUNTERS TO
030200* SYSOUT AFTER EVERY MATCH IS MADE.
030300 460-DUMP-RUN-COUNTERS.
030400     PERFORM 465-DUMP-ONE-COUNTER THRU 465-EXIT
030500         VARYING WS-CTR-IDX FROM 1 BY 1 UNTIL WS-CTR-IDX > 4.
030600 460-EXIT.
030700     EXIT.
030800
030900 465-DUMP-ONE-COUNTER.
031000     DISPLAY "SECCORR DEBUG - COUNTER " WS-CTR-IDX " = "
031100              WS-CTR-ENTRY (WS-CTR-IDX).
031200 465-EXIT.
031300     EXIT.
031400
031500 800-OPEN-FILES.
031600     OPEN INPUT BURGLARY-ALERTS.
031700     IF NOT AF-OK
031800         MOVE "** UNABLE TO OPEN BURGLARY-ALERTS" TO ABEND-MESSAGE
031900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
032000     END-IF.
032100     OPEN INPUT IMAGES.
032200     IF NOT IF-OK
032300         MOVE "** UNABLE TO OPEN IMAGES" TO ABEND-MESSAGE
032400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
032500     END-IF.
032600     OPEN OUTPUT CORRELATION-OUT.
032700     IF NOT CF-OK
032800         MOVE "** UNABLE TO OPEN CORRELATION-OUT" TO ABEND-MESSAGE
032900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
033000     END-IF.
033100     OPEN OUTPUT RUN-REPORT.
033200 800-EXIT.
033300     EXIT.
033400
033500 900-READ-IMAGE.
033600     READ IMAGES INTO BI-RECORD
033700         AT END
033800             MOVE "N" TO MORE-IMAGES-SW
033900             GO TO 900-EXIT
034000     END-READ.
034100     IF NOT IF-OK AND NOT IF-AT-END
034200         MOVE "** BAD READ ON IMAGES" TO ABEND-MESSAGE
034300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
034400     END-IF.
034500 900-EXIT.
034600     EXIT.
034700
034800 950-WRITE-REPORT.
034900     MOVE SPACES TO RR-HEADING-LINE.
035000     MOVE "ALERT/IMAGE CORRELATION REPORT" TO RR-HEAD-TITLE.
035100     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
035200     WRITE RUN-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
035300
035400     MOVE SPACES TO RR-TOTAL-LINE.
035500     MOVE "ALERTS/IMAGES/MATCHES" TO RR-TOT-LABEL.
035600     MOVE ALERTS-LOADED-CT TO RR-TOT-VALUE-1.
035700     MOVE IMAGES-READ-CT TO RR-TOT-VALUE-2.
035800     MOVE MATCHES-MADE-CT TO RR-TOT-VALUE-3.
035900     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
036000     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
036100
036200     MOVE SPACES TO RR-DETAIL-LINE.
036300     MOVE "IMAGES UNMATCHED" TO RR-LABEL.
036400     MOVE IMAGES-UNMATCHED-CT TO RR-VALUE-1.
036500     MOVE RR-DETAIL-LINE TO RUN-REPORT-REC.
036600     WRITE RUN-REPORT-REC AFTER ADVANCING 1 LINES.
036700
036800     DISPLAY "SECCORR - ALERTS LOADED      " ALERTS-LOADED-CT.
036900     DISPLAY "SECCORR - IMAGES READ        " IMAGES-READ-CT.
037000     DISPLAY "SECCORR - MATCHES MADE       " MATCHES-MADE-CT.
037100     DISPLAY "SECCORR - IMAGES UNMATCHED   " IMAGES-UNMATCHED-CT.
037200 950-EXIT.
037300     EXIT.
037400
037500 960-CLOSE-FILES.
037600     CLOSE BURGLARY-ALERTS, IMAGES, CORRELATION-OUT, RUN-REPORT.
037700 960-EXIT.
037800     EXIT.
037900
038000 1000-ABEND-RTN.
038100     DISPLAY "SECCORR ABEND - " ABEND-MESSAGE.
038200     MOVE 16 TO RETURN-CODE.
038300     CLOSE BURGLARY-ALERTS.
038400     CLOSE IMAGES.
038500     CLOSE CORRELATION-OUT.
038600     CLOSE RUN-REPORT.
038700     GOBACK.
038800 1000-EXIT.
038900     EXIT.
