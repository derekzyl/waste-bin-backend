000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NRGGOAL.
000300 AUTHOR. R T KOVACH.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 05/06/2004.
000600 DATE-COMPILED. 05/06/2004.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          ENERGY GOAL PROGRESS JOB STEP.  FOR EVERY DEVICE WHOSE
001300*          GOAL PERIOD COVERS TODAY'S RUN, THIS STEP ADDS UP THE
001400*          WATTAGE SAMPLED ACROSS BOTH SENSORS FOR EVERY READING
001500*          FALLING INSIDE THE PERIOD AND TURNS THE RUNNING WATT
001600*          TOTAL INTO A KILOWATT-HOUR FIGURE AGAINST THE OWNER'S
001700*          TARGET.  DEVICES WITH NO GOAL ON FILE STILL GET A
001800*          DETAIL LINE SO THE REPORT ACCOUNTS FOR EVERY DEVICE
001900*          SEEN IN THE READING FEED.
002000*
002100*          INPUT FILES -
002200*              ENERGY-READINGS  - SORTED BY DEVICE, TIMESTAMP
002300*              ENERGY-GOALS     - ONE ROW PER DEVICE/PERIOD,
002400*                                 LOADED WHOLE INTO A TABLE
002500*                                 BEFORE THE READING PASS STARTS
002600*          OUTPUT FILE -
002700*              RUN-REPORT       - PER-DEVICE PROGRESS AND FLEET
002800*                                 TOTALS, SAME PRINT FAMILY AS
002900*                                 THE OTHER RULE-ENGINE STEPS
003000*
003100******************************************************************
003200* CHANGE LOG
003300* ----------------------------------------------------------------
003400* 05/06/2004  RTK  ORIGINAL VERSION FOR THE SENSOR FEED CUTOVER,
003500*                  BUILT FROM THE OLD TRMTUPDT UPDATE-PASS SHAPE
003600* 11/30/1998  PQ   Y2K SWEEP - CARRIED FORWARD FROM THE OLD
003700*                  UPDATE-PASS LOG.  THE 2-DIGIT ACCEPT FROM DATE
003800*                  IS WINDOWED BELOW SO THIS STEP STAYS SAFE
003900*                  PAST THE CENTURY ROLLOVER - SIGNED OFF
004000* 09/30/2008  LAW  NO LOGIC CHANGE, RECOMPILED FOR THE WEATHER
004100*                  TAP CUTOVER ALONGSIDE THE AUDIT STEP
004200* 11/02/2011  MOA  WIDENED THE GOAL TABLE TO 300 ENTRIES FOR THE
004300*                  SENSOR OPS LIBRARY CONSOLIDATION - CR-4471
004400* 07/01/2014  DFW  SWITCHED THE DETAIL LINE TO THE NEW DECIMAL-
004500*                  EDITED RUNRPT LAYOUT SO PERCENT OF GOAL PRINTS
004600*                  WITH ITS DECIMAL INSTEAD OF BEING TRUNCATED
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ENERGY-READINGS
005900     ASSIGN TO UT-S-NRGRDG
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS RFCODE.
006200
006300     SELECT ENERGY-GOALS
006400     ASSIGN TO UT-S-NRGGOL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS GFCODE.
006700
006800     SELECT RUN-REPORT
006900     ASSIGN TO UT-S-RUNRPT
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS IS RPCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  ENERGY-READINGS
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS ESR-FILE-REC.
008200 01  ESR-FILE-REC                PIC X(100).
008300
008400 FD  ENERGY-GOALS
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS EG-FILE-REC.
009000 01  EG-FILE-REC                 PIC X(80).
009100
009200 FD  RUN-REPORT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RUN-REPORT-REC.
009800 01  RUN-REPORT-REC               PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  FILE-STATUS-CODES.
010300     05  RFCODE                  PIC X(2).
010400         88  RF-OK                VALUE "00".
010500         88  RF-AT-END            VALUE "10".
010600     05  GFCODE                  PIC X(2).
010700         88  GF-OK                VALUE "00".
010800         88  GF-AT-END            VALUE "10".
010900     05  RPCODE                  PIC X(2).
011000         88  RP-OK                VALUE "00".
011100
011200 01  FLAGS-AND-SWITCHES.
011300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
011400         88  NO-MORE-DATA        VALUE "N".
011500     05  EG-MORE-DATA-SW         PIC X(01) VALUE "Y".
011600         88  EG-NO-MORE-DATA     VALUE "N".
011700     05  WS-GOAL-FOUND-SW        PIC X(01) VALUE "N".
011800         88  WS-HAS-GOAL         VALUE "Y".
011900
012000     COPY NRGRDG.
012100     COPY NRGGOL.
012200     COPY RUNRPT.
012300
012400* RUN-LONG GOAL TABLE - ENERGY-GOALS IS SMALL (ONE DEVICE IS NOT
012500* EXPECTED TO CARRY MORE THAN A HANDFUL OF HISTORICAL PERIODS) SO
012600* THE WHOLE FILE IS ABSORBED BEFORE THE READING PASS BEGINS AND
012700* EACH ROW IS FLAGGED ACTIVE OR NOT AGAINST TODAY'S RUN DATE-TIME
012800* ONE TIME, RATHER THAN RE-TESTING THE DATES ON EVERY READING.
012900*                                                        050604RTK
013000 01  WS-GOAL-TABLE.
013100     05  WS-GOAL-ENTRY OCCURS 300 TIMES INDEXED BY WS-GOAL-IDX.
013200         10  WS-GOAL-DEVICE-ID    PIC X(20).
013300         10  WS-GOAL-TARGET-KWH   PIC S9(5)V9(3).
013400         10  WS-GOAL-PERIOD-START PIC X(14).
013500         10  WS-GOAL-PERIOD-END   PIC X(14).
013600         10  WS-GOAL-ACTIVE-SW    PIC X(01).
013700             88  WS-GOAL-ROW-ACTIVE  VALUE "Y".
013800 77  WS-GOAL-COUNT               PIC 9(4) COMP VALUE ZERO.
013900
014000* TODAY'S RUN DATE-TIME, WINDOWED THE SAME WAY THE CENTURY-
014100* ROLLOVER SWEEP WINDOWED EVERY OTHER 2-DIGIT YEAR IN THE SHOP.
014200 01  WS-NOW-HOLD.
014300     05  WS-NOW-TS               PIC X(14).
014400 01  WS-NOW-SPLIT-R REDEFINES WS-NOW-HOLD.
014500     05  WS-NOW-DATE-PART        PIC 9(8).
014600     05  WS-NOW-TIME-PART        PIC 9(6).
014700 01  WS-DATE-ACCEPT              PIC 9(6).
014800 01  WS-TIME-ACCEPT              PIC 9(8).
014900 01  WS-CENTURY-HOLD             PIC 9(2).
015000
015100 01  WS-RUN-COUNTERS.
015200     05  READINGS-READ-CT        PIC 9(7) COMP.
015300     05  DEVICES-PROCESSED-CT    PIC 9(5) COMP.
015400     05  DEVICES-WITH-GOAL-CT    PIC 9(5) COMP.
015500     05  DEVICES-GOAL-MET-CT     PIC 9(5) COMP.
015600
015700 01  WS-PERIOD-ACCUM.
015800     05  WS-SUM-WATTS            PIC S9(7)V9(1) COMP-3.
015900     05  WS-CONSUMED-KWH         PIC S9(5)V9(3) COMP-3.
016000     05  WS-PERCENT-OF-GOAL      PIC S9(3)V9(1) COMP-3.
016100     05  FILLER                  PIC X(10).
016200
016300 01  WS-PREV-DEVICE-ID           PIC X(20) VALUE SPACES.
016400
016500 01  ABEND-MESSAGE               PIC X(60) VALUE SPACES.
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000         UNTIL NO-MORE-DATA.
017100     PERFORM 500-DEVICE-BREAK THRU 500-EXIT.
017200     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
017300     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
017400     MOVE ZERO TO RETURN-CODE.
017500     GOBACK.
017600
017700 000-HOUSEKEEPING.
017800     DISPLAY "NRGGOAL - ENERGY GOAL PROGRESS STARTING".
017900     INITIALIZE WS-RUN-COUNTERS.
018000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018100     PERFORM 050-BUILD-RUN-TIMESTAMP THRU 050-EXIT.
018200     PERFORM 200-LOAD-GOAL-TABLE THRU 200-EXIT.
018300
018400     PERFORM 900-READ-READING THRU 900-EXIT.
018500     IF NO-MORE-DATA
018600         GO TO 990-NO-DATA.
018700
018800     MOVE ESR-DEVICE-ID TO WS-PREV-DEVICE-ID.
018900     PERFORM 260-POSITION-GOAL-IDX THRU 260-EXIT.
019000 000-EXIT.
019100     EXIT.
019200
019300* THE RUN DATE-TIME STANDS IN FOR "NOW" WHEN DECIDING WHICH GOAL
019400* ROWS ARE CURRENTLY ACTIVE.  ACCEPT FROM DATE ONLY GIVES A
019500* 2-DIGIT YEAR SO IT IS WINDOWED THE SAME WAY THE Y2K SWEEP
019600* WINDOWED EVERY OTHER 2-DIGIT DATE FIELD IN THE SHOP - YY UNDER
019700* 50 IS 20YY, YY 50 OR OVER IS 19YY.                   113098PQ
019800 050-BUILD-RUN-TIMESTAMP.
019900     ACCEPT WS-DATE-ACCEPT FROM DATE.
020000     ACCEPT WS-TIME-ACCEPT FROM TIME.
020100     MOVE WS-DATE-ACCEPT (1:2) TO WS-CENTURY-HOLD.
020200     IF WS-CENTURY-HOLD < 50
020300         MOVE 20 TO WS-NOW-DATE-PART (1:2)
020400     ELSE
020500         MOVE 19 TO WS-NOW-DATE-PART (1:2)
020600     END-IF.
020700     MOVE WS-DATE-ACCEPT TO WS-NOW-DATE-PART (3:6).
020800     MOVE WS-TIME-ACCEPT (1:6) TO WS-NOW-TIME-PART.
020900 050-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     PERFORM 150-ACCUMULATE-READING THRU 150-EXIT.
021400 100-EXIT.
021500     EXIT.
021600
021700* ONE READING AT A TIME - DETECT THE DEVICE CONTROL BREAK, ROLL
021800* THIS SENSOR PAIR'S WATTS INTO THE RUNNING TOTAL WHEN THE
021900* READING FALLS INSIDE THE CURRENT GOAL'S PERIOD, THEN MOVE ON.
022000 150-ACCUMULATE-READING.
022100     IF ESR-DEVICE-ID NOT = WS-PREV-DEVICE-ID
022200         PERFORM 500-DEVICE-BREAK THRU 500-EXIT
022300         MOVE ESR-DEVICE-ID TO WS-PREV-DEVICE-ID
022400         PERFORM 260-POSITION-GOAL-IDX THRU 260-EXIT
022500     END-IF.
022600
022700     IF WS-HAS-GOAL
022800         IF ESR-TIMESTAMP NOT < WS-GOAL-PERIOD-START (WS-GOAL-IDX)
022900            AND ESR-TIMESTAMP NOT > WS-GOAL-PERIOD-END (WS-GOAL-IDX)
023000             ADD ESR-S1-WATTS, ESR-S2-WATTS TO WS-SUM-WATTS
023100         END-IF
023200     END-IF.
023300
023400     ADD 1 TO READINGS-READ-CT.
023500     PERFORM 900-READ-READING THRU 900-EXIT.
023600 150-EXIT.
023700     EXIT.
023800
023900* LOAD THE WHOLE GOALS FILE INTO WS-GOAL-TABLE, FLAGGING EACH ROW
024000* ACTIVE OR NOT AGAINST TODAY'S RUN DATE-TIME AS IT COMES IN.
024100 200-LOAD-GOAL-TABLE.
024200     MOVE ZERO TO WS-GOAL-COUNT.
024300     MOVE "Y" TO EG-MORE-DATA-SW.
024400     PERFORM 210-READ-GOAL-ROW THRU 210-EXIT.
024500     PERFORM 220-ABSORB-GOAL-ROW THRU 220-EXIT
024600         UNTIL EG-NO-MORE-DATA.
024700     CLOSE ENERGY-GOALS.
024800 200-EXIT.
024900     EXIT.
025000
025100 210-READ-GOAL-ROW.
025200     READ ENERGY-GOALS INTO EG-RECORD
025300         AT END
025400             MOVE "N" TO EG-MORE-DATA-SW
025500             GO TO 210-EXIT
025600     END-READ.
025700     IF NOT GF-OK AND NOT GF-AT-END
025800         MOVE "** BAD READ ON ENERGY-GOALS" TO ABEND-MESSAGE
025900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
026000     END-IF.
026100 210-EXIT.
026200     EXIT.
026300
026400 220-ABSORB-GOAL-ROW.
026500     ADD 1 TO WS-GOAL-COUNT.
026600     IF WS-GOAL-COUNT > 300
026700         MOVE "** ENERGY-GOALS TABLE IS FULL" TO ABEND-MESSAGE
026800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
026900     END-IF.
027000     SET WS-GOAL-IDX TO WS-GOAL-COUNT.
027100     MOVE EG-DEVICE-ID    TO WS-GOAL-DEVICE-ID (WS-GOAL-IDX).
027200     MOVE EG-TARGET-KWH  TO WS-GOAL-TARGET-KWH (WS-GOAL-IDX).
027300     MOVE EG-PERIOD-START TO WS-GOAL-PERIOD-START (WS-GOAL-IDX).
027400     MOVE EG-PERIOD-END   TO WS-GOAL-PERIOD-END (WS-GOAL-IDX).
027500     IF WS-NOW-TS NOT < EG-PERIOD-START
027600        AND WS-NOW-TS NOT > EG-PERIOD-END
027700         MOVE "Y" TO WS-GOAL-ACTIVE-SW (WS-GOAL-IDX)
027800     ELSE
027900         MOVE "N" TO WS-GOAL-ACTIVE-SW (WS-GOAL-IDX)
028000     END-IF.
028100     PERFORM 210-READ-GOAL-ROW THRU 210-EXIT.
028200 220-EXIT.
028300     EXIT.
028400
028500* FINDS THE CURRENT DEVICE'S ACTIVE GOAL ROW, IF ANY, AND RESETS
028600* THE RUNNING WATT TOTAL FOR THE DEVICE THAT IS STARTING.
028700 260-POSITION-GOAL-IDX.
028800     MOVE "N" TO WS-GOAL-FOUND-SW.
028900     MOVE ZERO TO WS-SUM-WATTS.
029000     IF WS-GOAL-COUNT > ZERO
029100         SET WS-GOAL-IDX TO 1
029200         PERFORM 265-SCAN-GOAL-TABLE THRU 265-EXIT
029300             VARYING WS-GOAL-IDX FROM 1 BY 1
029400             UNTIL WS-GOAL-IDX > WS-GOAL-COUNT
029500                OR WS-HAS-GOAL
029600     END-IF.
029700 260-EXIT.
029800     EXIT.
029900
030000 265-SCAN-GOAL-TABLE.
030100     IF WS-GOAL-DEVICE-ID (WS-GOAL-IDX) = WS-PREV-DEVICE-ID
030200        AND WS-GOAL-ROW-ACTIVE (WS-GOAL-IDX)
030300         MOVE "Y" TO WS-GOAL-FOUND-SW
030400     END-IF.
030500 265-EXIT.
030600     EXIT.
030700
030800* TURNS THE FINISHED DEVICE'S RUNNING WATT TOTAL INTO A KWH
030900* FIGURE AGAINST ITS GOAL AND FILES THE DETAIL LINE.  A DEVICE
031000* WITH NO ACTIVE GOAL STILL PRINTS A LINE, WITH HAS-GOAL "NO".
031100*                                                        050604RTK
031200 500-DEVICE-BREAK.
031300     IF WS-PREV-DEVICE-ID = SPACES
031400         GO TO 500-EXIT.
031500
031600     ADD 1 TO DEVICES-PROCESSED-CT.
031700     IF WS-HAS-GOAL
031800         ADD 1 TO DEVICES-WITH-GOAL-CT
031900         COMPUTE WS-CONSUMED-KWH ROUNDED =
032000             WS-SUM-WATTS * 5 / 3600000
032100         IF WS-GOAL-TARGET-KWH (WS-GOAL-IDX) = ZERO
032200             MOVE ZERO TO WS-PERCENT-OF-GOAL
032300         ELSE
032400             COMPUTE WS-PERCENT-OF-GOAL ROUNDED =
032500                 WS-CONSUMED-KWH /
032600                 WS-GOAL-TARGET-KWH (WS-GOAL-IDX) * 100
032700         END-IF
032800         IF WS-PERCENT-OF-GOAL NOT LESS THAN 100.0
032900             ADD 1 TO DEVICES-GOAL-MET-CT
033000         END-IF
033100     ELSE
033200         MOVE ZERO TO WS-CONSUMED-KWH, WS-PERCENT-OF-GOAL
033300     END-IF.
033400
033500     PERFORM 520-WRITE-DETAIL-LINE THRU 520-EXIT.
033600 500-EXIT.
033700     EXIT.
033800
033900 520-WRITE-DETAIL-LINE.
034000     MOVE SPACES TO RR-DETAIL-LINE-DEC.
034100     MOVE WS-PREV-DEVICE-ID TO RR-DEC-LABEL.
034200     MOVE WS-CONSUMED-KWH TO RR-DEC-VALUE-1.
034300     MOVE WS-PERCENT-OF-GOAL TO RR-DEC-VALUE-3.
034400     IF WS-HAS-GOAL
034500         MOVE WS-GOAL-TARGET-KWH (WS-GOAL-IDX) TO RR-DEC-VALUE-2
034600         MOVE "YES" TO RR-DEC-FLAG
034700     ELSE
034800         MOVE ZERO TO RR-DEC-VALUE-2
034900         MOVE "NO " TO RR-DEC-FLAG
035000     END-IF.
035100     MOVE RR-DETAIL-LINE-DEC TO RUN-REPORT-REC.
035200     WRITE RUN-REPORT-REC.
035300 520-EXIT.
035400     EXIT.
035500
035600 800-OPEN-FILES.
035700     OPEN INPUT ENERGY-READINGS.
035800     IF NOT RF-OK
035900         MOVE "** UNABLE TO OPEN ENERGY-READINGS" TO ABEND-MESSAGE
036000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
036100     END-IF.
036200     OPEN INPUT ENERGY-GOALS.
036300     IF NOT GF-OK
036400         MOVE "** UNABLE TO OPEN ENERGY-GOALS" TO ABEND-MESSAGE
036500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
036600     END-IF.
036700     OPEN OUTPUT RUN-REPORT.
036800     IF NOT RP-OK
036900         MOVE "** UNABLE TO OPEN RUN-REPORT" TO ABEND-MESSAGE
037000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
037100     END-IF.
037200 800-EXIT.
037300     EXIT.
037400
037500 900-READ-READING.
037600     READ ENERGY-READINGS INTO ESR-RECORD
037700         AT END
037800             MOVE "N" TO MORE-DATA-SW
037900             GO TO 900-EXIT
038000     END-READ.
038100     IF NOT RF-OK AND NOT RF-AT-END
038200         MOVE "** BAD READ ON ENERGY-READINGS" TO ABEND-MESSAGE
038300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
038400     END-IF.
038500 900-EXIT.
038600     EXIT.
038700
038800 990-NO-DATA.
038900     DISPLAY "NRGGOAL - NO READING RECORDS ON THE FEED".
039000     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
039100     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
039200     MOVE ZERO TO RETURN-CODE.
039300     GOBACK.
039400
039500 950-WRITE-REPORT.
039600     MOVE SPACES TO RR-HEADING-LINE.
039700     MOVE "ENERGY GOAL PROGRESS - RUN REPORT" TO RR-HEAD-TITLE.
039800     MOVE RR-HEADING-LINE TO RUN-REPORT-REC.
039900     WRITE RUN-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
040000
040100     MOVE SPACES TO RR-TOTAL-LINE.
040200     MOVE "DEVICES PROCESSED" TO RR-TOT-LABEL.
040300     MOVE DEVICES-PROCESSED-CT TO RR-TOT-VALUE-1.
040400     MOVE DEVICES-WITH-GOAL-CT TO RR-TOT-VALUE-2.
040500     MOVE DEVICES-GOAL-MET-CT TO RR-TOT-VALUE-3.
040600     MOVE RR-TOTAL-LINE TO RUN-REPORT-REC.
040700     WRITE RUN-REPORT-REC AFTER ADVANCING 2 LINES.
040800
040900     DISPLAY "NRGGOAL - DEVICES PROCESSED  " DEVICES-PROCESSED-CT.
041000     DISPLAY "NRGGOAL - DEVICES WITH GOAL   " DEVICES-WITH-GOAL-CT.
041100     DISPLAY "NRGGOAL - DEVICES AT OR OVER 100 PCT OF GOAL "
041200              DEVICES-GOAL-MET-CT.
041300 950-EXIT.
041400     EXIT.
041500
041600 960-CLOSE-FILES.
041700     CLOSE ENERGY-READINGS, RUN-REPORT.
041800 960-EXIT.
041900     EXIT.
042000
042100 1000-ABEND-RTN.
042200     DISPLAY "NRGGOAL ABEND - " ABEND-MESSAGE.
042300     MOVE 16 TO RETURN-CODE.
042400     CLOSE ENERGY-READINGS.
042500     CLOSE ENERGY-GOALS.
042600     CLOSE RUN-REPORT.
042700     GOBACK.
042800 1000-EXIT.
042900     EXIT.
