000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NRGAUDIT.
000300 AUTHOR. R T KOVACH.
000400 INSTALLATION. SENSOR OPS DATA CENTER.
000500 DATE-WRITTEN. 03/11/2003.
000600 DATE-COMPILED. 03/11/2003.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS JOB STEP EDITS THE DAILY ENERGY SENSOR READING
001300*          FEED ONE DEVICE AT A TIME.  THE FEED COMES IN SORTED
001400*          BY DEVICE AND TIMESTAMP FROM THE COLLECTOR BOX.
001500*
001600*          AT EACH DEVICE CONTROL BREAK WE HOLD THE LATEST
001700*          READING, LOAD THAT DEVICE'S TWO SENSOR LABELS, AND
001800*          RUN THE WASTE-RULE LADDER AGAINST THE HELD READING.
001900*          A REPEAT ALERT FOR THE SAME DEVICE/SENSOR/RULE INSIDE
002000*          A TEN MINUTE WINDOW IS SUPPRESSED SO THE DOWNSTREAM
002100*          NOTIFIER DOES NOT PAGE SOMEBODY EVERY FIVE SECONDS.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   ENERGY-READINGS
002600
002700         CONFIG FILE             -   ENERGY-CONFIGS
002800
002900         OUTPUT FILE PRODUCED    -   ENERGY-ALERTS
003000
003100         PRINT FILE              -   RUN-REPORT
003200
003300******************************************************************
003400* CHANGE LOG
003500* ----------------------------------------------------------------
003600* 03/11/2003  RTK  ORIGINAL VERSION - REPLACES THE OLD SPREADSHEET
003700*                  THE FACILITIES GUYS WERE KEEPING BY HAND
003800* 09/30/2008  LAW  ADDED THE FREE-COOLING AND OVERCOOL/OVERHEAT
003900*                  RULES ONCE THE OUTDOOR TEMP TAP WENT LIVE
004000* 11/30/1998  PQ   Y2K SWEEP - TIMESTAMP IS ALREADY 4-DIGIT YEAR
004100*                  IN THIS FEED, NO CHANGES REQUIRED, SIGNED OFF
004200*                  (CARRIED FORWARD FROM THE ORIGINAL SIGN-OFF)
004300* 04/02/2009  DFW  ADDED THE LBLSCAN CALL SO A SENSOR CAN BE
004400*                  RECOGNISED BY LABEL TEXT, NOT JUST CATEGORY -
004500*                  CR-3102
004600* 11/02/2011  MOA  ADDED THE TEN-MINUTE DEDUP TABLE AFTER THE
004700*                  NIGHT-SHIFT PAGER STORM ON THE LIGHTING RULE -
004800*                  CR-4471
004900* 03/02/2012  MOA  NO LOGIC CHANGE, RECOMPILED UNDER THE NEW
005000*                  SENSOR OPS LIBRARY - CR-4471
005100* 07/19/2013  DFW  DAILY LIMIT RULE NOW CHECKED AHEAD OF THE
005200*                  PER-SENSOR LADDER, NOT AFTER - CR-5001
005300* 03/11/2016  DFW  DEDUP WINDOW WAS SUBTRACTING THE RAW
005400*                  HHMMSS DIGITS, SO A PAIR STRADDLING THE TOP
005500*                  OF THE HOUR COULD MISS THE TEN MINUTE TEST
005600*                  AND FIRE A DUPLICATE PAGE - NOW SPLIT OUT
005700*                  AND COMPARED AS SECONDS-SINCE-MIDNIGHT -
005800*                  CR-6103
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT ENERGY-READINGS
007100     ASSIGN TO UT-S-NRGRDG
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS RFCODE.
007400
007500     SELECT ENERGY-CONFIGS
007600     ASSIGN TO UT-S-NRGCFG
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS CFCODE.
007900
008000     SELECT ENERGY-ALERTS
008100     ASSIGN TO UT-S-NRGALRT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS AFCODE.
008400
008500     SELECT RUN-REPORT
008600     ASSIGN TO UT-S-RUNRPT
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200****** ONE LINE PER DEVICE PER SAMPLE, SORTED BY DEVICE/TIME
009300 FD  ENERGY-READINGS
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 100 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ESR-FILE-REC.
009900 01  ESR-FILE-REC                PIC X(100).
010000
010100****** SENSOR LABEL/CATEGORY ROWS - AT MOST TWO PER DEVICE
010200 FD  ENERGY-CONFIGS
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS ESC-FILE-REC.
010800 01  ESC-FILE-REC                PIC X(80).
010900
011000****** ONE AUDIT ALERT PER FIRED, NON-DUPLICATE RULE
011100 FD  ENERGY-ALERTS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 149 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS EAA-FILE-REC.
011700 01  EAA-FILE-REC                PIC X(149).
011800
011900 FD  RUN-REPORT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS RUN-REPORT-REC.
012500 01  RUN-REPORT-REC              PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  RFCODE                  PIC X(2).
013000         88  RF-OK               VALUE "00".
013100     05  CFCODE                  PIC X(2).
013200         88  CF-OK               VALUE "00".
013300     05  AFCODE                  PIC X(2).
013400         88  AF-OK               VALUE "00".
013500
013600 01  FLAGS-AND-SWITCHES.
013700     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
013800         88  NO-MORE-DATA        VALUE "N".
013900     05  DUPLICATE-SW            PIC X(1).
014000         88  ALERT-IS-DUPLICATE  VALUE "Y".
014100     05  LIGHTING-SW             PIC X(1).
014200         88  SENSOR-IS-LIGHTING  VALUE "Y".
014300     05  AC-SW                   PIC X(1).
014400         88  SENSOR-IS-AC        VALUE "Y".
014500     05  HEATER-SW               PIC X(1).
014600         88  SENSOR-IS-HEATER    VALUE "Y".
014700     05  HVAC-CAT-SW             PIC X(1).
014800         88  SENSOR-IS-HVAC-CAT  VALUE "Y".
014900     05  CF-FIRST-READ-SW        PIC X(1) VALUE "N".
015000     05  CF-MORE-DATA-SW         PIC X(1) VALUE "Y".
015100         88  CF-NO-MORE-DATA     VALUE "N".
015200
015300 01  WS-CASE-FOLD.
015400     05  WS-UPPER-ALPHABET       PIC X(26)
015500             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015600     05  WS-LOWER-ALPHABET       PIC X(26)
015700             VALUE "abcdefghijklmnopqrstuvwxyz".
015800
015900 01  WS-ALERT-BUILD-AREA.
016000     05  WS-ALERT-TYPE           PIC X(25).
016100     05  WS-ALERT-SEVERITY       PIC X(7).
016200     05  WS-ALERT-WASTE          PIC S9(5)V9(1).
016300     05  WS-ALERT-MSG            PIC X(80).
016400     05  FILLER                  PIC X(10).
016500
016600 01  ABEND-MESSAGE                PIC X(60) VALUE SPACES.
016700
016800 COPY NRGRDG.
016900 COPY NRGCFG.
017000 COPY NRGALRT.
017100 COPY RUNRPT.
017200
017300 01  WS-RUN-COUNTERS.
017400     05  READINGS-READ-CT        PIC 9(7) COMP VALUE ZERO.
017500     05  DEVICES-PROCESSED-CT    PIC 9(5) COMP VALUE ZERO.
017600     05  ALERTS-INFO-CT          PIC 9(7) COMP VALUE ZERO.
017700     05  ALERTS-WARNING-CT       PIC 9(7) COMP VALUE ZERO.
017800     05  ALERTS-DANGER-CT        PIC 9(7) COMP VALUE ZERO.
017900     05  WS-DEDUP-MATCH-IDX      PIC 9(4) COMP VALUE ZERO.
018000
018100 01  WS-SENSOR-WORK-FIELDS.
018200     05  WS-SENSOR-NUM           PIC 9(1).
018300     05  WS-WATTS                PIC S9(5)V9(1).
018400     05  WS-AMPS                 PIC S9(3)V9(3).
018500     05  WS-VOLTAGE              PIC S9(3)V9(1).
018600     05  WS-HALF-WATTS           PIC S9(5)V9(1).
018700     05  WS-SIXTY-PCT-WATTS      PIC S9(5)V9(1).
018800     05  WS-LABEL                PIC X(30).
018900     05  WS-LABEL-LOW            PIC X(30).
019000     05  WS-CATEGORY             PIC X(10).
019100     05  WS-CURRENT-HOUR         PIC 9(2).
019200
019300 01  WS-DAILY-CALC.
019400     05  WS-DAILY-KWH            PIC S9(5)V9(3) COMP-3 VALUE ZERO.
019500
019600* TWO SPLIT VIEWS OF THE YYYYMMDDHHMMSS TIMESTAMP SO THE DEDUP
019700* CHECK CAN WORK IN ELAPSED SECONDS-SINCE-MIDNIGHT INSTEAD OF
019800* SUBTRACTING THE WHOLE 14-DIGIT NUMBER, WHICH WENT WRONG ANY
019900* TIME A DEDUP PAIR STRADDLED THE TOP OF THE HOUR (A PAIR AT
020000* 12:59:00 AND 13:08:00 IS 9 MINUTES APART BUT THE OLD SUBTRACT
020100* GAVE 130800 - 125900 = 4900, WAY OVER THE OLD "<1000" TEST) -
020200* CR-6103.                                             031116DFW
020300 01  WS-CUR-TS-HOLD              PIC X(14).
020400 01  WS-CUR-TS-SPLIT REDEFINES WS-CUR-TS-HOLD.
020500     05  WS-CUR-TS-DATE          PIC 9(8).
020600     05  WS-CUR-TS-HH            PIC 9(2).
020700     05  WS-CUR-TS-MM            PIC 9(2).
020800     05  WS-CUR-TS-SS            PIC 9(2).
020900 01  WS-STORED-TS-HOLD           PIC X(14).
021000 01  WS-STORED-TS-SPLIT REDEFINES WS-STORED-TS-HOLD.
021100     05  WS-STORED-TS-DATE       PIC 9(8).
021200     05  WS-STORED-TS-HH         PIC 9(2).
021300     05  WS-STORED-TS-MM         PIC 9(2).
021400     05  WS-STORED-TS-SS         PIC 9(2).
021500 01  WS-CUR-SECS-OF-DAY          PIC S9(7) COMP-3 VALUE ZERO.
021600 01  WS-STORED-SECS-OF-DAY       PIC S9(7) COMP-3 VALUE ZERO.
021700 01  WS-TS-DIFF                  PIC S9(9) COMP-3 VALUE ZERO.
021800
021900 01  WS-LBLSCAN-AREA.
022000     05  WS-HAYSTACK             PIC X(30).
022100     05  WS-NEEDLE               PIC X(15).
022200     05  WS-NEEDLE-LEN           PIC 9(2) COMP.
022300     05  WS-FOUND-SW             PIC X(1).
022400         88  WORD-WAS-FOUND      VALUE "Y".
022500
022600 01  WS-PREV-DEVICE-ID           PIC X(20) VALUE SPACES.
022700
022800 01  WS-RUN-DATE                 PIC 9(6).
022900
023000 PROCEDURE DIVISION.
023100
023200 000-HOUSEKEEPING.
023300     DISPLAY "NRGAUDIT - ENERGY AUDIT RUN STARTING".
023400     ACCEPT WS-RUN-DATE FROM DATE.
023500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023600     PERFORM 900-READ-READING THRU 900-EXIT.
023700     IF NO-MORE-DATA
023800         DISPLAY "NRGAUDIT - NO READINGS ON THE INPUT FILE"
023900         GO TO 990-NO-DATA.
024000     MOVE ESR-DEVICE-ID TO WS-PREV-DEVICE-ID.
024100     PERFORM 200-LOAD-SENSOR-CONFIGS THRU 200-EXIT.
024200
024300 100-MAINLINE.
024400     PERFORM 150-ACCUMULATE-READING THRU 150-EXIT
024500         UNTIL NO-MORE-DATA.
024600     PERFORM 500-DEVICE-BREAK THRU 500-EXIT.
024700     GO TO 990-NO-DATA.
024800
024900 150-ACCUMULATE-READING.
025000     IF ESR-DEVICE-ID NOT = WS-PREV-DEVICE-ID
025100         PERFORM 500-DEVICE-BREAK THRU 500-EXIT
025200         MOVE ESR-DEVICE-ID TO WS-PREV-DEVICE-ID
025300         MOVE ZERO TO ESR-HOLD-TODAY-WATTS
025400         PERFORM 200-LOAD-SENSOR-CONFIGS THRU 200-EXIT.
025500
025600     MOVE ESR-DEVICE-ID         TO ESR-HOLD-DEVICE-ID.
025700     MOVE ESR-TIMESTAMP         TO ESR-HOLD-TIMESTAMP.
025800     MOVE ESR-S1-AMPS           TO ESR-HOLD-S1-AMPS.
025900     MOVE ESR-S1-WATTS          TO ESR-HOLD-S1-WATTS.
026000     MOVE ESR-S1-VOLTAGE        TO ESR-HOLD-S1-VOLTAGE.
026100     MOVE ESR-S2-AMPS           TO ESR-HOLD-S2-AMPS.
026200     MOVE ESR-S2-WATTS          TO ESR-HOLD-S2-WATTS.
026300     MOVE ESR-S2-VOLTAGE        TO ESR-HOLD-S2-VOLTAGE.
026400     MOVE ESR-TEMP-C            TO ESR-HOLD-TEMP-C.
026500     MOVE ESR-HUMIDITY          TO ESR-HOLD-HUMIDITY.
026600     MOVE ESR-LIGHT-LUX         TO ESR-HOLD-LIGHT-LUX.
026700     MOVE ESR-OUTDOOR-TEMP-C    TO ESR-HOLD-OUTDOOR-TEMP-C.
026800
026900     ADD ESR-S1-WATTS TO ESR-HOLD-TODAY-WATTS.
027000     ADD ESR-S2-WATTS TO ESR-HOLD-TODAY-WATTS.
027100     ADD 1 TO READINGS-READ-CT.
027200     PERFORM 900-READ-READING THRU 900-EXIT.
027300 150-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700* LOADS THIS DEVICE'S SENSOR 1 AND SENSOR 2 CONFIG ROWS INTO
027800* ESC-CONFIG-TABLE.  THE CONFIG FEED IS SORTED BY DEVICE/SENSOR
027900* THE SAME AS THE READING FEED, SO WE ONLY EVER LOOK ONE ROW
028000* AHEAD.                                                030903RTK
028100******************************************************************
028200 200-LOAD-SENSOR-CONFIGS.
028300     MOVE ZERO TO ESC-COUNT.
028400     IF CF-FIRST-READ-SW = "N"
028500         MOVE "Y" TO CF-FIRST-READ-SW
028600         PERFORM 210-READ-CONFIG THRU 210-EXIT.
028700     PERFORM 220-ABSORB-CONFIG-ROW THRU 220-EXIT
028800         UNTIL CF-NO-MORE-DATA
028900            OR ESC-DEVICE-ID NOT = WS-PREV-DEVICE-ID.
029000 200-EXIT.
029100     EXIT.
029200
029300 210-READ-CONFIG.
029400     READ ENERGY-CONFIGS INTO ESC-RECORD
029500         AT END
029600             MOVE "N" TO CF-MORE-DATA-SW
029700         NOT AT END
029800             CONTINUE
029900     END-READ.
030000 210-EXIT.
030100     EXIT.
030200
030300 220-ABSORB-CONFIG-ROW.
030400     IF ESC-DEVICE-ID = WS-PREV-DEVICE-ID
030500         IF ESC-COUNT < 2
030600             ADD 1 TO ESC-COUNT
030700             MOVE ESC-SENSOR-NUMBER TO ESC-TBL-SENSOR-NBR (ESC-COUNT)
030800             MOVE ESC-CUSTOM-LABEL  TO ESC-TBL-LABEL      (ESC-COUNT)
030900             MOVE ESC-CUSTOM-LABEL  TO ESC-TBL-LABEL-LOW  (ESC-COUNT)
031000             INSPECT ESC-TBL-LABEL-LOW (ESC-COUNT)
031100                 CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
031200             MOVE ESC-CATEGORY     TO ESC-TBL-CATEGORY    (ESC-COUNT)
031300         END-IF.
031400     PERFORM 210-READ-CONFIG THRU 210-EXIT.
031500 220-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900* DEVICE CONTROL BREAK.  EVALUATES THE DAILY LIMIT RULE ONCE,
032000* THEN WALKS THE TWO SENSOR SLOTS AGAINST THE HELD READING.
032100******************************************************************
032200 500-DEVICE-BREAK.
032300     ADD 1 TO DEVICES-PROCESSED-CT.
032400     PERFORM 520-EVAL-DAILY-LIMIT THRU 520-EXIT.
032500     PERFORM 540-EVAL-ONE-SENSOR THRU 540-EXIT
032600         VARYING ESR-HOLD-SENSOR-IDX FROM 1 BY 1
032700         UNTIL ESR-HOLD-SENSOR-IDX > 2.
032800 500-EXIT.
032900     EXIT.
033000
033100* R5 - DAILY LIMIT EXCEEDED, SYSTEM-WIDE, SENSOR 0.
033200 520-EVAL-DAILY-LIMIT.
033300     COMPUTE WS-DAILY-KWH ROUNDED =
033400         ESR-HOLD-TODAY-WATTS * 5 / 3600000.
033500     IF WS-DAILY-KWH > 20.0
033600         MOVE ZERO                   TO WS-SENSOR-NUM
033700         MOVE "daily_limit_exceeded"  TO WS-ALERT-TYPE
033800         MOVE "WARNING"               TO WS-ALERT-SEVERITY
033900         MOVE ZERO                    TO WS-ALERT-WASTE
034000         MOVE "DEVICE HAS EXCEEDED ITS 20 KWH DAILY LIMIT"
034100                                      TO WS-ALERT-MSG
034200         PERFORM 700-FILE-ALERT THRU 700-EXIT.
034300 520-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700* ONE PASS OF THE PER-SENSOR LADDER FOR ESR-HOLD-SENSOR-IDX.
034800* R6 RUNS EVEN WHEN THE SENSOR IS OFF; EVERYTHING ELSE IS GATED
034900* BY THE WATTS < 5.0 "OFF" TEST.
035000******************************************************************
035100 540-EVAL-ONE-SENSOR.
035200     SET WS-SENSOR-NUM TO ESR-HOLD-SENSOR-IDX.
035300     MOVE ESR-HOLD-SB-AMPS    (ESR-HOLD-SENSOR-IDX) TO WS-AMPS.
035400     MOVE ESR-HOLD-SB-WATTS   (ESR-HOLD-SENSOR-IDX) TO WS-WATTS.
035500     MOVE ESR-HOLD-SB-VOLTAGE (ESR-HOLD-SENSOR-IDX) TO WS-VOLTAGE.
035600     PERFORM 560-LOAD-SENSOR-LABEL THRU 560-EXIT.
035700
035800     PERFORM 600-EVAL-VOLTAGE-RULE THRU 600-EXIT.
035900
036000     IF WS-WATTS NOT < 5.0
036100         PERFORM 610-CLASSIFY-SENSOR THRU 610-EXIT
036200         PERFORM 620-EVAL-LIGHTING-RULES THRU 620-EXIT
036300         PERFORM 640-EVAL-AC-RULES THRU 640-EXIT
036400         PERFORM 660-EVAL-HEATER-RULES THRU 660-EXIT
036500         PERFORM 680-EVAL-PHANTOM-LOAD THRU 680-EXIT.
036600 540-EXIT.
036700     EXIT.
036800
036900* PULLS THIS SENSOR'S LABEL/CATEGORY OUT OF ESC-CONFIG-TABLE, OR
037000* FALLS BACK TO "SENSOR N" / UNKNOWN WHEN THE DEVICE HAS NO
037100* CONFIG ROW FOR THIS SLOT.
037200 560-LOAD-SENSOR-LABEL.
037300     MOVE SPACES    TO WS-LABEL WS-LABEL-LOW.
037400     MOVE "UNKNOWN" TO WS-CATEGORY.
037500     IF ESC-COUNT > ZERO
037600         PERFORM 565-SCAN-CONFIG-TABLE THRU 565-EXIT
037700             VARYING ESC-IDX FROM 1 BY 1
037800             UNTIL ESC-IDX > ESC-COUNT.
037900     IF WS-LABEL = SPACES
038000         MOVE "SENSOR " TO WS-LABEL
038100         MOVE "sensor " TO WS-LABEL-LOW
038200         MOVE WS-SENSOR-NUM TO WS-LABEL (8:1)
038300         MOVE WS-SENSOR-NUM TO WS-LABEL-LOW (8:1).
038400 560-EXIT.
038500     EXIT.
038600
038700 565-SCAN-CONFIG-TABLE.
038800     IF ESC-TBL-SENSOR-NBR (ESC-IDX) = WS-SENSOR-NUM
038900         MOVE ESC-TBL-LABEL     (ESC-IDX) TO WS-LABEL
039000         MOVE ESC-TBL-LABEL-LOW (ESC-IDX) TO WS-LABEL-LOW
039100         MOVE ESC-TBL-CATEGORY  (ESC-IDX) TO WS-CATEGORY.
039200 565-EXIT.
039300     EXIT.
039400
039500* R6 - VOLTAGE INSTABILITY, CHECKED REGARDLESS OF THE OFF GATE.
039600 600-EVAL-VOLTAGE-RULE.
039700     IF WS-VOLTAGE < 200.0
039800         MOVE "voltage_brownout"     TO WS-ALERT-TYPE
039900         MOVE "DANGER"               TO WS-ALERT-SEVERITY
040000         MOVE ZERO                   TO WS-ALERT-WASTE
040100         MOVE "SUPPLY VOLTAGE HAS DROPPED BELOW 200V"
040200                                      TO WS-ALERT-MSG
040300         PERFORM 700-FILE-ALERT THRU 700-EXIT
040400     ELSE
040500         IF WS-VOLTAGE > 250.0
040600             MOVE "voltage_surge"        TO WS-ALERT-TYPE
040700             MOVE "DANGER"               TO WS-ALERT-SEVERITY
040800             MOVE ZERO                   TO WS-ALERT-WASTE
040900             MOVE "SUPPLY VOLTAGE HAS SURGED ABOVE 250V"
041000                                          TO WS-ALERT-MSG
041100             PERFORM 700-FILE-ALERT THRU 700-EXIT.
041200 600-EXIT.
041300     EXIT.
041400
041500* SETS THE FOUR CLASSIFICATION SWITCHES USED BY THE RULES BELOW.
041600 610-CLASSIFY-SENSOR.
041700     MOVE "N" TO LIGHTING-SW AC-SW HEATER-SW HVAC-CAT-SW.
041800
041900     IF WS-CATEGORY = "LIGHTING"
042000         MOVE "Y" TO LIGHTING-SW
042100     ELSE
042200         MOVE WS-LABEL-LOW TO WS-HAYSTACK
042300         MOVE "light"      TO WS-NEEDLE
042400         MOVE 5            TO WS-NEEDLE-LEN
042500         CALL "LBLSCAN" USING WS-HAYSTACK, WS-NEEDLE,
042600                               WS-NEEDLE-LEN, WS-FOUND-SW
042700         IF WORD-WAS-FOUND
042800             MOVE "Y" TO LIGHTING-SW.
042900
043000     IF WS-CATEGORY = "AC"
043100         MOVE "Y" TO AC-SW
043200     ELSE
043300         MOVE WS-LABEL-LOW TO WS-HAYSTACK
043400         MOVE "ac"         TO WS-NEEDLE
043500         MOVE 2            TO WS-NEEDLE-LEN
043600         CALL "LBLSCAN" USING WS-HAYSTACK, WS-NEEDLE,
043700                               WS-NEEDLE-LEN, WS-FOUND-SW
043800         IF WORD-WAS-FOUND
043900             MOVE "Y" TO AC-SW
044000         ELSE
044100             MOVE "cooling"    TO WS-NEEDLE
044200             MOVE 7            TO WS-NEEDLE-LEN
044300             CALL "LBLSCAN" USING WS-HAYSTACK, WS-NEEDLE,
044400                                   WS-NEEDLE-LEN, WS-FOUND-SW
044500             IF WORD-WAS-FOUND
044600                 MOVE "Y" TO AC-SW
044700             ELSE
044800                 MOVE "air con"    TO WS-NEEDLE
044900                 MOVE 7            TO WS-NEEDLE-LEN
045000                 CALL "LBLSCAN" USING WS-HAYSTACK, WS-NEEDLE,
045100                                       WS-NEEDLE-LEN, WS-FOUND-SW
045200                 IF WORD-WAS-FOUND
045300                     MOVE "Y" TO AC-SW.
045400
045500     IF WS-CATEGORY = "HEATER"
045600         MOVE "Y" TO HEATER-SW
045700     ELSE
045800         MOVE WS-LABEL-LOW TO WS-HAYSTACK
045900         MOVE "heater"     TO WS-NEEDLE
046000         MOVE 6            TO WS-NEEDLE-LEN
046100         CALL "LBLSCAN" USING WS-HAYSTACK, WS-NEEDLE,
046200                               WS-NEEDLE-LEN, WS-FOUND-SW
046300         IF WORD-WAS-FOUND
046400             MOVE "Y" TO HEATER-SW
046500         ELSE
046600             MOVE "heating"    TO WS-NEEDLE
046700             MOVE 7            TO WS-NEEDLE-LEN
046800             CALL "LBLSCAN" USING WS-HAYSTACK, WS-NEEDLE,
046900                                   WS-NEEDLE-LEN, WS-FOUND-SW
047000             IF WORD-WAS-FOUND
047100                 MOVE "Y" TO HEATER-SW.
047200
047300     IF WS-CATEGORY = "HVAC" OR HEATER-SW = "Y"
047400         MOVE "Y" TO HVAC-CAT-SW.
047500 610-EXIT.
047600     EXIT.
047700
047800* R1 LIGHTING WASTE, R1B LIGHTING CURFEW.
047900 620-EVAL-LIGHTING-RULES.
048000     IF NOT SENSOR-IS-LIGHTING
048100         GO TO 620-EXIT.
048200
048300     IF ESR-HOLD-LIGHT-LUX > 800
048400         MOVE "lighting_waste"   TO WS-ALERT-TYPE
048500         MOVE "WARNING"          TO WS-ALERT-SEVERITY
048600         MOVE WS-WATTS           TO WS-ALERT-WASTE
048700         MOVE "LIGHT IS ON IN A WELL-LIT ROOM"
048800                                 TO WS-ALERT-MSG
048900         PERFORM 700-FILE-ALERT THRU 700-EXIT.
049000
049100     MOVE ESR-HOLD-TIMESTAMP (9:2) TO WS-CURRENT-HOUR.
049200     IF WS-CURRENT-HOUR >= 23 OR WS-CURRENT-HOUR < 5
049300         MOVE "lighting_curfew_waste" TO WS-ALERT-TYPE
049400         MOVE "WARNING"               TO WS-ALERT-SEVERITY
049500         MOVE WS-WATTS                TO WS-ALERT-WASTE
049600         MOVE "LIGHT IS ON DURING CURFEW HOURS"
049700                                      TO WS-ALERT-MSG
049800         PERFORM 700-FILE-ALERT THRU 700-EXIT.
049900 620-EXIT.
050000     EXIT.
050100
050200* R2A AC INEFFICIENT, R2A' OVERCOOLING, R4 FREE COOLING.
050300 640-EVAL-AC-RULES.
050400     IF NOT SENSOR-IS-AC
050500         GO TO 640-EXIT.
050600
050700     IF WS-WATTS > 200.0
050800       AND NOT ESR-HOLD-INDOOR-TEMP-ABSENT
050900       AND NOT ESR-HOLD-OUTDOOR-TEMP-ABSENT
051000       AND ESR-HOLD-TEMP-C < 21.0
051100       AND ESR-HOLD-OUTDOOR-TEMP-C < 24.0
051200         MOVE "hvac_inefficient_use" TO WS-ALERT-TYPE
051300         MOVE "WARNING"              TO WS-ALERT-SEVERITY
051400         MOVE WS-WATTS                TO WS-ALERT-WASTE
051500         MOVE "AC RUNNING HARD WHILE IT IS ALREADY COOL OUTSIDE"
051600                                      TO WS-ALERT-MSG
051700         PERFORM 700-FILE-ALERT THRU 700-EXIT.
051800
051900     IF NOT ESR-HOLD-INDOOR-TEMP-ABSENT
052000       AND ESR-HOLD-TEMP-C < 20.0
052100         COMPUTE WS-HALF-WATTS ROUNDED = WS-WATTS * 0.5
052200         MOVE "hvac_overcooling"     TO WS-ALERT-TYPE
052300         MOVE "WARNING"              TO WS-ALERT-SEVERITY
052400         MOVE WS-HALF-WATTS          TO WS-ALERT-WASTE
052500         MOVE "ROOM IS BEING OVERCOOLED"
052600                                      TO WS-ALERT-MSG
052700         PERFORM 700-FILE-ALERT THRU 700-EXIT.
052800
052900     IF NOT ESR-HOLD-INDOOR-TEMP-ABSENT
053000       AND NOT ESR-HOLD-OUTDOOR-TEMP-ABSENT
053100       AND (ESR-HOLD-TEMP-C - ESR-HOLD-OUTDOOR-TEMP-C) > 3.0
053200         MOVE "free_cooling_avail"   TO WS-ALERT-TYPE
053300         MOVE "INFO"                 TO WS-ALERT-SEVERITY
053400         MOVE WS-WATTS                TO WS-ALERT-WASTE
053500         MOVE "OUTSIDE AIR IS COOLER - OPEN A WINDOW INSTEAD"
053600                                      TO WS-ALERT-MSG
053700         PERFORM 700-FILE-ALERT THRU 700-EXIT.
053800 640-EXIT.
053900     EXIT.
054000
054100* R2B HEATER INEFFICIENT, R2B' OVERHEATING.
054200 660-EVAL-HEATER-RULES.
054300     IF SENSOR-IS-HEATER
054400       AND WS-WATTS > 200.0
054500       AND NOT ESR-HOLD-INDOOR-TEMP-ABSENT
054600       AND NOT ESR-HOLD-OUTDOOR-TEMP-ABSENT
054700       AND ESR-HOLD-TEMP-C > 25.0
054800       AND ESR-HOLD-OUTDOOR-TEMP-C > 20.0
054900         MOVE "hvac_inefficient_use" TO WS-ALERT-TYPE
055000         MOVE "WARNING"              TO WS-ALERT-SEVERITY
055100         MOVE WS-WATTS                TO WS-ALERT-WASTE
055200         MOVE "HEATER RUNNING HARD WHILE IT IS ALREADY WARM OUT"
055300                                      TO WS-ALERT-MSG
055400         PERFORM 700-FILE-ALERT THRU 700-EXIT.
055500
055600     IF (SENSOR-IS-HEATER OR HVAC-CAT-SW = "Y")
055700       AND NOT ESR-HOLD-INDOOR-TEMP-ABSENT
055800       AND ESR-HOLD-TEMP-C > 26.0
055900         COMPUTE WS-SIXTY-PCT-WATTS ROUNDED = WS-WATTS * 0.6
056000         MOVE "hvac_overheating"     TO WS-ALERT-TYPE
056100         MOVE "WARNING"              TO WS-ALERT-SEVERITY
056200         MOVE WS-SIXTY-PCT-WATTS     TO WS-ALERT-WASTE
056300         MOVE "ROOM IS BEING OVERHEATED"
056400                                      TO WS-ALERT-MSG
056500         PERFORM 700-FILE-ALERT THRU 700-EXIT.
056600 660-EXIT.
056700     EXIT.
056800
056900* R3 PHANTOM LOAD - APPLIES TO ANY SENSOR CATEGORY.
057000 680-EVAL-PHANTOM-LOAD.
057100     IF WS-AMPS > 0.02 AND WS-AMPS < 0.2
057200         MOVE "phantom_load"     TO WS-ALERT-TYPE
057300         MOVE "INFO"             TO WS-ALERT-SEVERITY
057400         MOVE WS-WATTS           TO WS-ALERT-WASTE
057500         MOVE "DEVICE IS DRAWING A PHANTOM STANDBY LOAD"
057600                                 TO WS-ALERT-MSG
057700         PERFORM 700-FILE-ALERT THRU 700-EXIT.
057800 680-EXIT.
057900     EXIT.
058000
058100******************************************************************
058200* COMMON ALERT WRITE - RUNS THE TEN-MINUTE DEDUP CHECK FIRST AND
058300* ONLY WRITES/COUNTS THE ALERT WHEN IT IS NOT A REPEAT.
058400******************************************************************
058500 700-FILE-ALERT.
058600     MOVE WS-PREV-DEVICE-ID      TO EAA-DEVICE-ID.
058700     MOVE WS-SENSOR-NUM          TO EAA-SENSOR-NUMBER.
058800     MOVE WS-ALERT-TYPE          TO EAA-AUDIT-TYPE.
058900     MOVE WS-ALERT-SEVERITY      TO EAA-SEVERITY.
059000     MOVE WS-ALERT-WASTE         TO EAA-WASTE-WATTS.
059100     MOVE WS-ALERT-MSG           TO EAA-MESSAGE.
059200
059300     PERFORM 720-DEDUP-CHECK THRU 720-EXIT.
059400     IF ALERT-IS-DUPLICATE
059500         GO TO 700-EXIT.
059600
059700     WRITE EAA-FILE-REC FROM EAA-RECORD.
059800     IF EAA-SEV-INFO
059900         ADD 1 TO ALERTS-INFO-CT
060000     ELSE IF EAA-SEV-WARNING
060100         ADD 1 TO ALERTS-WARNING-CT
060200     ELSE
060300         ADD 1 TO ALERTS-DANGER-CT.
060400
060500     PERFORM 740-UPDATE-DEDUP-ENTRY THRU 740-EXIT.
060600 700-EXIT.
060700     EXIT.
060800
060900* SEARCHES DEDUP-TABLE FOR THIS (DEVICE,SENSOR,TYPE) AND FLAGS A
061000* DUPLICATE WHEN THE LAST FIRE WAS UNDER TEN MINUTES AGO.
061100 720-DEDUP-CHECK.
061200     MOVE "N" TO DUPLICATE-SW.
061300     MOVE ZERO TO WS-DEDUP-MATCH-IDX.
061400     IF DEDUP-COUNT > ZERO
061500         PERFORM 725-SCAN-DEDUP-TABLE THRU 725-EXIT
061600             VARYING DEDUP-IDX FROM 1 BY 1
061700             UNTIL DEDUP-IDX > DEDUP-COUNT.
061800 720-EXIT.
061900     EXIT.
062000
062100 725-SCAN-DEDUP-TABLE.
062200     IF DEDUP-DEVICE-ID  (DEDUP-IDX) = EAA-DEVICE-ID
062300       AND DEDUP-SENSOR-NBR (DEDUP-IDX) = EAA-SENSOR-NUMBER
062400       AND DEDUP-AUDIT-TYPE (DEDUP-IDX) = EAA-AUDIT-TYPE
062500         SET WS-DEDUP-MATCH-IDX TO DEDUP-IDX
062600         MOVE ESR-HOLD-TIMESTAMP TO WS-CUR-TS-HOLD
062700         MOVE DEDUP-LAST-TIME (DEDUP-IDX) TO WS-STORED-TS-HOLD
062800         COMPUTE WS-CUR-SECS-OF-DAY =
062900             (WS-CUR-TS-HH * 3600) + (WS-CUR-TS-MM * 60)
063000                                    + WS-CUR-TS-SS
063100         COMPUTE WS-STORED-SECS-OF-DAY =
063200             (WS-STORED-TS-HH * 3600) + (WS-STORED-TS-MM * 60)
063300                                       + WS-STORED-TS-SS
063400         IF WS-CUR-TS-DATE = WS-STORED-TS-DATE
063500             COMPUTE WS-TS-DIFF =
063600                 WS-CUR-SECS-OF-DAY - WS-STORED-SECS-OF-DAY
063700         ELSE
063800*           DATES DON'T MATCH - THE COLLECTOR NEVER FALLS A
063900*           FULL DAY BEHIND SO THIS IS WELL OUTSIDE THE TEN
064000*           MINUTE WINDOW EITHER WAY - NO NEED TO WALK A
064100*           CALENDAR TO PROVE IT.                    031116DFW
064200             MOVE 999999 TO WS-TS-DIFF
064300         END-IF
064400         IF WS-TS-DIFF < 0
064500             COMPUTE WS-TS-DIFF = WS-TS-DIFF * -1
064600         END-IF
064700         IF WS-TS-DIFF < 600
064800             MOVE "Y" TO DUPLICATE-SW.
064900 725-EXIT.
065000     EXIT.
065100
065200 740-UPDATE-DEDUP-ENTRY.
065300     IF WS-DEDUP-MATCH-IDX > ZERO
065400         MOVE ESR-HOLD-TIMESTAMP
065500                          TO DEDUP-LAST-TIME (WS-DEDUP-MATCH-IDX)
065600         GO TO 740-EXIT.
065700
065800     IF DEDUP-COUNT >= 200
065900         MOVE "DEDUP TABLE FULL - RAISE THE OCCURS IN NRGALRT"
066000                                 TO ABEND-MESSAGE
066100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
066200
066300     ADD 1 TO DEDUP-COUNT.
066400     MOVE EAA-DEVICE-ID    TO DEDUP-DEVICE-ID  (DEDUP-COUNT).
066500     MOVE EAA-SENSOR-NUMBER TO DEDUP-SENSOR-NBR (DEDUP-COUNT).
066600     MOVE EAA-AUDIT-TYPE   TO DEDUP-AUDIT-TYPE  (DEDUP-COUNT).
066700     MOVE ESR-HOLD-TIMESTAMP TO DEDUP-LAST-TIME (DEDUP-COUNT).
066800 740-EXIT.
066900     EXIT.
067000
067100 800-OPEN-FILES.
067200     OPEN INPUT  ENERGY-READINGS
067300                 ENERGY-CONFIGS
067400          OUTPUT  ENERGY-ALERTS
067500                  RUN-REPORT.
067600     IF NOT RF-OK
067700         MOVE "ENERGY-READINGS FAILED TO OPEN" TO ABEND-MESSAGE
067800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
067900 800-EXIT.
068000     EXIT.
068100
068200 900-READ-READING.
068300     READ ENERGY-READINGS INTO ESR-RECORD
068400         AT END
068500             MOVE "N" TO MORE-DATA-SW
068600         NOT AT END
068700             CONTINUE
068800     END-READ.
068900 900-EXIT.
069000     EXIT.
069100
069200 990-NO-DATA.
069300     PERFORM 950-WRITE-REPORT THRU 950-EXIT.
069400     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
069500     DISPLAY "NRGAUDIT - RUN COMPLETE, DEVICES="
069600              DEVICES-PROCESSED-CT " ALERTS="
069700              ALERTS-INFO-CT " / " ALERTS-WARNING-CT
069800              " / " ALERTS-DANGER-CT.
069900     STOP RUN.
070000
070100 950-WRITE-REPORT.
070200     MOVE SPACES TO RUN-REPORT-REC.
070300     MOVE "ENERGY AUDIT RUN SUMMARY" TO RR-HEAD-TITLE.
070400     WRITE RUN-REPORT-REC FROM RR-HEADING-LINE AFTER TOP-OF-FORM.
070500
070600     MOVE SPACES TO RUN-REPORT-REC.
070700     MOVE "READINGS / DEVICES PROCESSED" TO RR-LABEL.
070800     MOVE READINGS-READ-CT       TO RR-VALUE-1.
070900     MOVE DEVICES-PROCESSED-CT   TO RR-VALUE-2.
071000     WRITE RUN-REPORT-REC FROM RR-DETAIL-LINE.
071100
071200     MOVE SPACES TO RUN-REPORT-REC.
071300     MOVE "ALERTS INFO/WARNING/DANGER" TO RR-TOT-LABEL.
071400     MOVE ALERTS-INFO-CT         TO RR-TOT-VALUE-1.
071500     MOVE ALERTS-WARNING-CT      TO RR-TOT-VALUE-2.
071600     MOVE ALERTS-DANGER-CT       TO RR-TOT-VALUE-3.
071700     WRITE RUN-REPORT-REC FROM RR-TOTAL-LINE.
071800 950-EXIT.
071900     EXIT.
072000
072100 960-CLOSE-FILES.
072200     CLOSE ENERGY-READINGS ENERGY-CONFIGS
072300           ENERGY-ALERTS RUN-REPORT.
072400 960-EXIT.
072500     EXIT.
072600
072700 1000-ABEND-RTN.
072800     DISPLAY "NRGAUDIT - ABEND - " ABEND-MESSAGE.
072900     MOVE 99 TO RETURN-CODE.
073000     STOP RUN.
073100 1000-EXIT.
073200     EXIT.
